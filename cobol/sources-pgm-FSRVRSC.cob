000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID. FSRVRSC.
000400 AUTHOR. D S LOPEZ.
000500 INSTALLATION. RESERVATIONS SYSTEMS - BATCH.
000600 DATE-WRITTEN. 11 NOV 1994.
000700 DATE-COMPILED.
000800 SECURITY. CONFIDENTIAL - RESERVATIONS SYSTEMS.
000900*-----------------------------------------------------------------*
001000*DESCRIPTION : COMMON MODULE - COUNTS RESERVED SEATS BY TRAVEL    *
001100*              CLASS FOR ONE FLIGHT.  A PASSENGER ONLY COUNTS AS  *
001200*              "RESERVED" WHEN HE HOLDS AN ITINERARY-LEG ROW FOR  *
001300*              EVERY PHYSICAL LEG OF THE FLIGHT - A RESERVATION   *
001400*              THAT ONLY COVERS SOME OF THE LEGS IS NOT COMPLETE  *
001500*              AND DOES NOT HOLD A SEAT.  CALLED BY FSRVAVL       *
001600*              (GETONEWAYLIST) AND FSRVAVC (CHECKTOAVAILABILITY). *
001700*-----------------------------------------------------------------*
001800* HISTORY OF MODIFICATION:                                        *
001900*-----------------------------------------------------------------*
002000* TAG     INIT   DATE        DESCRIPTION                          *
002100* ------- ------ ----------  ----------------------------------- *
002200* FR070A1 DSL    11/11/1994  INITIAL VERSION                      *
002300* FR070B2 DSL    02/02/1995  RESV-MATCH-TAB RAISED FROM 50 TO 200  *
002400*                            ROWS - UNDERCOUNTED ON HIGH-DEMAND    *
002500*                            FLIGHTS WITH MANY LEGS                *
002600* FR070Y2K GPT    09/11/1998 - YEAR 2000 REMEDIATION -             *
002700*                            CONFIRMED ALL DATE FIELDS ON THIS     *
002800*                            MODULE ARE ALREADY CCYYMMDD/CCYYMMDD  *
002900*                            HHMMSS FORM - NO WINDOWING NEEDED     *
003000* FR070M4 DSL    23/02/2007  RESV-MATCH-TAB RAISED FROM 200 TO    *
003100*                            400 ROWS - CODE-SHARE FLIGHTS CAN    *
003200*                            CARRY MORE LEGS THAN THE ORIGINAL    *
003300*                            DOMESTIC-ONLY SIZING ASSUMED         *
003400*-----------------------------------------------------------------*
003500 EJECT
003600********************
003700 ENVIRONMENT DIVISION.
003800********************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-AS400.
004100 OBJECT-COMPUTER. IBM-AS400.
004200 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004300        I-O-FEEDBACK IS I-O-FEEDBACK-AREA
004400        UPSI-0 IS UPSI-SWITCH-0
004500          ON STATUS IS U0-ON
004600          OFF STATUS IS U0-OFF.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900        SELECT FSLEG ASSIGN TO DATABASE-FSLEG
005000        ORGANIZATION IS INDEXED
005100        ACCESS MODE IS DYNAMIC
005200        RECORD KEY IS EXTERNALLY-DESCRIBED-KEY
005300        ALTERNATE RECORD KEY IS FSLEG-FLIGHT-NUMBER
005400           WITH DUPLICATES
005500        FILE STATUS IS WK-C-FILE-STATUS.
005600        SELECT FSILEG ASSIGN TO DATABASE-FSILEG
005700        ORGANIZATION IS INDEXED
005800        ACCESS MODE IS DYNAMIC
005900        RECORD KEY IS EXTERNALLY-DESCRIBED-KEY
006000        ALTERNATE RECORD KEY IS FSILEG-LEG-ID
006100           WITH DUPLICATES
006200        FILE STATUS IS WK-C-FILE-STATUS.
006300        SELECT FSRESV ASSIGN TO DATABASE-FSRESV
006400        ORGANIZATION IS INDEXED
006500        ACCESS MODE IS DYNAMIC
006600        RECORD KEY IS EXTERNALLY-DESCRIBED-KEY
006700        FILE STATUS IS WK-C-FILE-STATUS.
006800***************
006900 DATA DIVISION.
007000***************
007100 FILE SECTION.
007200***************
007300 FD  FSLEG
007400        LABEL RECORDS ARE OMITTED
007500 DATA RECORD IS FSLEG-REC.
007600 01  FSLEG-REC.
007700        COPY FSLEG.
007800 FD  FSILEG
007900        LABEL RECORDS ARE OMITTED
008000 DATA RECORD IS FSILEG-REC.
008100 01  FSILEG-REC.
008200        COPY FSILEG.
008300 FD  FSRESV
008400        LABEL RECORDS ARE OMITTED
008500 DATA RECORD IS FSRESV-REC.
008600 01  FSRESV-REC.
008700        COPY FSRESV.
008800*************************
008900 WORKING-STORAGE SECTION.
009000*************************
009100 01 FILLER               PIC X(24) VALUE
009200        "** PROGRAM FSRVRSC   **".
009300
009400* ---------------- PROGRAM WORKING STORAGE -----------------*
009500 01 WK-C-COMMON.
009600        COPY FSCMWS.
009700
009800 01 WK-C-WORK-AREA.
009900     05 WK-N-LEG-IDX         PIC 9(04) COMP.
010000     05 WK-N-MATCH-IDX       PIC 9(04) COMP.
010100     05 WK-N-CLASS-IDX       PIC 9(04) COMP.
010200     05 WK-C-EOF-LEG         PIC X(01) VALUE "N".
010300     05 WK-C-EOF-ILEG        PIC X(01) VALUE "N".
010400
010500* -------- RESERVATION / LEG-MATCH WORK TABLE ---------------*
010600*    SAME DEVICE AS THE SHOP'S OLD TAB-VAL/TAB-VL2 TABLES -   *
010700*    A SMALL OCCURS TABLE SCANNED LINEARLY BY KEY.            *
010800 01 WK-C-RESV-MATCH-TAB.
010900     05 WK-N-RESV-MATCH-COUNT PIC 9(04) COMP VALUE ZERO.
011000     05 RESV-MATCH-ROW OCCURS 200 TIMES                       FR070B2
011100           INDEXED BY WK-X-MATCH-IDX.
011200         10 RESV-MATCH-RESERV-ID   PIC 9(09) COMP-3 VALUE ZERO.
011300         10 RESV-MATCH-LEG-HITS    PIC 9(04) COMP   VALUE ZERO.
011400
011500 LINKAGE SECTION.
011600****************
011700        COPY VRSC.
011800
011900****************************************
012000 PROCEDURE DIVISION USING WK-C-RSC-RECORD.
012100****************************************
012200 MAIN-MODULE.
012300     PERFORM A000-START-PROGRAM-ROUTINE
012400        THRU A999-START-PROGRAM-ROUTINE-EX.
012500     PERFORM B000-MAIN-PROCESSING
012600        THRU B999-MAIN-PROCESSING-EX.
012700     PERFORM Z000-END-PROGRAM-ROUTINE
012800        THRU Z999-END-PROGRAM-ROUTINE-EX.
012900 GOBACK.
013000
013100*-----------------------------------------------------------------*
013200 A000-START-PROGRAM-ROUTINE.
013300*-----------------------------------------------------------------*
013400     OPEN INPUT FSLEG.
013500     IF NOT WK-C-SUCCESSFUL
013600        DISPLAY "FSRVRSC - OPEN FILE ERROR - FSLEG"
013700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013800        PERFORM Y900-ABNORMAL-TERMINATION
013900     END-IF.
014000     OPEN INPUT FSILEG.
014100     IF NOT WK-C-SUCCESSFUL
014200        DISPLAY "FSRVRSC - OPEN FILE ERROR - FSILEG"
014300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014400        PERFORM Y900-ABNORMAL-TERMINATION
014500     END-IF.
014600     OPEN INPUT FSRESV.
014700     IF NOT WK-C-SUCCESSFUL
014800        DISPLAY "FSRVRSC - OPEN FILE ERROR - FSRESV"
014900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015000        PERFORM Y900-ABNORMAL-TERMINATION
015100     END-IF.
015200*================================================================*
015300 A999-START-PROGRAM-ROUTINE-EX.
015400*================================================================*
015500 EXIT.
015600
015700*-----------------------------------------------------------------*
015800 B000-MAIN-PROCESSING.
015900*-----------------------------------------------------------------*
016000     INITIALIZE WK-C-RSC-OUTPUT
016100        WK-C-RESV-MATCH-TAB.
016200     PERFORM C100-LOAD-CLASS-TAB
016300        THRU C199-LOAD-CLASS-TAB-EX.
016400     PERFORM C200-WALK-LEGS-OF-FLIGHT
016500        THRU C299-WALK-LEGS-OF-FLIGHT-EX.
016600     PERFORM C300-TALLY-COMPLETE-RESERVATIONS
016700        THRU C399-TALLY-COMPLETE-RESERVATIONS-EX.
016800 B999-MAIN-PROCESSING-EX.
016900*=================================================================
017000 EXIT.
017100
017200*-----------------------------------------------------------------*
017300 C100-LOAD-CLASS-TAB.
017400*-----------------------------------------------------------------*
017500     MOVE "F" TO WK-C-RSC-CLASS-CODE(1).
017600     MOVE "B" TO WK-C-RSC-CLASS-CODE(2).
017700     MOVE "E" TO WK-C-RSC-CLASS-CODE(3).
017800 C199-LOAD-CLASS-TAB-EX.
017900 EXIT.
018000
018100*-----------------------------------------------------------------*
018200 C200-WALK-LEGS-OF-FLIGHT.
018300*    FOR EVERY PHYSICAL LEG OF THE FLIGHT, WALK THE ALTERNATE     *
018400*    LEG-ID INDEX ON FSILEG AND BUMP THE MATCH COUNT FOR EVERY    *
018500*    RESERVATION THAT HOLDS AN ITINERARY-LEG AGAINST THAT LEG.    *
018600*-----------------------------------------------------------------*
018700     MOVE "N" TO WK-C-EOF-LEG.
018800     MOVE WK-C-RSC-FLIGHT-NUMBER TO FSLEG-FLIGHT-NUMBER.
018900     START FSLEG KEY IS >= FSLEG-FLIGHT-NUMBER
019000        INVALID KEY MOVE "Y" TO WK-C-EOF-LEG.
019100     PERFORM D100-FETCH-LEG-ROW THRU D199-FETCH-LEG-ROW-EX
019200        UNTIL WK-C-EOF-LEG = "Y".
019300 C299-WALK-LEGS-OF-FLIGHT-EX.
019400 EXIT.
019500
019600*-----------------------------------------------------------------*
019700 D100-FETCH-LEG-ROW.
019800*-----------------------------------------------------------------*
019900     READ FSLEG NEXT RECORD
020000        AT END MOVE "Y" TO WK-C-EOF-LEG.
020100     IF WK-C-EOF-LEG = "Y"
020200        GO TO D199-FETCH-LEG-ROW-EX
020300     END-IF.
020400     IF FSLEG-FLIGHT-NUMBER NOT = WK-C-RSC-FLIGHT-NUMBER
020500        MOVE "Y" TO WK-C-EOF-LEG
020600        GO TO D199-FETCH-LEG-ROW-EX
020700     END-IF.
020800     PERFORM D200-WALK-ITINERARY-LEGS
020900        THRU D299-WALK-ITINERARY-LEGS-EX.
021000 D199-FETCH-LEG-ROW-EX.
021100 EXIT.
021200
021300*-----------------------------------------------------------------*
021400 D200-WALK-ITINERARY-LEGS.
021500*-----------------------------------------------------------------*
021600     MOVE "N" TO WK-C-EOF-ILEG.
021700     MOVE FSLEG-LEG-ID TO FSILEG-LEG-ID.
021800     START FSILEG KEY IS >= FSILEG-LEG-ID
021900        INVALID KEY MOVE "Y" TO WK-C-EOF-ILEG.
022000     PERFORM E100-FETCH-ILEG-ROW THRU E199-FETCH-ILEG-ROW-EX
022100        UNTIL WK-C-EOF-ILEG = "Y".
022200 D299-WALK-ITINERARY-LEGS-EX.
022300 EXIT.
022400
022500*-----------------------------------------------------------------*
022600 E100-FETCH-ILEG-ROW.
022700*-----------------------------------------------------------------*
022800     READ FSILEG NEXT RECORD
022900        AT END MOVE "Y" TO WK-C-EOF-ILEG.
023000     IF WK-C-EOF-ILEG = "Y"
023100        GO TO E199-FETCH-ILEG-ROW-EX
023200     END-IF.
023300     IF FSILEG-LEG-ID NOT = FSLEG-LEG-ID
023400        MOVE "Y" TO WK-C-EOF-ILEG
023500        GO TO E199-FETCH-ILEG-ROW-EX
023600     END-IF.
023700     PERFORM F100-BUMP-MATCH-TAB
023800        THRU F199-BUMP-MATCH-TAB-EX.
023900 E199-FETCH-ILEG-ROW-EX.
024000 EXIT.
024100
024200*-----------------------------------------------------------------*
024300 F100-BUMP-MATCH-TAB.
024400*    LINEAR SEARCH OF THE WORK TABLE BY RESERVATION-ID - ADD A    *
024500*    NEW ROW WHEN THIS RESERVATION HAS NOT BEEN SEEN BEFORE.      *
024600*-----------------------------------------------------------------*
024700     SET WK-X-MATCH-IDX TO 1.
024800     MOVE "N" TO WK-C-FOUND.
024900     PERFORM F110-SCAN-MATCH-ROW
025000        THRU F119-SCAN-MATCH-ROW-EX
025100        VARYING WK-X-MATCH-IDX FROM 1 BY 1
025200        UNTIL WK-X-MATCH-IDX > WK-N-RESV-MATCH-COUNT
025300           OR WK-C-FOUND = "Y".
025400     IF WK-C-FOUND = "N"
025500        ADD 1 TO WK-N-RESV-MATCH-COUNT
025600        SET WK-X-MATCH-IDX TO WK-N-RESV-MATCH-COUNT
025700        MOVE FSILEG-RESERVATION-ID
025800           TO RESV-MATCH-RESERV-ID(WK-X-MATCH-IDX)
025900        MOVE 1 TO RESV-MATCH-LEG-HITS(WK-X-MATCH-IDX)
026000     END-IF.
026100 F199-BUMP-MATCH-TAB-EX.
026200 EXIT.
026300
026400*-----------------------------------------------------------------*
026500 F110-SCAN-MATCH-ROW.
026600*-----------------------------------------------------------------*
026700     IF RESV-MATCH-RESERV-ID(WK-X-MATCH-IDX)
026800        = FSILEG-RESERVATION-ID
026900        ADD 1 TO RESV-MATCH-LEG-HITS(WK-X-MATCH-IDX)
027000        MOVE "Y" TO WK-C-FOUND
027100     END-IF.
027200 F119-SCAN-MATCH-ROW-EX.
027300 EXIT.
027400
027500*-----------------------------------------------------------------*
027600 C300-TALLY-COMPLETE-RESERVATIONS.
027700*    A RESERVATION IS COMPLETE WHEN ITS LEG-HIT COUNT EQUALS THE  *
027800*    FLIGHT'S LEG-COUNT - ONLY THEN DOES IT HOLD A SEAT.          *
027900*-----------------------------------------------------------------*
028000     PERFORM G100-TALLY-ONE-ROW
028100        THRU G199-TALLY-ONE-ROW-EX
028200        VARYING WK-N-MATCH-IDX FROM 1 BY 1
028300        UNTIL WK-N-MATCH-IDX > WK-N-RESV-MATCH-COUNT.
028400 C399-TALLY-COMPLETE-RESERVATIONS-EX.
028500 EXIT.
028600
028700*-----------------------------------------------------------------*
028800 G100-TALLY-ONE-ROW.
028900*-----------------------------------------------------------------*
029000     IF RESV-MATCH-LEG-HITS(WK-N-MATCH-IDX)
029100        NOT = WK-N-RSC-LEG-COUNT
029200        GO TO G199-TALLY-ONE-ROW-EX
029300     END-IF.
029400     MOVE RESV-MATCH-RESERV-ID(WK-N-MATCH-IDX)
029500        TO FSRESV-RESERVATION-ID.
029600     READ FSRESV KEY IS EXTERNALLY-DESCRIBED-KEY
029700        INVALID KEY GO TO G199-TALLY-ONE-ROW-EX.
029800     PERFORM H100-BUMP-CLASS-TOTAL
029900        THRU H199-BUMP-CLASS-TOTAL-EX
030000        VARYING WK-N-CLASS-IDX FROM 1 BY 1
030100        UNTIL WK-N-CLASS-IDX > 3.
030200 G199-TALLY-ONE-ROW-EX.
030300 EXIT.
030400
030500*-----------------------------------------------------------------*
030600 H100-BUMP-CLASS-TOTAL.
030700*-----------------------------------------------------------------*
030800     IF WK-C-RSC-CLASS-CODE(WK-N-CLASS-IDX)
030900        = FSRESV-CLASS-CODE
031000        ADD 1 TO WK-N-RSC-RESERVED-SEATS(WK-N-CLASS-IDX)
031100     END-IF.
031200 H199-BUMP-CLASS-TOTAL-EX.
031300 EXIT.
031400
031500*-----------------------------------------------------------------*
031600 Y900-ABNORMAL-TERMINATION.
031700*-----------------------------------------------------------------*
031800     PERFORM Z000-END-PROGRAM-ROUTINE
031900        THRU Z999-END-PROGRAM-ROUTINE-EX.
032000     EXIT PROGRAM.
032100
032200*-----------------------------------------------------------------*
032300 Z000-END-PROGRAM-ROUTINE.
032400*-----------------------------------------------------------------*
032500     CLOSE FSLEG FSILEG FSRESV.
032600     IF NOT WK-C-SUCCESSFUL
032700        DISPLAY "FSRVRSC - CLOSE FILE ERROR"
032800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
032900     END-IF.
033000*=================================================================*
033100 Z999-END-PROGRAM-ROUTINE-EX.
033200*=================================================================*
033300 EXIT.
