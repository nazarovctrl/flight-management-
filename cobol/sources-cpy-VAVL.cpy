000100*-----------------------------------------------------------------*
000200* VAVL    -  LINKAGE RECORD FOR CALL "FSRVAVC"                     *
000300*            SEAT-AVAILABILITY GATE - CHECKTOAVAILABILITY AND     *
000400*            CHECKTOAVAILABILITYWITHRESERVATIONID SHARE THIS ONE  *
000500*            INTERFACE - WK-C-AVL-RESERV-ID IS ZERO WHEN THE      *
000600*            CALLER HAS NO RESERVATION OF ITS OWN YET TO EXCLUDE  *
000700*-----------------------------------------------------------------*
000800* HISTORY OF MODIFICATION:                                        *
000900*-----------------------------------------------------------------*
001000* TAG     INIT   DATE        DESCRIPTION                          *
001100* ------- ------ ----------  ----------------------------------- *
001200* FR071S2 DSL    11/11/1994  INITIAL VERSION                      *
001300*-----------------------------------------------------------------*
001400 01  WK-C-AVL-RECORD.
001500*                        ------------- INPUT -------------
001600     05  WK-C-AVL-INPUT.
001700*                        FLIGHT BEING CHECKED
001800         10  WK-C-AVL-FLIGHT-NUMBER      PIC 9(09) COMP-3.
001900*                        TRAVEL CLASS REQUESTED
002000         10  WK-C-AVL-CLASS-CODE         PIC X(01).
002100*                        RESERVATION TO EXCLUDE - ZERO IF NONE
002200         10  WK-C-AVL-RESERV-ID          PIC 9(09) COMP-3.
002300*                        ------------- OUTPUT ------------
002400     05  WK-C-AVL-OUTPUT.
002500*                        Y = SEAT AVAILABLE   N = FULL
002600         10  WK-C-AVL-AVAIL-SW           PIC X(01).
002700             88  WK-C-AVL-AVAILABLE             VALUE "Y".
002800             88  WK-C-AVL-NOT-AVAILABLE         VALUE "N".
002900         10  WK-N-AVL-RESERVED-SEATS     PIC 9(04) COMP.
003000         10  WK-N-AVL-TOTAL-SEAT-COUNT   PIC 9(04) COMP.
003100         10  WK-C-AVL-ERROR-CD           PIC X(07).
003200         10  WK-C-AVL-FS                 PIC X(02).
003300     05  FILLER                          PIC X(08).

