000100*-----------------------------------------------------------------*
000200* FSAPRT  -  AIRPORT MASTER RECORD                                 *
000300*            KEY  : FSAPRT-AIRPORT-CODE                           *
000400*            SEARCHED BY FSAPRT-CITY-NAME FOR ONE-WAY LOOKUP      *
000500*-----------------------------------------------------------------*
000600* HISTORY OF MODIFICATION:                                        *
000700*-----------------------------------------------------------------*
000800* TAG     INIT   DATE        DESCRIPTION                          *
000900* ------- ------ ----------  ----------------------------------- *
001000* FR001A1 RHM    14/03/1988  INITIAL VERSION                      *
001100* FR033D2 TWK    19/07/1990  ADD TRAILING PAD BYTE - SHOP RULE    *
001200*                            IS EVERY RECORD CARRIES ONE          *
001300* FR033H5 DSL    04/09/2008  PAD BYTE DROPPED AGAIN - AIRPORT-    *
001400*                            FILE IS A FIXED 33-BYTE FLAT FILE ON *
001500*                            THE FEEDER SIDE AND THE PAD WAS      *
001600*                            PUSHING EVERY RECORD OUT BY ONE BYTE *
001700*-----------------------------------------------------------------*
001800 01  FSAPRT-RECORD.
001900*                        UNIQUE AIRPORT KEY
002000     05  FSAPRT-AIRPORT-CODE     PIC X(03).
002100*                        CITY SERVED - SEARCH KEY FOR ONE-WAY
002200     05  FSAPRT-CITY-NAME        PIC X(30).
002300
