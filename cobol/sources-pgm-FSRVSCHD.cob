000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID. FSRVSCHD.
000400 AUTHOR. T W KOH.
000500 INSTALLATION. RESERVATIONS SYSTEMS - BATCH.
000600 DATE-WRITTEN. 19 JUL 1990.
000700 DATE-COMPILED.
000800 SECURITY. CONFIDENTIAL - RESERVATIONS SYSTEMS.
000900*-----------------------------------------------------------------*
001000*DESCRIPTION : ADDS A NEW FLIGHT SCHEDULE.  BOTH THE ORIGIN AND    *
001100*              DESTINATION AIRPORT CODES MUST ALREADY EXIST ON    *
001200*              FSAPRT, MUST NOT BE THE SAME AIRPORT, AND THE      *
001300*              ARRIVAL TIME MUST NOT BE EARLIER THAN DEPARTURE.    *
001400*-----------------------------------------------------------------*
001500* HISTORY OF MODIFICATION:                                        *
001600*-----------------------------------------------------------------*
001700* TAG     INIT   DATE        DESCRIPTION                          *
001800* ------- ------ ----------  ----------------------------------- *
001900* FR019A1 TWK    19/07/1990  INITIAL VERSION                      *
002000* FR044K1 GPT    04/09/1993  DUPLICATE-KEY ON WRITE NOW RETURNED   *
002100*                            TO THE CALLER AS COM0222 INSTEAD OF   *
002200*                            ABENDING THE JOB STEP                 *
002300* FR019Y2K GPT    17/12/1998 - YEAR 2000 REMEDIATION -             *
002400*                            DEPARTURE/ARRIVAL ALREADY CARRIED     *
002500*                            CCYYMMDDHHMMSS - NO CHANGE REQUIRED   *
002600* FR019P8 RHM    08/06/2017  COM0222 NOW RETURNED ALSO WHEN THE   *
002700*                            DUPLICATE KEY COMES BACK ON THE      *
002800*                            ALTERNATE-KEY WRITE PATH UNDER THE   *
002900*                            NEW CODE-SHARE FEED                  *
003000*-----------------------------------------------------------------*
003100 EJECT
003200********************
003300 ENVIRONMENT DIVISION.
003400********************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-AS400.
003700 OBJECT-COMPUTER. IBM-AS400.
003800 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
003900        I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200        SELECT FSAPRT ASSIGN TO DATABASE-FSAPRT
004300        ORGANIZATION IS INDEXED
004400        ACCESS MODE IS DYNAMIC
004500        RECORD KEY IS EXTERNALLY-DESCRIBED-KEY
004600        FILE STATUS IS WK-C-FILE-STATUS.
004700        SELECT FSCHED ASSIGN TO DATABASE-FSCHED
004800        ORGANIZATION IS INDEXED
004900        ACCESS MODE IS DYNAMIC
005000        RECORD KEY IS EXTERNALLY-DESCRIBED-KEY
005100        FILE STATUS IS WK-C-FILE-STATUS.
005200***************
005300 DATA DIVISION.
005400***************
005500 FILE SECTION.
005600***************
005700 FD  FSAPRT
005800        LABEL RECORDS ARE OMITTED
005900 DATA RECORD IS FSAPRT-REC.
006000 01  FSAPRT-REC.
006100        COPY FSAPRT.
006200 FD  FSCHED
006300        LABEL RECORDS ARE OMITTED
006400 DATA RECORD IS FSCHED-REC.
006500 01  FSCHED-REC.
006600        COPY FSCHED.
006700*************************
006800 WORKING-STORAGE SECTION.
006900*************************
007000 01 FILLER               PIC X(24) VALUE
007100        "** PROGRAM FSRVSCHD  **".
007200
007300* ---------------- PROGRAM WORKING STORAGE -----------------*
007400 01 WK-C-COMMON.
007500        COPY FSCMWS.
007600
007700 01 WK-C-LITERALS.
007800     05 C-COM0245         PIC X(07) VALUE "COM0245".
007900     05 C-COM0222         PIC X(07) VALUE "COM0222".
008000
008100* ------- DATE/TIME BREAKOUT WORK AREA - SEE FR044K1 -------*
008200 01 WK-C-DEPART-DT-TM-WORK.
008300     05 WK-C-DEPART-CCYYMMDD     PIC 9(08).
008400     05 WK-C-DEPART-HHMMSS       PIC 9(06).
008500 01 WK-C-DEPART-DT-TM-R REDEFINES WK-C-DEPART-DT-TM-WORK
008600                                 PIC 9(14).
008700 01 WK-C-ARRIVE-DT-TM-WORK.
008800     05 WK-C-ARRIVE-CCYYMMDD     PIC 9(08).
008900     05 WK-C-ARRIVE-HHMMSS       PIC 9(06).
009000 01 WK-C-ARRIVE-DT-TM-R REDEFINES WK-C-ARRIVE-DT-TM-WORK
009100                                 PIC 9(14).
009200
009300 01 WK-N-WRITE-RETRY-COUNT       PIC 9(02) COMP VALUE ZERO.
009400 01 WK-C-WRITE-RETRY-DISPLAY REDEFINES WK-N-WRITE-RETRY-COUNT
009500                                 PIC XX.
009600
009700 LINKAGE SECTION.
009800****************
009900        COPY VSCHD.
010000
010100****************************************
010200 PROCEDURE DIVISION USING WK-C-SCHD-RECORD.
010300****************************************
010400 MAIN-MODULE.
010500     PERFORM A000-START-PROGRAM-ROUTINE
010600        THRU A999-START-PROGRAM-ROUTINE-EX.
010700     PERFORM B000-MAIN-PROCESSING
010800        THRU B999-MAIN-PROCESSING-EX.
010900     PERFORM Z000-END-PROGRAM-ROUTINE
011000        THRU Z999-END-PROGRAM-ROUTINE-EX.
011100 GOBACK.
011200
011300*-----------------------------------------------------------------*
011400 A000-START-PROGRAM-ROUTINE.
011500*-----------------------------------------------------------------*
011600     OPEN INPUT FSAPRT.
011700     IF NOT WK-C-SUCCESSFUL
011800        DISPLAY "FSRVSCHD - OPEN FILE ERROR - FSAPRT"
011900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012000        PERFORM Y900-ABNORMAL-TERMINATION
012100     END-IF.
012200     OPEN I-O FSCHED.
012300     IF NOT WK-C-SUCCESSFUL
012400        DISPLAY "FSRVSCHD - OPEN FILE ERROR - FSCHED"
012500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012600        PERFORM Y900-ABNORMAL-TERMINATION
012700     END-IF.
012800*================================================================*
012900 A999-START-PROGRAM-ROUTINE-EX.
013000*================================================================*
013100 EXIT.
013200
013300*-----------------------------------------------------------------*
013400 B000-MAIN-PROCESSING.
013500*-----------------------------------------------------------------*
013600     INITIALIZE WK-C-SCHD-OUTPUT.
013700     MOVE "Y" TO WK-C-SCHD-OK-SW.
013800
013900     MOVE WK-C-SCHD-ORIG-APRT-CODE TO FSAPRT-AIRPORT-CODE.
014000     READ FSAPRT KEY IS EXTERNALLY-DESCRIBED-KEY
014100        INVALID KEY
014200        MOVE "N" TO WK-C-SCHD-OK-SW
014300        MOVE C-COM0245 TO WK-C-SCHD-ERROR-CD.
014400     IF NOT WK-C-SCHD-OK-SW
014500        GO TO B999-MAIN-PROCESSING-EX
014600     END-IF.
014700
014800     MOVE WK-C-SCHD-DEST-APRT-CODE TO FSAPRT-AIRPORT-CODE.
014900     READ FSAPRT KEY IS EXTERNALLY-DESCRIBED-KEY
015000        INVALID KEY
015100        MOVE "N" TO WK-C-SCHD-OK-SW
015200        MOVE C-COM0245 TO WK-C-SCHD-ERROR-CD.
015300     IF NOT WK-C-SCHD-OK-SW
015400        GO TO B999-MAIN-PROCESSING-EX
015500     END-IF.
015600
015700*                        ORIGIN MUST NOT EQUAL DESTINATION
015800     IF WK-C-SCHD-ORIG-APRT-CODE = WK-C-SCHD-DEST-APRT-CODE
015900        MOVE "N" TO WK-C-SCHD-OK-SW
016000        MOVE "COM0250" TO WK-C-SCHD-ERROR-CD
016100        GO TO B999-MAIN-PROCESSING-EX
016200     END-IF.
016300
016400*                        ARRIVAL MUST NOT PRECEDE DEPARTURE
016500     IF WK-C-SCHD-ARRIVE-DT-TM < WK-C-SCHD-DEPART-DT-TM
016600        MOVE "N" TO WK-C-SCHD-OK-SW
016700        MOVE "COM0251" TO WK-C-SCHD-ERROR-CD
016800        GO TO B999-MAIN-PROCESSING-EX
016900     END-IF.
017000
017100     PERFORM C100-WRITE-SCHEDULE
017200        THRU C199-WRITE-SCHEDULE-EX.
017300 B999-MAIN-PROCESSING-EX.
017400*=================================================================
017500 EXIT.
017600
017700*-----------------------------------------------------------------*
017800 C100-WRITE-SCHEDULE.
017900*-----------------------------------------------------------------*
018000     INITIALIZE FSCHED-REC.
018100     MOVE WK-C-SCHD-FLIGHT-NUMBER  TO FSCHED-FLIGHT-NUMBER.
018200     MOVE WK-C-SCHD-ORIG-APRT-CODE TO FSCHED-ORIG-APRT-CODE.
018300     MOVE WK-C-SCHD-DEST-APRT-CODE TO FSCHED-DEST-APRT-CODE.
018400     MOVE WK-C-SCHD-DEPART-DT-TM   TO FSCHED-DEPART-DT-TM.
018500     MOVE WK-C-SCHD-ARRIVE-DT-TM   TO FSCHED-ARRIVE-DT-TM.
018600     WRITE FSCHED-REC
018700        INVALID KEY
018800        MOVE "N" TO WK-C-SCHD-OK-SW
018900        MOVE C-COM0222 TO WK-C-SCHD-ERROR-CD.
019000 C199-WRITE-SCHEDULE-EX.
019100 EXIT.
019200
019300*-----------------------------------------------------------------*
019400 Y900-ABNORMAL-TERMINATION.
019500*-----------------------------------------------------------------*
019600     PERFORM Z000-END-PROGRAM-ROUTINE
019700        THRU Z999-END-PROGRAM-ROUTINE-EX.
019800     EXIT PROGRAM.
019900
020000*-----------------------------------------------------------------*
020100 Z000-END-PROGRAM-ROUTINE.
020200*-----------------------------------------------------------------*
020300     CLOSE FSAPRT FSCHED.
020400     IF NOT WK-C-SUCCESSFUL
020500        DISPLAY "FSRVSCHD - CLOSE FILE ERROR"
020600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020700     END-IF.
020800*=================================================================*
020900 Z999-END-PROGRAM-ROUTINE-EX.
021000*=================================================================*
021100 EXIT.
