000100*-----------------------------------------------------------------*
000200* FSCOST  -  FLIGHT-COST RECORD (FARE BY AIRCRAFT TYPE/PERIOD)    *
000300*            KEY : FSCOST-FLIGHT-NUMBER + FSCOST-ACFT-TYPE-CODE   *
000400*                  + FSCOST-VALID-FROM-DATE                      *
000500*-----------------------------------------------------------------*
000600* HISTORY OF MODIFICATION:                                        *
000700*-----------------------------------------------------------------*
000800* TAG     INIT   DATE        DESCRIPTION                          *
000900* ------- ------ ----------  ----------------------------------- *
001000* FR001A1 RHM    14/03/1988  INITIAL VERSION                      *
001100* FR047H2 GPT    02/05/1992  FSCOST-KEY-VIEW ADDED SO THE         *
001200*                            FARE-LOOKUP SUBROUTINES CAN MOVE     *
001300*                            THE WHOLE COMPOSITE KEY IN ONE MOVE  *
001400*-----------------------------------------------------------------*
001500 01  FSCOST-RECORD.
001600*                        FK TO FSCHED-FLIGHT-NUMBER
001700     05  FSCOST-FLIGHT-NUMBER    PIC 9(09) COMP-3.
001800*                        FK TO FSCAP-AIRCRAFT-TYPE-CODE
001900     05  FSCOST-ACFT-TYPE-CODE   PIC X(04).
002000*                        FARE VALIDITY WINDOW START  CCYYMMDD
002100     05  FSCOST-VALID-FROM-DATE  PIC 9(08) COMP-3.
002200*                        FARE VALIDITY WINDOW END    CCYYMMDD
002300     05  FSCOST-VALID-TO-DATE    PIC 9(08) COMP-3.
002400*                        WHOLE-UNIT FARE AMOUNT - NO DECIMALS YET
002500     05  FSCOST-FLIGHT-COST-AMT  PIC 9(09) COMP-3.
002600     05  FILLER                  PIC X(09).
002700*-----------------------------------------------------------------*
002800*    ALTERNATE VIEW - COMPOSITE KEY ONLY, FOR START/READ CURSORS  *
002900*-----------------------------------------------------------------*
003000 01  FSCOST-KEY-VIEW REDEFINES FSCOST-RECORD.
003100     05  FSCOST-KEY-FLIGHT-NO    PIC 9(09) COMP-3.
003200     05  FSCOST-KEY-ACFT-TYPE    PIC X(04).
003300     05  FSCOST-KEY-FROM-DATE    PIC 9(08) COMP-3.
003400     05  FILLER                  PIC X(19).

