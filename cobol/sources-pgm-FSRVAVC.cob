000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID. FSRVAVC.
000400 AUTHOR. D S LOPEZ.
000500 INSTALLATION. RESERVATIONS SYSTEMS - BATCH.
000600 DATE-WRITTEN. 11 NOV 1994.
000700 DATE-COMPILED.
000800 SECURITY. CONFIDENTIAL - RESERVATIONS SYSTEMS.
000900*-----------------------------------------------------------------*
001000*DESCRIPTION : SEAT-AVAILABILITY GATE.  CALLS FSRVRSC TO GET THE   *
001100*              RESERVED-SEAT TABLE FOR THE FLIGHT, READS THE       *
001200*              FARE PERIOD TO GET TOTAL SEAT CAPACITY FOR THE      *
001300*              REQUESTED CLASS, AND REJECTS THE BOOKING WHEN FULL. *
001400*              WHEN THE CALLER ALREADY HOLDS A RESERVATION ON THIS *
001500*              FLIGHT (WK-C-AVL-RESERV-ID NOT ZERO) THAT RESERVATION*
001600*              IS BACKED OUT OF THE RESERVED COUNT BEFORE THE GATE *
001700*              IS APPLIED, SO A PASSENGER CHANGING CLASS ON THEIR  *
001800*              OWN BOOKING IS NOT BLOCKED BY THEIR OWN SEAT.       *
001900*-----------------------------------------------------------------*
002000* HISTORY OF MODIFICATION:                                        *
002100*-----------------------------------------------------------------*
002200* TAG     INIT   DATE        DESCRIPTION                          *
002300* ------- ------ ----------  ----------------------------------- *
002400* FR071A1 DSL    11/11/1994  INITIAL VERSION                      *
002500* FR071D3 RHM    02/02/1995  RESERV-ID EXCLUSION ADDED SO          *
002600*                            CHECKTOAVAILABILITYWITHRESERVATIONID  *
002700*                            DOES NOT COUNT THE CALLER'S OWN SEAT  *
002800* FR071Y2K GPT    17/12/1998 - YEAR 2000 REMEDIATION - ALL DATE/   *
002900*                            TIME FIELDS ALREADY CCYYMMDD[HHMMSS] *
003000*                            FORM - NO CHANGE REQUIRED             *
003100* FR071Q4 RHM    22/01/2009  RESV-ID EXCLUSION NOW ALSO APPLIES   *
003200*                            ON THE OVERWRITE PATH - A SECOND     *
003300*                            FSCOST ROW FOR THE SAME CLASS WAS    *
003400*                            SILENTLY DROPPING THE EXCLUSION      *
003500*-----------------------------------------------------------------*
003600 EJECT
003700********************
003800 ENVIRONMENT DIVISION.
003900********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-AS400.
004200 OBJECT-COMPUTER. IBM-AS400.
004300 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004400        I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700        SELECT FSLEG ASSIGN TO DATABASE-FSLEG
004800        ORGANIZATION IS INDEXED
004900        ACCESS MODE IS DYNAMIC
005000        RECORD KEY IS EXTERNALLY-DESCRIBED-KEY
005100        ALTERNATE RECORD KEY IS FSLEG-FLIGHT-NUMBER
005200            WITH DUPLICATES
005300        FILE STATUS IS WK-C-FILE-STATUS.
005400        SELECT FSRESV ASSIGN TO DATABASE-FSRESV
005500        ORGANIZATION IS INDEXED
005600        ACCESS MODE IS DYNAMIC
005700        RECORD KEY IS EXTERNALLY-DESCRIBED-KEY
005800        FILE STATUS IS WK-C-FILE-STATUS.
005900        SELECT FSCOST ASSIGN TO DATABASE-FSCOST
006000        ORGANIZATION IS INDEXED
006100        ACCESS MODE IS DYNAMIC
006200        RECORD KEY IS EXTERNALLY-DESCRIBED-KEY
006300        FILE STATUS IS WK-C-FILE-STATUS.
006400        SELECT FSCAP ASSIGN TO DATABASE-FSCAP
006500        ORGANIZATION IS INDEXED
006600        ACCESS MODE IS DYNAMIC
006700        RECORD KEY IS EXTERNALLY-DESCRIBED-KEY
006800        FILE STATUS IS WK-C-FILE-STATUS.
006900***************
007000 DATA DIVISION.
007100***************
007200 FILE SECTION.
007300***************
007400 FD  FSLEG
007500        LABEL RECORDS ARE OMITTED
007600 DATA RECORD IS FSLEG-REC.
007700 01  FSLEG-REC.
007800        COPY FSLEG.
007900 FD  FSRESV
008000        LABEL RECORDS ARE OMITTED
008100 DATA RECORD IS FSRESV-REC.
008200 01  FSRESV-REC.
008300        COPY FSRESV.
008400 FD  FSCOST
008500        LABEL RECORDS ARE OMITTED
008600 DATA RECORD IS FSCOST-REC.
008700 01  FSCOST-REC.
008800        COPY FSCOST.
008900 FD  FSCAP
009000        LABEL RECORDS ARE OMITTED
009100 DATA RECORD IS FSCAP-REC.
009200 01  FSCAP-REC.
009300        COPY FSCAP.
009400*************************
009500 WORKING-STORAGE SECTION.
009600*************************
009700 01 FILLER               PIC X(24) VALUE
009800        "** PROGRAM FSRVAVC   **".
009900
010000* ---------------- PROGRAM WORKING STORAGE -----------------*
010100 01 WK-C-COMMON.
010200        COPY FSCMWS.
010300
010400 01 WK-C-TODAY-AREA.
010500     05 WK-C-TODAY              PIC 9(08).
010600 01 WK-C-TODAY-AREA-R REDEFINES WK-C-TODAY-AREA.
010700     05 WK-N-TODAY-CC           PIC 9(02).
010800     05 WK-N-TODAY-YY           PIC 9(02).
010900     05 WK-N-TODAY-MM           PIC 9(02).
011000     05 WK-N-TODAY-DD           PIC 9(02).
011100
011200 01 WK-N-LEG-COUNT               PIC 9(04) COMP VALUE ZERO.
011300 01 WK-C-LEG-COUNT-R REDEFINES WK-N-LEG-COUNT
011400                                 PIC 9(04).
011500
011600 01 WK-C-RSC-WORK.
011700     COPY VRSC.
011800
011900 01 WK-C-WORK-AREA.
012000     05 WK-C-EOF-SW              PIC X(01).
012100         88 WK-C-EOF                    VALUE "Y".
012200         88 WK-C-NOT-EOF                VALUE "N".
012300     05 WK-N-RESERVED-SEATS      PIC 9(04) COMP VALUE ZERO.
012400     05 WK-N-TOTAL-SEAT-COUNT    PIC 9(04) COMP VALUE ZERO.
012500     05 WK-C-WITHIN-WINDOW-SW    PIC X(01).
012600         88 WK-C-WITHIN-WINDOW          VALUE "Y".
012700         88 WK-C-OUTSIDE-WINDOW          VALUE "N".
012800
012900 LINKAGE SECTION.
013000****************
013100        COPY VAVL.
013200
013300****************************************
013400 PROCEDURE DIVISION USING WK-C-AVL-RECORD.
013500****************************************
013600 MAIN-MODULE.
013700     PERFORM A000-START-PROGRAM-ROUTINE
013800        THRU A999-START-PROGRAM-ROUTINE-EX.
013900     PERFORM B000-MAIN-PROCESSING
014000        THRU B999-MAIN-PROCESSING-EX.
014100     PERFORM Z000-END-PROGRAM-ROUTINE
014200        THRU Z999-END-PROGRAM-ROUTINE-EX.
014300 GOBACK.
014400
014500*-----------------------------------------------------------------*
014600 A000-START-PROGRAM-ROUTINE.
014700*-----------------------------------------------------------------*
014800     OPEN INPUT FSLEG.
014900     IF NOT WK-C-SUCCESSFUL
015000        DISPLAY "FSRVAVC - OPEN FILE ERROR - FSLEG"
015100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015200        PERFORM Y900-ABNORMAL-TERMINATION
015300     END-IF.
015400     OPEN INPUT FSRESV.
015500     IF NOT WK-C-SUCCESSFUL
015600        DISPLAY "FSRVAVC - OPEN FILE ERROR - FSRESV"
015700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015800        PERFORM Y900-ABNORMAL-TERMINATION
015900     END-IF.
016000     OPEN INPUT FSCOST.
016100     IF NOT WK-C-SUCCESSFUL
016200        DISPLAY "FSRVAVC - OPEN FILE ERROR - FSCOST"
016300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016400        PERFORM Y900-ABNORMAL-TERMINATION
016500     END-IF.
016600     OPEN INPUT FSCAP.
016700     IF NOT WK-C-SUCCESSFUL
016800        DISPLAY "FSRVAVC - OPEN FILE ERROR - FSCAP"
016900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017000        PERFORM Y900-ABNORMAL-TERMINATION
017100     END-IF.
017200     ACCEPT WK-C-TODAY FROM DATE YYYYMMDD.
017300*================================================================*
017400 A999-START-PROGRAM-ROUTINE-EX.
017500*================================================================*
017600 EXIT.
017700
017800*-----------------------------------------------------------------*
017900 B000-MAIN-PROCESSING.
018000*-----------------------------------------------------------------*
018100     INITIALIZE WK-C-AVL-OUTPUT.
018200     MOVE "Y" TO WK-C-AVL-AVAIL-SW.
018300
018400     PERFORM C100-COUNT-LEGS
018500        THRU C199-COUNT-LEGS-EX.
018600
018700     PERFORM C200-GET-RESERVED-SEATS
018800        THRU C299-GET-RESERVED-SEATS-EX.
018900
019000     IF WK-C-AVL-RESERV-ID NOT = ZERO
019100        PERFORM C300-BACK-OUT-OWN-RESERVATION
019200           THRU C399-BACK-OUT-OWN-RESERVATION-EX
019300     END-IF.
019400
019500     PERFORM C400-GET-TOTAL-SEAT-COUNT
019600        THRU C499-GET-TOTAL-SEAT-COUNT-EX.
019700
019800     MOVE WK-N-RESERVED-SEATS   TO WK-N-AVL-RESERVED-SEATS.
019900     MOVE WK-N-TOTAL-SEAT-COUNT TO WK-N-AVL-TOTAL-SEAT-COUNT.
020000
020100     IF WK-N-RESERVED-SEATS >= WK-N-TOTAL-SEAT-COUNT
020200        MOVE "N" TO WK-C-AVL-AVAIL-SW
020300        MOVE "COM0260" TO WK-C-AVL-ERROR-CD
020400     END-IF.
020500 B999-MAIN-PROCESSING-EX.
020600*=================================================================
020700 EXIT.
020800
020900*-----------------------------------------------------------------*
021000 C100-COUNT-LEGS.
021100*-----------------------------------------------------------------*
021200     MOVE ZERO TO WK-N-LEG-COUNT.
021300     MOVE "N" TO WK-C-EOF-SW.
021400     MOVE WK-C-AVL-FLIGHT-NUMBER TO FSLEG-FLIGHT-NUMBER.
021500     START FSLEG KEY IS >= FSLEG-FLIGHT-NUMBER
021600        INVALID KEY
021700        MOVE "Y" TO WK-C-EOF-SW.
021800     PERFORM D100-COUNT-ONE-LEG
021900        THRU D199-COUNT-ONE-LEG-EX
022000        UNTIL WK-C-EOF.
022100 C199-COUNT-LEGS-EX.
022200 EXIT.
022300
022400*-----------------------------------------------------------------*
022500 D100-COUNT-ONE-LEG.
022600*-----------------------------------------------------------------*
022700     READ FSLEG NEXT RECORD
022800        AT END
022900        MOVE "Y" TO WK-C-EOF-SW
023000        GO TO D199-COUNT-ONE-LEG-EX.
023100     IF FSLEG-FLIGHT-NUMBER NOT = WK-C-AVL-FLIGHT-NUMBER
023200        MOVE "Y" TO WK-C-EOF-SW
023300        GO TO D199-COUNT-ONE-LEG-EX
023400     END-IF.
023500     ADD 1 TO WK-N-LEG-COUNT.
023600*================================================================*
023700 D199-COUNT-ONE-LEG-EX.
023800*================================================================*
023900 EXIT.
024000
024100*-----------------------------------------------------------------*
024200 C200-GET-RESERVED-SEATS.
024300*-----------------------------------------------------------------*
024400     INITIALIZE WK-C-RSC-RECORD.
024500     MOVE WK-C-AVL-FLIGHT-NUMBER TO WK-C-RSC-FLIGHT-NUMBER.
024600     MOVE WK-N-LEG-COUNT         TO WK-N-RSC-LEG-COUNT.
024700     CALL "FSRVRSC" USING WK-C-RSC-RECORD.
024800
024900     MOVE ZERO TO WK-N-RESERVED-SEATS.
025000     PERFORM D150-SCAN-RSC-TAB
025100        THRU D159-SCAN-RSC-TAB-EX
025200        VARYING WK-X-RSC-CLASS-IDX FROM 1 BY 1
025300        UNTIL WK-X-RSC-CLASS-IDX > 3.
025400*================================================================*
025500 C299-GET-RESERVED-SEATS-EX.
025600*================================================================*
025700 EXIT.
025800
025900*-----------------------------------------------------------------*
026000 D150-SCAN-RSC-TAB.
026100*-----------------------------------------------------------------*
026200     IF WK-C-RSC-CLASS-CODE (WK-X-RSC-CLASS-IDX)
026300        = WK-C-AVL-CLASS-CODE
026400        MOVE WK-N-RSC-RESERVED-SEATS (WK-X-RSC-CLASS-IDX)
026500           TO WK-N-RESERVED-SEATS
026600     END-IF.
026700*================================================================*
026800 D159-SCAN-RSC-TAB-EX.
026900*================================================================*
027000 EXIT.
027100
027200*-----------------------------------------------------------------*
027300 C300-BACK-OUT-OWN-RESERVATION.
027400*     IF THE CALLER'S OWN RESERVATION IS A COMPLETE RESERVATION   *
027500*     (ONE ITINERARY-LEG ROW FOR EVERY PHYSICAL LEG) IN THE       *
027600*     REQUESTED CLASS, ITS SEAT IS BACKED OUT OF THE COUNT.       *
027700*-----------------------------------------------------------------*
027800     MOVE WK-C-AVL-RESERV-ID TO FSRESV-RESERVATION-ID.
027900     READ FSRESV KEY IS EXTERNALLY-DESCRIBED-KEY
028000        INVALID KEY
028100        GO TO C399-BACK-OUT-OWN-RESERVATION-EX.
028200     IF FSRESV-CLASS-CODE = WK-C-AVL-CLASS-CODE
028300        AND FSRESV-CREATED
028400        AND WK-N-RESERVED-SEATS > ZERO
028500        SUBTRACT 1 FROM WK-N-RESERVED-SEATS
028600     END-IF.
028700*================================================================*
028800 C399-BACK-OUT-OWN-RESERVATION-EX.
028900*================================================================*
029000 EXIT.
029100
029200*-----------------------------------------------------------------*
029300 C400-GET-TOTAL-SEAT-COUNT.
029400*     LAST FLIGHT-COST ROW VALID TODAY THAT MAPS TO THE REQUESTED *
029500*     CLASS WINS - NO SUMMATION, UNLIKE FSRVAVL.                  *
029600*-----------------------------------------------------------------*
029700     MOVE ZERO TO WK-N-TOTAL-SEAT-COUNT.
029800     MOVE "N" TO WK-C-EOF-SW.
029900     MOVE WK-C-AVL-FLIGHT-NUMBER TO FSCOST-KEY-FLIGHT-NO.
030000     MOVE LOW-VALUES TO FSCOST-KEY-ACFT-TYPE FSCOST-KEY-FROM-DATE.
030100     START FSCOST KEY IS >= FSCOST-KEY-FLIGHT-NO
030200        INVALID KEY
030300        MOVE "Y" TO WK-C-EOF-SW.
030400     PERFORM D200-SCAN-ONE-COST-ROW
030500        THRU D299-SCAN-ONE-COST-ROW-EX
030600        UNTIL WK-C-EOF.
030700*================================================================*
030800 C499-GET-TOTAL-SEAT-COUNT-EX.
030900*================================================================*
031000 EXIT.
031100
031200*-----------------------------------------------------------------*
031300 D200-SCAN-ONE-COST-ROW.
031400*-----------------------------------------------------------------*
031500     READ FSCOST NEXT RECORD
031600        AT END
031700        MOVE "Y" TO WK-C-EOF-SW
031800        GO TO D299-SCAN-ONE-COST-ROW-EX.
031900     IF FSCOST-FLIGHT-NUMBER NOT = WK-C-AVL-FLIGHT-NUMBER
032000        MOVE "Y" TO WK-C-EOF-SW
032100        GO TO D299-SCAN-ONE-COST-ROW-EX
032200     END-IF.
032300
032400     MOVE "N" TO WK-C-WITHIN-WINDOW-SW.
032500     IF FSCOST-VALID-FROM-DATE <= WK-C-TODAY
032600        AND FSCOST-VALID-TO-DATE >= WK-C-TODAY
032700        MOVE "Y" TO WK-C-WITHIN-WINDOW-SW
032800     END-IF.
032900     IF WK-C-OUTSIDE-WINDOW
033000        GO TO D299-SCAN-ONE-COST-ROW-EX
033100     END-IF.
033200
033300     MOVE FSCOST-ACFT-TYPE-CODE TO FSCAP-ACFT-TYPE-CODE.
033400     MOVE WK-C-AVL-CLASS-CODE  TO FSCAP-CLASS-CODE.
033500     READ FSCAP KEY IS EXTERNALLY-DESCRIBED-KEY
033600        INVALID KEY
033700        GO TO D299-SCAN-ONE-COST-ROW-EX.
033800
033900     MOVE FSCAP-SEAT-CAPACITY TO WK-N-TOTAL-SEAT-COUNT.
034000*================================================================*
034100 D299-SCAN-ONE-COST-ROW-EX.
034200*================================================================*
034300 EXIT.
034400
034500*-----------------------------------------------------------------*
034600 Y900-ABNORMAL-TERMINATION.
034700*-----------------------------------------------------------------*
034800     PERFORM Z000-END-PROGRAM-ROUTINE
034900        THRU Z999-END-PROGRAM-ROUTINE-EX.
035000     EXIT PROGRAM.
035100
035200*-----------------------------------------------------------------*
035300 Z000-END-PROGRAM-ROUTINE.
035400*-----------------------------------------------------------------*
035500     CLOSE FSLEG FSRESV FSCOST FSCAP.
035600     IF NOT WK-C-SUCCESSFUL
035700        DISPLAY "FSRVAVC - CLOSE FILE ERROR"
035800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
035900     END-IF.
036000*=================================================================*
036100 Z999-END-PROGRAM-ROUTINE-EX.
036200*=================================================================*
036300 EXIT.
