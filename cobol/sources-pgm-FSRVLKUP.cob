000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID. FSRVLKUP.
000400 AUTHOR. D S LOPEZ.
000500 INSTALLATION. RESERVATIONS SYSTEMS - BATCH.
000600 DATE-WRITTEN. 11 NOV 1994.
000700 DATE-COMPILED.
000800 SECURITY. CONFIDENTIAL - RESERVATIONS SYSTEMS.
000900*-----------------------------------------------------------------*
001000*DESCRIPTION : ONE LOOKUP MODULE, FIVE OPTIONS, AGAINST THE        *
001100*              FLIGHT-SCHEDULE MASTER -                           *
001200*              OPTION ACTION.......................INPUT.......  *
001300*              1      DELETE FLIGHT SCHEDULE........FLIGHT-NUMBER *
001400*              2      GET ONE FLIGHT SCHEDULE........FLIGHT-NUMBER*
001500*              3      GET SCHEDULES BY AIRPORT........AIRPORT-CD  *
001600*              4      GET NEXT ON-TIME FLIGHT.........(NONE)      *
001700*              5      GET NEXT DELAYED FLIGHT.........(NONE)      *
001800*              OPTIONS 3/4/5 ARE "GET NEXT" CALLS - THE CURSOR    *
001900*              POSITION IS HELD IN THIS PROGRAM'S OWN WORKING     *
002000*              STORAGE BETWEEN CALLS, SO THE CALLER RE-DRIVES THE *
002100*              SAME OPTION UNTIL WK-C-LKUP-NOT-FOUND COMES BACK.  *
002200*-----------------------------------------------------------------*
002300* HISTORY OF MODIFICATION:                                        *
002400*-----------------------------------------------------------------*
002500* TAG     INIT   DATE        DESCRIPTION                          *
002600* ------- ------ ----------  ----------------------------------- *
002700* FR078A1 DSL    11/11/1994  INITIAL VERSION                      *
002800* FR078C2 GPT    02/06/1996  OPTION 1 (DELETE) NO LONGER REJECTS  *
002900*                            WHEN THE SCHEDULE HAS NO LEGS -       *
003000*                            CALLER ALREADY CHECKS THAT BEFORE     *
003100*                            DRIVING THIS MODULE                  *
003200* FR078Y2K GPT    17/12/1998 - YEAR 2000 REMEDIATION -             *
003300*                            FSCHED-DEPART-DT-TM/ARRIVE-DT-TM      *
003400*                            ALREADY CCYYMMDDHHMMSS - NO CHANGE    *
003500*                            REQUIRED                             *
003600* FR078Q5 RHM    14/08/2003  OPTIONS 4/5 REWORKED - MUST JOIN THE *
003700*                            LEG BACK TO ITS OWN FSCHED ROW AND   *
003800*                            FILTER TO THE ORIGIN LEG ONLY.  OLD  *
003900*                            CODE SCANNED FSLEG ALONE AND RETURNE *
004000*                            RAW LEG BYTES MISLABELED AS A SCHED  *
004100* FR078X7 TWK    22/01/2009  OPTIONS 4/5 NOW BUILD THE QUALIFYING *
004200*                            SET IN WORKING STORAGE AND RETURN IT *
004300*                            IN DEPARTURE DATE/TIME DESCENDING    *
004400*                            ORDER PER OPS REQUEST TKT 40217      *
004500*-----------------------------------------------------------------*
004600 EJECT
004700********************
004800 ENVIRONMENT DIVISION.
004900********************
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-AS400.
005200 OBJECT-COMPUTER. IBM-AS400.
005300 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
005400        I-O-FEEDBACK IS I-O-FEEDBACK-AREA
005500        UPSI-0 IS UPSI-SWITCH-0
005600            ON STATUS IS U0-ON
005700            OFF STATUS IS U0-OFF.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000        SELECT FSCHED ASSIGN TO DATABASE-FSCHED
006100        ORGANIZATION IS INDEXED
006200        ACCESS MODE IS DYNAMIC
006300        RECORD KEY IS EXTERNALLY-DESCRIBED-KEY
006400        FILE STATUS IS WK-C-FILE-STATUS.
006500        SELECT FSLEG ASSIGN TO DATABASE-FSLEG
006600        ORGANIZATION IS INDEXED
006700        ACCESS MODE IS DYNAMIC
006800        RECORD KEY IS EXTERNALLY-DESCRIBED-KEY
006900        ALTERNATE RECORD KEY IS FSLEG-FLIGHT-NUMBER
007000            WITH DUPLICATES
007100        FILE STATUS IS WK-C-FILE-STATUS.
007200***************
007300 DATA DIVISION.
007400***************
007500 FILE SECTION.
007600***************
007700 FD  FSCHED
007800        LABEL RECORDS ARE OMITTED
007900 DATA RECORD IS FSCHED-REC.
008000 01  FSCHED-REC.
008100        COPY FSCHED.
008200 01  FSCHED-REC-1.
008300        COPY FSCHED.
008400 FD  FSLEG
008500        LABEL RECORDS ARE OMITTED
008600 DATA RECORD IS FSLEG-REC.
008700 01  FSLEG-REC.
008800        COPY FSLEG.
008900*************************
009000 WORKING-STORAGE SECTION.
009100*************************
009200 01 FILLER               PIC X(24) VALUE
009300        "** PROGRAM FSRVLKUP  **".
009400
009500* ---------------- PROGRAM WORKING STORAGE -----------------*
009600 01 WK-C-COMMON.
009700        COPY FSCMWS.
009800
009900* --- "GET NEXT" CURSOR - RETAINED ACROSS CALLS - SEE FR078A1 ---*
010000 01 WK-C-CURSOR-AREA.
010100     05 WK-C-CURSOR-OPEN-SW      PIC X(01) VALUE "N".
010200         88 WK-C-CURSOR-IS-OPEN        VALUE "Y".
010300         88 WK-C-CURSOR-IS-CLOSED      VALUE "N".
010400     05 WK-C-CURSOR-OPTION-WAS   PIC 9(01) COMP VALUE ZERO.
010500     05 WK-C-CURSOR-APRT-WAS     PIC X(03) VALUE SPACES.
010600
010700 01 WK-C-CURSOR-AREA-R REDEFINES WK-C-CURSOR-AREA.
010800     05 FILLER                  PIC X(01).
010900     05 WK-N-CURSOR-OPTION-NUM   PIC 9(01).
011000     05 FILLER                  PIC X(03).
011100
011200 01 WK-C-WORK-AREA.
011300     05 WK-C-EOF-SW              PIC X(01).
011400         88 WK-C-EOF                    VALUE "Y".
011500         88 WK-C-NOT-EOF                VALUE "N".
011600     05 WK-C-MATCH-SW            PIC X(01).
011700         88 WK-C-MATCH-FOUND            VALUE "Y".
011800         88 WK-C-MATCH-NOT-FOUND        VALUE "N".
011900
012000 01 WK-N-LKUP-FLIGHT-WORK        PIC 9(09) COMP VALUE ZERO.
012100 01 WK-C-LKUP-FLIGHT-WORK-R REDEFINES WK-N-LKUP-FLIGHT-WORK
012200                                 PIC 9(09).
012300 01 WK-C-SCHED-SCAN-AREA.
012400     05 WK-C-SCHED-EOF-SW         PIC X(01) VALUE "N".
012500         88 WK-C-SCHED-EOF                VALUE "Y".
012600         88 WK-C-SCHED-NOT-EOF            VALUE "N".
012700     05 WK-C-LEG-EOF-SW           PIC X(01) VALUE "N".
012800         88 WK-C-LEG-EOF                  VALUE "Y".
012900         88 WK-C-LEG-NOT-EOF              VALUE "N".
013000     05 WK-C-LEG-MATCH-SW         PIC X(01) VALUE "N".
013100         88 WK-C-LEG-MATCH-FOUND          VALUE "Y".
013200         88 WK-C-LEG-MATCH-NOT-FOUND      VALUE "N".
013300
013400* --- QUALIFYING-SCHEDULE TABLE FOR OPTIONS 4/5 - SEE FR078Q5/X7 --- *
013500 01 WK-N-MATCH-COUNT             PIC 9(04) COMP VALUE ZERO.
013600 01 WK-C-MATCH-COUNT-R REDEFINES WK-N-MATCH-COUNT
013700                                 PIC 9(04).
013800
013900 01 WK-N-MATCH-SCAN-IDX          PIC 9(04) COMP VALUE ZERO.
014000 01 WK-C-MATCH-SCAN-IDX-R REDEFINES WK-N-MATCH-SCAN-IDX
014100                                 PIC 9(04).
014200
014300 01 WK-C-MATCH-TAB.
014400     05 WK-C-MATCH-ROW OCCURS 500 TIMES.
014500         10 WK-N-MATCH-DT-TM      PIC S9(14) COMP.
014600         10 WK-C-MATCH-SCHED      PIC X(46).
014700         10 FILLER                PIC X(02).
014800
014900 01 WK-N-SORT-I                   PIC 9(04) COMP VALUE ZERO.
015000 01 WK-N-SORT-J                   PIC 9(04) COMP VALUE ZERO.
015100 01 WK-N-SORT-J-PLUS1             PIC 9(04) COMP VALUE ZERO.
015200 01 WK-N-SORT-LIMIT                PIC 9(04) COMP VALUE ZERO.
015300
015400 01 WK-C-SORT-TEMP-ROW.
015500     05 WK-N-SORT-TEMP-DT-TM       PIC S9(14) COMP.
015600     05 WK-C-SORT-TEMP-SCHED       PIC X(46).
015700     05 FILLER                     PIC X(02).
015800
015900 LINKAGE SECTION.
016000****************
016100        COPY VLKUP.
016200
016300****************************************
016400 PROCEDURE DIVISION USING WK-C-LKUP-RECORD.
016500****************************************
016600 MAIN-MODULE.
016700     PERFORM A000-START-PROGRAM-ROUTINE
016800        THRU A999-START-PROGRAM-ROUTINE-EX.
016900     PERFORM B000-MAIN-PROCESSING
017000        THRU B999-MAIN-PROCESSING-EX.
017100     PERFORM Z000-END-PROGRAM-ROUTINE
017200        THRU Z999-END-PROGRAM-ROUTINE-EX.
017300 GOBACK.
017400
017500*-----------------------------------------------------------------*
017600 A000-START-PROGRAM-ROUTINE.
017700*-----------------------------------------------------------------*
017800     OPEN I-O FSCHED.
017900     IF NOT WK-C-SUCCESSFUL
018000        DISPLAY "FSRVLKUP - OPEN FILE ERROR - FSCHED"
018100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018200        PERFORM Y900-ABNORMAL-TERMINATION
018300     END-IF.
018400     OPEN INPUT FSLEG.
018500     IF NOT WK-C-SUCCESSFUL
018600        DISPLAY "FSRVLKUP - OPEN FILE ERROR - FSLEG"
018700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018800        PERFORM Y900-ABNORMAL-TERMINATION
018900     END-IF.
019000*================================================================*
019100 A999-START-PROGRAM-ROUTINE-EX.
019200*================================================================*
019300 EXIT.
019400
019500*-----------------------------------------------------------------*
019600 B000-MAIN-PROCESSING.
019700*-----------------------------------------------------------------*
019800     INITIALIZE WK-C-LKUP-OUTPUT.
019900     MOVE "N" TO WK-C-LKUP-FOUND-SW.
020000
020100     EVALUATE TRUE
020200        WHEN WK-C-LKUP-OPT-DELETE
020300           PERFORM C100-DELETE-SCHEDULE
020400              THRU C199-DELETE-SCHEDULE-EX
020500        WHEN WK-C-LKUP-OPT-GET-ONE
020600           PERFORM C200-GET-ONE-SCHEDULE
020700              THRU C299-GET-ONE-SCHEDULE-EX
020800        WHEN WK-C-LKUP-OPT-GET-BY-APRT
020900           PERFORM C300-GET-NEXT-BY-AIRPORT
021000              THRU C399-GET-NEXT-BY-AIRPORT-EX
021100        WHEN WK-C-LKUP-OPT-ON-TIME
021200           PERFORM C400-GET-NEXT-ON-TIME
021300              THRU C499-GET-NEXT-ON-TIME-EX
021400        WHEN WK-C-LKUP-OPT-DELAYED
021500           PERFORM C500-GET-NEXT-DELAYED
021600              THRU C599-GET-NEXT-DELAYED-EX
021700        WHEN OTHER
021800           MOVE "COM0299" TO WK-C-LKUP-ERROR-CD
021900     END-EVALUATE.
022000 B999-MAIN-PROCESSING-EX.
022100*=================================================================
022200 EXIT.
022300
022400*-----------------------------------------------------------------*
022500 C100-DELETE-SCHEDULE.
022600*-----------------------------------------------------------------*
022700     MOVE WK-C-LKUP-FLIGHT-NUMBER TO FSCHED-FLIGHT-NUMBER.
022800     READ FSCHED KEY IS EXTERNALLY-DESCRIBED-KEY
022900        INVALID KEY
023000        MOVE "N" TO WK-C-LKUP-FOUND-SW
023100        MOVE "COM0245" TO WK-C-LKUP-ERROR-CD
023200        GO TO C199-DELETE-SCHEDULE-EX.
023300     DELETE FSCHED RECORD
023400        INVALID KEY
023500        MOVE "N" TO WK-C-LKUP-FOUND-SW
023600        MOVE "COM0247" TO WK-C-LKUP-ERROR-CD
023700        GO TO C199-DELETE-SCHEDULE-EX.
023800     MOVE "Y" TO WK-C-LKUP-FOUND-SW.
023900 C199-DELETE-SCHEDULE-EX.
024000 EXIT.
024100
024200*-----------------------------------------------------------------*
024300 C200-GET-ONE-SCHEDULE.
024400*-----------------------------------------------------------------*
024500     MOVE WK-C-LKUP-FLIGHT-NUMBER TO FSCHED-FLIGHT-NUMBER.
024600     READ FSCHED KEY IS EXTERNALLY-DESCRIBED-KEY
024700        INVALID KEY
024800        MOVE "N" TO WK-C-LKUP-FOUND-SW
024900        MOVE "COM0245" TO WK-C-LKUP-ERROR-CD
025000        GO TO C299-GET-ONE-SCHEDULE-EX.
025100     MOVE "Y" TO WK-C-LKUP-FOUND-SW.
025200     MOVE FSCHED-RECORD TO WK-C-LKUP-SCHED.
025300 C299-GET-ONE-SCHEDULE-EX.
025400 EXIT.
025500
025600*-----------------------------------------------------------------*
025700 C300-GET-NEXT-BY-AIRPORT.
025800*     RETURNS THE NEXT FLIGHT-SCHEDULE ROW ORIGINATING AT THE     *
025900*     REQUESTED AIRPORT.  THE CALLER RE-DRIVES OPTION 3 UNTIL      *
026000*     WK-C-LKUP-NOT-FOUND CLOSES THE CURSOR.                      *
026100*-----------------------------------------------------------------*
026200     IF WK-C-CURSOR-IS-CLOSED
026300        OR WK-C-CURSOR-APRT-WAS NOT = WK-C-LKUP-APRT-CODE
026400        MOVE SPACES TO FSCHED-RECORD
026500        MOVE LOW-VALUES TO FSCHED-FLIGHT-NUMBER
026600        START FSCHED KEY IS >= EXTERNALLY-DESCRIBED-KEY
026700           INVALID KEY
026800           MOVE "Y" TO WK-C-EOF-SW
026900           NOT INVALID KEY
027000           MOVE "N" TO WK-C-EOF-SW
027100        END-START
027200        MOVE "Y" TO WK-C-CURSOR-OPEN-SW
027300        MOVE WK-C-LKUP-APRT-CODE TO WK-C-CURSOR-APRT-WAS
027400     END-IF.
027500     MOVE "N" TO WK-C-MATCH-SW.
027600     PERFORM D100-SCAN-FOR-AIRPORT
027700        THRU D199-SCAN-FOR-AIRPORT-EX
027800        UNTIL WK-C-EOF OR WK-C-MATCH-FOUND.
027900     IF WK-C-MATCH-FOUND
028000        MOVE "Y" TO WK-C-LKUP-FOUND-SW
028100        MOVE FSCHED-RECORD TO WK-C-LKUP-SCHED
028200     ELSE
028300        MOVE "N" TO WK-C-LKUP-FOUND-SW
028400        MOVE "N" TO WK-C-CURSOR-OPEN-SW
028500     END-IF.
028600 C399-GET-NEXT-BY-AIRPORT-EX.
028700 EXIT.
028800
028900*-----------------------------------------------------------------*
029000 D100-SCAN-FOR-AIRPORT.
029100*-----------------------------------------------------------------*
029200     READ FSCHED NEXT RECORD
029300        AT END
029400        MOVE "Y" TO WK-C-EOF-SW
029500        GO TO D199-SCAN-FOR-AIRPORT-EX.
029600     IF FSCHED-ORIG-APRT-CODE = WK-C-LKUP-APRT-CODE
029700        MOVE "Y" TO WK-C-MATCH-SW
029800     END-IF.
029900*================================================================*
030000 D199-SCAN-FOR-AIRPORT-EX.
030100*================================================================*
030200 EXIT.
030300
030400*-----------------------------------------------------------------*
030500 C400-GET-NEXT-ON-TIME.
030600*     OPTION 4 - RETURNS THE NEXT QUALIFYING SCHEDULE, ONE PER    *
030700*     CALL, IN DEPARTURE DATE/TIME DESCENDING ORDER.  ON-TIME     *
030800*     MEANS THE ORIGIN LEG'S ACTUAL DEPARTURE AND ARRIVAL EXACTLY *
030900*     MATCH THE FLIGHT'S OWN SCHEDULED DEPARTURE/ARRIVAL.         *
031000*-----------------------------------------------------------------*
031100     PERFORM E100-BUILD-ON-TIME-TAB-IF-NEEDED
031200        THRU E199-BUILD-ON-TIME-TAB-IF-NEEDED-EX.
031300     PERFORM G100-RETURN-NEXT-MATCH
031400        THRU G199-RETURN-NEXT-MATCH-EX.
031500*================================================================*
031600 C499-GET-NEXT-ON-TIME-EX.
031700*================================================================*
031800 EXIT.
031900
032000*-----------------------------------------------------------------*
032100 C500-GET-NEXT-DELAYED.
032200*     OPTION 5 - RETURNS THE NEXT QUALIFYING SCHEDULE, ONE PER    *
032300*     CALL, IN DEPARTURE DATE/TIME DESCENDING ORDER.  DELAYED     *
032400*     MEANS THE ORIGIN LEG ACTUALLY RAN LATER THAN THE FLIGHT'S   *
032500*     OWN SCHEDULED DEPARTURE OR ARRIVAL.                         *
032600*-----------------------------------------------------------------*
032700     PERFORM E200-BUILD-DELAYED-TAB-IF-NEEDED
032800        THRU E299-BUILD-DELAYED-TAB-IF-NEEDED-EX.
032900     PERFORM G100-RETURN-NEXT-MATCH
033000        THRU G199-RETURN-NEXT-MATCH-EX.
033100*================================================================*
033200 C599-GET-NEXT-DELAYED-EX.
033300*================================================================*
033400 EXIT.
033500
033600*-----------------------------------------------------------------*
033700 E100-BUILD-ON-TIME-TAB-IF-NEEDED.
033800*     THE QUALIFYING-SCHEDULE TABLE IS BUILT ONCE PER CURSOR AND  *
033900*     HELD IN WORKING STORAGE - SEE FR078Q5.  A CLOSED CURSOR OR  *
034000*     A CHANGE OF OPTION FORCES A FRESH BUILD.                    *
034100*-----------------------------------------------------------------*
034200     IF WK-C-CURSOR-IS-CLOSED
034300        OR WK-C-CURSOR-OPTION-WAS NOT = WK-N-LKUP-OPTION
034400        MOVE ZERO TO WK-N-MATCH-COUNT
034500        MOVE SPACES TO FSCHED-RECORD
034600        MOVE LOW-VALUES TO FSCHED-FLIGHT-NUMBER
034700        START FSCHED KEY IS >= EXTERNALLY-DESCRIBED-KEY
034800           INVALID KEY
034900           MOVE "Y" TO WK-C-SCHED-EOF-SW
035000           NOT INVALID KEY
035100           MOVE "N" TO WK-C-SCHED-EOF-SW
035200        END-START
035300        PERFORM F100-SCAN-SCHED-FOR-ON-TIME
035400           THRU F199-SCAN-SCHED-FOR-ON-TIME-EX
035500           UNTIL WK-C-SCHED-EOF
035600        PERFORM H100-SORT-MATCH-TAB-DESC
035700           THRU H199-SORT-MATCH-TAB-DESC-EX
035800        MOVE 1 TO WK-N-MATCH-SCAN-IDX
035900        MOVE WK-N-LKUP-OPTION TO WK-C-CURSOR-OPTION-WAS
036000        MOVE "Y" TO WK-C-CURSOR-OPEN-SW
036100     END-IF.
036200*================================================================*
036300 E199-BUILD-ON-TIME-TAB-IF-NEEDED-EX.
036400*================================================================*
036500 EXIT.
036600
036700*-----------------------------------------------------------------*
036800 E200-BUILD-DELAYED-TAB-IF-NEEDED.
036900*     SAME DEVICE AS E100, FOR OPTION 5 - SEE FR078Q5.            *
037000*-----------------------------------------------------------------*
037100     IF WK-C-CURSOR-IS-CLOSED
037200        OR WK-C-CURSOR-OPTION-WAS NOT = WK-N-LKUP-OPTION
037300        MOVE ZERO TO WK-N-MATCH-COUNT
037400        MOVE SPACES TO FSCHED-RECORD
037500        MOVE LOW-VALUES TO FSCHED-FLIGHT-NUMBER
037600        START FSCHED KEY IS >= EXTERNALLY-DESCRIBED-KEY
037700           INVALID KEY
037800           MOVE "Y" TO WK-C-SCHED-EOF-SW
037900           NOT INVALID KEY
038000           MOVE "N" TO WK-C-SCHED-EOF-SW
038100        END-START
038200        PERFORM F200-SCAN-SCHED-FOR-DELAYED
038300           THRU F299-SCAN-SCHED-FOR-DELAYED-EX
038400           UNTIL WK-C-SCHED-EOF
038500        PERFORM H100-SORT-MATCH-TAB-DESC
038600           THRU H199-SORT-MATCH-TAB-DESC-EX
038700        MOVE 1 TO WK-N-MATCH-SCAN-IDX
038800        MOVE WK-N-LKUP-OPTION TO WK-C-CURSOR-OPTION-WAS
038900        MOVE "Y" TO WK-C-CURSOR-OPEN-SW
039000     END-IF.
039100*================================================================*
039200 E299-BUILD-DELAYED-TAB-IF-NEEDED-EX.
039300*================================================================*
039400 EXIT.
039500
039600*-----------------------------------------------------------------*
039700 F100-SCAN-SCHED-FOR-ON-TIME.
039800*-----------------------------------------------------------------*
039900     READ FSCHED NEXT RECORD
040000        AT END
040100        MOVE "Y" TO WK-C-SCHED-EOF-SW
040200        GO TO F199-SCAN-SCHED-FOR-ON-TIME-EX.
040300     PERFORM G200-CHECK-ORIGIN-LEG-ON-TIME
040400        THRU G299-CHECK-ORIGIN-LEG-ON-TIME-EX.
040500     IF WK-C-LEG-MATCH-FOUND
040600        PERFORM G400-ADD-MATCH-ROW
040700           THRU G499-ADD-MATCH-ROW-EX
040800     END-IF.
040900*================================================================*
041000 F199-SCAN-SCHED-FOR-ON-TIME-EX.
041100*================================================================*
041200 EXIT.
041300
041400*-----------------------------------------------------------------*
041500 F200-SCAN-SCHED-FOR-DELAYED.
041600*-----------------------------------------------------------------*
041700     READ FSCHED NEXT RECORD
041800        AT END
041900        MOVE "Y" TO WK-C-SCHED-EOF-SW
042000        GO TO F299-SCAN-SCHED-FOR-DELAYED-EX.
042100     PERFORM G300-CHECK-ORIGIN-LEG-DELAYED
042200        THRU G399-CHECK-ORIGIN-LEG-DELAYED-EX.
042300     IF WK-C-LEG-MATCH-FOUND
042400        PERFORM G400-ADD-MATCH-ROW
042500           THRU G499-ADD-MATCH-ROW-EX
042600     END-IF.
042700*================================================================*
042800 F299-SCAN-SCHED-FOR-DELAYED-EX.
042900*================================================================*
043000 EXIT.
043100
043200*-----------------------------------------------------------------*
043300 G100-RETURN-NEXT-MATCH.
043400*     RETURNS THE TABLE ROW AT WK-N-MATCH-SCAN-IDX AND ADVANCES   *
043500*     IT; CLOSES THE CURSOR ONCE THE TABLE IS EXHAUSTED.          *
043600*-----------------------------------------------------------------*
043700     IF WK-N-MATCH-SCAN-IDX > WK-N-MATCH-COUNT
043800        MOVE "N" TO WK-C-LKUP-FOUND-SW
043900        MOVE "N" TO WK-C-CURSOR-OPEN-SW
044000     ELSE
044100        MOVE "Y" TO WK-C-LKUP-FOUND-SW
044200        MOVE WK-C-MATCH-SCHED (WK-N-MATCH-SCAN-IDX)
044300           TO WK-C-LKUP-SCHED
044400        ADD 1 TO WK-N-MATCH-SCAN-IDX
044500     END-IF.
044600*================================================================*
044700 G199-RETURN-NEXT-MATCH-EX.
044800*================================================================*
044900 EXIT.
045000
045100*-----------------------------------------------------------------*
045200 G200-CHECK-ORIGIN-LEG-ON-TIME.
045300*     WALKS THIS FLIGHT'S LEGS VIA THE FSLEG-FLIGHT-NUMBER        *
045400*     ALTERNATE KEY LOOKING FOR ITS ORIGIN LEG.                   *
045500*-----------------------------------------------------------------*
045600     MOVE "N" TO WK-C-LEG-MATCH-SW.
045700     MOVE FSCHED-FLIGHT-NUMBER TO FSLEG-FLIGHT-NUMBER.
045800     START FSLEG KEY IS >= FSLEG-FLIGHT-NUMBER
045900        INVALID KEY
046000        MOVE "Y" TO WK-C-LEG-EOF-SW
046100        NOT INVALID KEY
046200        MOVE "N" TO WK-C-LEG-EOF-SW
046300     END-START.
046400     PERFORM H500-SCAN-LEGS-FOR-ON-TIME
046500        THRU H599-SCAN-LEGS-FOR-ON-TIME-EX
046600        UNTIL WK-C-LEG-EOF OR WK-C-LEG-MATCH-FOUND.
046700*================================================================*
046800 G299-CHECK-ORIGIN-LEG-ON-TIME-EX.
046900*================================================================*
047000 EXIT.
047100
047200*-----------------------------------------------------------------*
047300 G300-CHECK-ORIGIN-LEG-DELAYED.
047400*     SAME DEVICE AS G200, FOR THE DELAYED PREDICATE.             *
047500*-----------------------------------------------------------------*
047600     MOVE "N" TO WK-C-LEG-MATCH-SW.
047700     MOVE FSCHED-FLIGHT-NUMBER TO FSLEG-FLIGHT-NUMBER.
047800     START FSLEG KEY IS >= FSLEG-FLIGHT-NUMBER
047900        INVALID KEY
048000        MOVE "Y" TO WK-C-LEG-EOF-SW
048100        NOT INVALID KEY
048200        MOVE "N" TO WK-C-LEG-EOF-SW
048300     END-START.
048400     PERFORM H600-SCAN-LEGS-FOR-DELAYED
048500        THRU H699-SCAN-LEGS-FOR-DELAYED-EX
048600        UNTIL WK-C-LEG-EOF OR WK-C-LEG-MATCH-FOUND.
048700*================================================================*
048800 G399-CHECK-ORIGIN-LEG-DELAYED-EX.
048900*================================================================*
049000 EXIT.
049100
049200*-----------------------------------------------------------------*
049300 G400-ADD-MATCH-ROW.
049400*     TABLE IS CAPPED AT 500 QUALIFYING ROWS - SEE FR078Q5.       *
049500*-----------------------------------------------------------------*
049600     IF WK-N-MATCH-COUNT < 500
049700        ADD 1 TO WK-N-MATCH-COUNT
049800        MOVE FSCHED-DEPART-DT-TM
049900           TO WK-N-MATCH-DT-TM (WK-N-MATCH-COUNT)
050000        MOVE FSCHED-RECORD
050100           TO WK-C-MATCH-SCHED (WK-N-MATCH-COUNT)
050200     END-IF.
050300*================================================================*
050400 G499-ADD-MATCH-ROW-EX.
050500*================================================================*
050600 EXIT.
050700
050800*-----------------------------------------------------------------*
050900 H100-SORT-MATCH-TAB-DESC.
051000*     BUBBLE SORT, DESCENDING ON DEPARTURE DATE/TIME - SAME       *
051100*     DEVICE AS FSRVAVL'S QUALIFYING-FLIGHT SORT.                 *
051200*-----------------------------------------------------------------*
051300     IF WK-N-MATCH-COUNT > 1
051400        COMPUTE WK-N-SORT-LIMIT = WK-N-MATCH-COUNT - 1
051500        PERFORM H200-SORT-OUTER-PASS
051600           THRU H299-SORT-OUTER-PASS-EX
051700           VARYING WK-N-SORT-I FROM 1 BY 1
051800           UNTIL WK-N-SORT-I > WK-N-SORT-LIMIT
051900     END-IF.
052000*================================================================*
052100 H199-SORT-MATCH-TAB-DESC-EX.
052200*================================================================*
052300 EXIT.
052400
052500*-----------------------------------------------------------------*
052600 H200-SORT-OUTER-PASS.
052700*-----------------------------------------------------------------*
052800     PERFORM H300-SORT-INNER-COMPARE
052900        THRU H399-SORT-INNER-COMPARE-EX
053000        VARYING WK-N-SORT-J FROM 1 BY 1
053100        UNTIL WK-N-SORT-J > WK-N-SORT-LIMIT - WK-N-SORT-I.
053200*================================================================*
053300 H299-SORT-OUTER-PASS-EX.
053400*================================================================*
053500 EXIT.
053600
053700*-----------------------------------------------------------------*
053800 H300-SORT-INNER-COMPARE.
053900*-----------------------------------------------------------------*
054000     COMPUTE WK-N-SORT-J-PLUS1 = WK-N-SORT-J + 1.
054100     IF WK-N-MATCH-DT-TM (WK-N-SORT-J)
054200        < WK-N-MATCH-DT-TM (WK-N-SORT-J-PLUS1)
054300        PERFORM H400-SWAP-MATCH-ROWS
054400           THRU H499-SWAP-MATCH-ROWS-EX
054500     END-IF.
054600*================================================================*
054700 H399-SORT-INNER-COMPARE-EX.
054800*================================================================*
054900 EXIT.
055000
055100*-----------------------------------------------------------------*
055200 H400-SWAP-MATCH-ROWS.
055300*-----------------------------------------------------------------*
055400     MOVE WK-C-MATCH-ROW (WK-N-SORT-J)
055500        TO WK-C-SORT-TEMP-ROW.
055600     MOVE WK-C-MATCH-ROW (WK-N-SORT-J-PLUS1)
055700        TO WK-C-MATCH-ROW (WK-N-SORT-J).
055800     MOVE WK-C-SORT-TEMP-ROW
055900        TO WK-C-MATCH-ROW (WK-N-SORT-J-PLUS1).
056000*================================================================*
056100 H499-SWAP-MATCH-ROWS-EX.
056200*================================================================*
056300 EXIT.
056400
056500*-----------------------------------------------------------------*
056600 H500-SCAN-LEGS-FOR-ON-TIME.
056700*     ON-TIME: ORIGIN LEG'S ACTUAL DEPARTURE/ARRIVAL EXACTLY      *
056800*     EQUAL THE FLIGHT'S OWN SCHEDULED DEPARTURE/ARRIVAL.         *
056900*-----------------------------------------------------------------*
057000     READ FSLEG NEXT RECORD
057100        AT END
057200        MOVE "Y" TO WK-C-LEG-EOF-SW
057300        GO TO H599-SCAN-LEGS-FOR-ON-TIME-EX.
057400     IF FSLEG-FLIGHT-NUMBER NOT = FSCHED-FLIGHT-NUMBER
057500        MOVE "Y" TO WK-C-LEG-EOF-SW
057600        GO TO H599-SCAN-LEGS-FOR-ON-TIME-EX
057700     END-IF.
057800     IF FSLEG-ORIG-APRT-CODE = FSCHED-ORIG-APRT-CODE
057900        AND FSCHED-DEPART-DT-TM = FSLEG-ACTUAL-DEPART-TM
058000        AND FSCHED-ARRIVE-DT-TM = FSLEG-ACTUAL-ARRIVE-TM
058100        MOVE "Y" TO WK-C-LEG-MATCH-SW
058200     END-IF.
058300*================================================================*
058400 H599-SCAN-LEGS-FOR-ON-TIME-EX.
058500*================================================================*
058600 EXIT.
058700
058800*-----------------------------------------------------------------*
058900 H600-SCAN-LEGS-FOR-DELAYED.
059000*     DELAYED: ORIGIN LEG RAN LATER THAN THE FLIGHT'S OWN         *
059100*     SCHEDULED DEPARTURE OR ARRIVAL (ACTUAL MUST BE KNOWN).      *
059200*-----------------------------------------------------------------*
059300     READ FSLEG NEXT RECORD
059400        AT END
059500        MOVE "Y" TO WK-C-LEG-EOF-SW
059600        GO TO H699-SCAN-LEGS-FOR-DELAYED-EX.
059700     IF FSLEG-FLIGHT-NUMBER NOT = FSCHED-FLIGHT-NUMBER
059800        MOVE "Y" TO WK-C-LEG-EOF-SW
059900        GO TO H699-SCAN-LEGS-FOR-DELAYED-EX
060000     END-IF.
060100     IF FSLEG-ORIG-APRT-CODE = FSCHED-ORIG-APRT-CODE
060200        AND ((FSLEG-ACTUAL-DEPART-TM NOT = ZERO
060300              AND FSLEG-ACTUAL-DEPART-TM > FSCHED-DEPART-DT-TM)
060400         OR (FSLEG-ACTUAL-ARRIVE-TM NOT = ZERO
060500              AND FSLEG-ACTUAL-ARRIVE-TM > FSCHED-ARRIVE-DT-TM))
060600        MOVE "Y" TO WK-C-LEG-MATCH-SW
060700     END-IF.
060800*================================================================*
060900 H699-SCAN-LEGS-FOR-DELAYED-EX.
061000*================================================================*
061100 EXIT.
061200*-----------------------------------------------------------------*
061300 Y900-ABNORMAL-TERMINATION.
061400*-----------------------------------------------------------------*
061500     PERFORM Z000-END-PROGRAM-ROUTINE
061600        THRU Z999-END-PROGRAM-ROUTINE-EX.
061700     EXIT PROGRAM.
061800
061900*-----------------------------------------------------------------*
062000 Z000-END-PROGRAM-ROUTINE.
062100*-----------------------------------------------------------------*
062200     CLOSE FSCHED FSLEG.
062300     IF NOT WK-C-SUCCESSFUL
062400        DISPLAY "FSRVLKUP - CLOSE FILE ERROR"
062500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
062600     END-IF.
062700*=================================================================*
062800 Z999-END-PROGRAM-ROUTINE-EX.
062900*=================================================================*
063000 EXIT.
