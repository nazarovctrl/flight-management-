000100*-----------------------------------------------------------------*
000200* FSOWSR  -  ONE-WAY-SEARCH-REQUEST  (PARM RECORD - NOT A FILE)  *
000300*            SINGLE LOGICAL RECORD READ ONCE AT START OF FSRVAVL *
000400*-----------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:                                        *
000600*-----------------------------------------------------------------*
000700* TAG     INIT   DATE        DESCRIPTION                          *
000800* ------- ------ ----------  ----------------------------------- *
000900* FR001A1 RHM    14/03/1988  INITIAL VERSION                      *
001000* FR061Q1 GPT    21/01/1994  PACKED THE DEPARTURE DATE SO THE     *
001100*                            68-BYTE BLOCK LEAVES ROOM FOR THE    *
001200*                            SHOP'S USUAL TRAILING PAD BYTES      *
001300*-----------------------------------------------------------------*
001400 01  FSOWSR-RECORD.
001500*                        REQUESTED ORIGIN CITY NAME
001600     05  FSOWSR-DEPART-CITY      PIC X(30).
001700*                        REQUESTED DESTINATION CITY NAME
001800     05  FSOWSR-ARRIVE-CITY      PIC X(30).
001900*                        REQUESTED DEPARTURE DATE  CCYYMMDD
002000     05  FSOWSR-DEPART-DATE      PIC 9(08) COMP-3.
002100     05  FILLER                  PIC X(03).

