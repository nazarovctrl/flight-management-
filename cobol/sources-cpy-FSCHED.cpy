000100*-----------------------------------------------------------------*
000200* FSCHED  -  FLIGHT-SCHEDULE MASTER RECORD                        *
000300*            ONE ROW PER SCHEDULED FLIGHT NUMBER.                 *
000400*            KEY  : FSCHED-FLIGHT-NUMBER                          *
000500*-----------------------------------------------------------------*
000600* HISTORY OF MODIFICATION:                                        *
000700*-----------------------------------------------------------------*
000800* TAG     INIT   DATE        DESCRIPTION                          *
000900* ------- ------ ----------  ----------------------------------- *
001000* FR001A1 RHM    14/03/1988  INITIAL VERSION                      *
001100* FR033D1 TWK    19/07/1990  PACK FLIGHT-NUMBER AND THE TWO       *
001200*                            DATE-TIME FIELDS COMP-3 TO HOLD THE  *
001300*                            RECORD TO A 46-BYTE BLOCK            *
001400*-----------------------------------------------------------------*
001500 01  FSCHED-RECORD.
001600*                        UNIQUE FLIGHT SCHEDULE KEY
001700     05  FSCHED-FLIGHT-NUMBER    PIC 9(09) COMP-3.
001800*                        ORIGIN AIRPORT  (FK TO FSAPRT)
001900     05  FSCHED-ORIG-APRT-CODE   PIC X(03).
002000*                        DESTINATION AIRPORT (FK TO FSAPRT)
002100     05  FSCHED-DEST-APRT-CODE   PIC X(03).
002200*                        SCHEDULED DEPARTURE  CCYYMMDDHHMMSS
002300     05  FSCHED-DEPART-DT-TM     PIC 9(14) COMP-3.
002400*                        SCHEDULED ARRIVAL    CCYYMMDDHHMMSS
002500     05  FSCHED-ARRIVE-DT-TM     PIC 9(14) COMP-3.
002600     05  FILLER                  PIC X(19).

