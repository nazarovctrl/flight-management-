000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID. FSRVCNCL.
000400 AUTHOR. D S LOPEZ.
000500 INSTALLATION. RESERVATIONS SYSTEMS - BATCH.
000600 DATE-WRITTEN. 11 NOV 1994.
000700 DATE-COMPILED.
000800 SECURITY. CONFIDENTIAL - RESERVATIONS SYSTEMS.
000900*-----------------------------------------------------------------*
001000*DESCRIPTION : CANCELS A RESERVATION.  THE RESERVATION MUST BE IN  *
001100*              CREATED STATUS OR THE REQUEST IS REJECTED.  ON A    *
001200*              SUCCESSFUL CANCEL THE HEADER IS SET TO CANCELED AND *
001300*              EVERY ITINERARY-LEG ROW FOR THE RESERVATION IS      *
001400*              REMOVED.                                           *
001500*-----------------------------------------------------------------*
001600* HISTORY OF MODIFICATION:                                        *
001700*-----------------------------------------------------------------*
001800* TAG     INIT   DATE        DESCRIPTION                          *
001900* ------- ------ ----------  ----------------------------------- *
002000* FR074A1 DSL    11/11/1994  INITIAL VERSION                      *
002100* FR074Y2K GPT    17/12/1998 - YEAR 2000 REMEDIATION -             *
002200*                            FSRESV-DATE-MADE ALREADY CCYYMMDDHHMM *
002300*                            SS - NO CHANGE REQUIRED               *
002400* FR074H6 RHM    19/07/2016  STATUS GUARD NOW REJECTS A SECOND    *
002500*                            CANCEL OF THE SAME RESERVATION       *
002600*                            INSTEAD OF REWRITING IT A SECOND     *
002700*                            TIME - COM0271 RETURNED              *
002800*-----------------------------------------------------------------*
002900 EJECT
003000********************
003100 ENVIRONMENT DIVISION.
003200********************
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-AS400.
003500 OBJECT-COMPUTER. IBM-AS400.
003600 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
003700        I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000        SELECT FSRESV ASSIGN TO DATABASE-FSRESV
004100        ORGANIZATION IS INDEXED
004200        ACCESS MODE IS DYNAMIC
004300        RECORD KEY IS EXTERNALLY-DESCRIBED-KEY
004400        FILE STATUS IS WK-C-FILE-STATUS.
004500        SELECT FSILEG ASSIGN TO DATABASE-FSILEG
004600        ORGANIZATION IS INDEXED
004700        ACCESS MODE IS DYNAMIC
004800        RECORD KEY IS EXTERNALLY-DESCRIBED-KEY
004900        ALTERNATE RECORD KEY IS FSILEG-LEG-ID
005000            WITH DUPLICATES
005100        FILE STATUS IS WK-C-FILE-STATUS.
005200***************
005300 DATA DIVISION.
005400***************
005500 FILE SECTION.
005600***************
005700 FD  FSRESV
005800        LABEL RECORDS ARE OMITTED
005900 DATA RECORD IS FSRESV-REC.
006000 01  FSRESV-REC.
006100        COPY FSRESV.
006200 FD  FSILEG
006300        LABEL RECORDS ARE OMITTED
006400 DATA RECORD IS FSILEG-REC.
006500 01  FSILEG-REC.
006600        COPY FSILEG.
006700*************************
006800 WORKING-STORAGE SECTION.
006900*************************
007000 01 FILLER               PIC X(24) VALUE
007100        "** PROGRAM FSRVCNCL  **".
007200
007300* ---------------- PROGRAM WORKING STORAGE -----------------*
007400 01 WK-C-COMMON.
007500        COPY FSCMWS.
007600
007700 01 WK-N-LEGS-REMOVED-COUNT       PIC 9(04) COMP VALUE ZERO.
007800 01 WK-C-LEGS-REMOVED-R REDEFINES WK-N-LEGS-REMOVED-COUNT
007900                                 PIC 9(04).
008000
008100 01 WK-C-WORK-AREA.
008200     05 WK-C-EOF-SW              PIC X(01).
008300         88 WK-C-EOF                    VALUE "Y".
008400         88 WK-C-NOT-EOF                VALUE "N".
008500
008600 LINKAGE SECTION.
008700****************
008800        COPY VCNCL.
008900
009000*****************************************
009100 PROCEDURE DIVISION USING WK-C-CNCL-RECORD.
009200*****************************************
009300 MAIN-MODULE.
009400     PERFORM A000-START-PROGRAM-ROUTINE
009500        THRU A999-START-PROGRAM-ROUTINE-EX.
009600     PERFORM B000-MAIN-PROCESSING
009700        THRU B999-MAIN-PROCESSING-EX.
009800     PERFORM Z000-END-PROGRAM-ROUTINE
009900        THRU Z999-END-PROGRAM-ROUTINE-EX.
010000 GOBACK.
010100
010200*-----------------------------------------------------------------*
010300 A000-START-PROGRAM-ROUTINE.
010400*-----------------------------------------------------------------*
010500     OPEN I-O FSRESV.
010600     IF NOT WK-C-SUCCESSFUL
010700        DISPLAY "FSRVCNCL - OPEN FILE ERROR - FSRESV"
010800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
010900        PERFORM Y900-ABNORMAL-TERMINATION
011000     END-IF.
011100     OPEN I-O FSILEG.
011200     IF NOT WK-C-SUCCESSFUL
011300        DISPLAY "FSRVCNCL - OPEN FILE ERROR - FSILEG"
011400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011500        PERFORM Y900-ABNORMAL-TERMINATION
011600     END-IF.
011700*================================================================*
011800 A999-START-PROGRAM-ROUTINE-EX.
011900*================================================================*
012000 EXIT.
012100
012200*-----------------------------------------------------------------*
012300 B000-MAIN-PROCESSING.
012400*-----------------------------------------------------------------*
012500     INITIALIZE WK-C-CNCL-OUTPUT.
012600     MOVE "Y" TO WK-C-CNCL-OK-SW.
012700
012800     MOVE WK-C-CNCL-RESERV-ID TO FSRESV-RESERVATION-ID.
012900     READ FSRESV KEY IS EXTERNALLY-DESCRIBED-KEY
013000        INVALID KEY
013100        MOVE "N" TO WK-C-CNCL-OK-SW
013200        MOVE "COM0245" TO WK-C-CNCL-ERROR-CD.
013300     IF NOT WK-C-CNCL-OK
013400        GO TO B999-MAIN-PROCESSING-EX
013500     END-IF.
013600
013700*                        MUST BE IN CREATED STATUS TO CANCEL
013800     IF NOT FSRESV-CREATED
013900        MOVE "N" TO WK-C-CNCL-OK-SW
014000        MOVE "COM0261" TO WK-C-CNCL-ERROR-CD
014100        GO TO B999-MAIN-PROCESSING-EX
014200     END-IF.
014300
014400     MOVE "X" TO FSRESV-STATUS-CODE.
014500     REWRITE FSRESV-REC
014600        INVALID KEY
014700        MOVE "N" TO WK-C-CNCL-OK-SW
014800        MOVE "COM0222" TO WK-C-CNCL-ERROR-CD
014900        GO TO B999-MAIN-PROCESSING-EX.
015000
015100     PERFORM C100-REMOVE-ITINERARY-LEGS
015200        THRU C199-REMOVE-ITINERARY-LEGS-EX.
015300 B999-MAIN-PROCESSING-EX.
015400*=================================================================
015500 EXIT.
015600
015700*-----------------------------------------------------------------*
015800 C100-REMOVE-ITINERARY-LEGS.
015900*     WALKS THE PRIMARY KEY (RESERVATION-ID + LEG-ID) FOR THIS     *
016000*     RESERVATION AND DELETES EACH ROW FOUND.                      *
016100*-----------------------------------------------------------------*
016200     MOVE ZERO TO WK-N-LEGS-REMOVED-COUNT.
016300     MOVE "N" TO WK-C-EOF-SW.
016400     MOVE WK-C-CNCL-RESERV-ID TO FSILEG-RESERVATION-ID.
016500     MOVE LOW-VALUES TO FSILEG-LEG-ID.
016600     START FSILEG KEY IS >= EXTERNALLY-DESCRIBED-KEY
016700        INVALID KEY
016800        MOVE "Y" TO WK-C-EOF-SW.
016900     PERFORM D100-REMOVE-ONE-LEG
017000        THRU D199-REMOVE-ONE-LEG-EX
017100        UNTIL WK-C-EOF.
017200 C199-REMOVE-ITINERARY-LEGS-EX.
017300 EXIT.
017400
017500*-----------------------------------------------------------------*
017600 D100-REMOVE-ONE-LEG.
017700*-----------------------------------------------------------------*
017800     READ FSILEG NEXT RECORD
017900        AT END
018000        MOVE "Y" TO WK-C-EOF-SW
018100        GO TO D199-REMOVE-ONE-LEG-EX.
018200     IF FSILEG-RESERVATION-ID NOT = WK-C-CNCL-RESERV-ID
018300        MOVE "Y" TO WK-C-EOF-SW
018400        GO TO D199-REMOVE-ONE-LEG-EX
018500     END-IF.
018600     DELETE FSILEG RECORD
018700        INVALID KEY
018800        CONTINUE.
018900     ADD 1 TO WK-N-LEGS-REMOVED-COUNT.
019000*================================================================*
019100 D199-REMOVE-ONE-LEG-EX.
019200*================================================================*
019300 EXIT.
019400
019500*-----------------------------------------------------------------*
019600 Y900-ABNORMAL-TERMINATION.
019700*-----------------------------------------------------------------*
019800     PERFORM Z000-END-PROGRAM-ROUTINE
019900        THRU Z999-END-PROGRAM-ROUTINE-EX.
020000     EXIT PROGRAM.
020100
020200*-----------------------------------------------------------------*
020300 Z000-END-PROGRAM-ROUTINE.
020400*-----------------------------------------------------------------*
020500     CLOSE FSRESV FSILEG.
020600     IF NOT WK-C-SUCCESSFUL
020700        DISPLAY "FSRVCNCL - CLOSE FILE ERROR"
020800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020900     END-IF.
021000*=================================================================*
021100 Z999-END-PROGRAM-ROUTINE-EX.
021200*=================================================================*
021300 EXIT.
