000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID. FSRVBOOK.
000400 AUTHOR. D S LOPEZ.
000500 INSTALLATION. RESERVATIONS SYSTEMS - BATCH.
000600 DATE-WRITTEN. 11 NOV 1994.
000700 DATE-COMPILED.
000800 SECURITY. CONFIDENTIAL - RESERVATIONS SYSTEMS.
000900*-----------------------------------------------------------------*
001000*DESCRIPTION : ONE-WAY BOOKING (MAKEONEWAY).  RUNS THE SEAT GATE   *
001100*              IN FSRVAVC, CREATES THE RESERVATION HEADER, LINKS   *
001200*              ONE ITINERARY-LEG PER PHYSICAL LEG OF THE FLIGHT,   *
001300*              PRICES THE FARE THROUGH FSRVCST AND WRITES THE      *
001400*              PAYMENT AND RESERVATION-PAYMENT ROWS.               *
001500*-----------------------------------------------------------------*
001600* HISTORY OF MODIFICATION:                                        *
001700*-----------------------------------------------------------------*
001800* TAG     INIT   DATE        DESCRIPTION                          *
001900* ------- ------ ----------  ----------------------------------- *
002000* FR073A1 DSL    11/11/1994  INITIAL VERSION                      *
002100* FR073K2 GPT    14/02/1995  COM0263 ADDED - REJECT WHEN THE       *
002200*                            CALLER PASSES A ZERO PASSENGER-ID     *
002300*                            INSTEAD OF ABENDING ON THE FSRESV      *
002400*                            WRITE                                 *
002500* FR073Y2K GPT    17/12/1998 - YEAR 2000 REMEDIATION -             *
002600*                            FSRESV-DATE-MADE ALREADY CCYYMMDDHHMM *
002700*                            SS - NO CHANGE REQUIRED               *
002800* FR073M5 GPT    30/09/2011  COM0263 NOW ALSO FIRES WHEN          *
002900*                            PASSENGER-ID IS SPACES, NOT JUST     *
003000*                            ZERO - WEB BOOKING FRONT END WAS     *
003100*                            PASSING SPACES ON A DROPPED SESSION  *
003200*                            FIELD                                *
003300*-----------------------------------------------------------------*
003400 EJECT
003500********************
003600 ENVIRONMENT DIVISION.
003700********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-AS400.
004000 OBJECT-COMPUTER. IBM-AS400.
004100 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004200        I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500        SELECT FSCHED ASSIGN TO DATABASE-FSCHED
004600        ORGANIZATION IS INDEXED
004700        ACCESS MODE IS DYNAMIC
004800        RECORD KEY IS EXTERNALLY-DESCRIBED-KEY
004900        FILE STATUS IS WK-C-FILE-STATUS.
005000        SELECT FSLEG ASSIGN TO DATABASE-FSLEG
005100        ORGANIZATION IS INDEXED
005200        ACCESS MODE IS DYNAMIC
005300        RECORD KEY IS EXTERNALLY-DESCRIBED-KEY
005400        ALTERNATE RECORD KEY IS FSLEG-FLIGHT-NUMBER
005500            WITH DUPLICATES
005600        FILE STATUS IS WK-C-FILE-STATUS.
005700        SELECT FSRESV ASSIGN TO DATABASE-FSRESV
005800        ORGANIZATION IS INDEXED
005900        ACCESS MODE IS DYNAMIC
006000        RECORD KEY IS EXTERNALLY-DESCRIBED-KEY
006100        FILE STATUS IS WK-C-FILE-STATUS.
006200        SELECT FSILEG ASSIGN TO DATABASE-FSILEG
006300        ORGANIZATION IS INDEXED
006400        ACCESS MODE IS DYNAMIC
006500        RECORD KEY IS EXTERNALLY-DESCRIBED-KEY
006600        ALTERNATE RECORD KEY IS FSILEG-LEG-ID
006700            WITH DUPLICATES
006800        FILE STATUS IS WK-C-FILE-STATUS.
006900        SELECT FSPAY ASSIGN TO DATABASE-FSPAY
007000        ORGANIZATION IS INDEXED
007100        ACCESS MODE IS DYNAMIC
007200        RECORD KEY IS EXTERNALLY-DESCRIBED-KEY
007300        FILE STATUS IS WK-C-FILE-STATUS.
007400        SELECT FSRPAY ASSIGN TO DATABASE-FSRPAY
007500        ORGANIZATION IS INDEXED
007600        ACCESS MODE IS DYNAMIC
007700        RECORD KEY IS EXTERNALLY-DESCRIBED-KEY
007800        FILE STATUS IS WK-C-FILE-STATUS.
007900***************
008000 DATA DIVISION.
008100***************
008200 FILE SECTION.
008300***************
008400 FD  FSCHED
008500        LABEL RECORDS ARE OMITTED
008600 DATA RECORD IS FSCHED-REC.
008700 01  FSCHED-REC.
008800        COPY FSCHED.
008900 FD  FSLEG
009000        LABEL RECORDS ARE OMITTED
009100 DATA RECORD IS FSLEG-REC.
009200 01  FSLEG-REC.
009300        COPY FSLEG.
009400 FD  FSRESV
009500        LABEL RECORDS ARE OMITTED
009600 DATA RECORD IS FSRESV-REC.
009700 01  FSRESV-REC.
009800        COPY FSRESV.
009900 FD  FSILEG
010000        LABEL RECORDS ARE OMITTED
010100 DATA RECORD IS FSILEG-REC.
010200 01  FSILEG-REC.
010300        COPY FSILEG.
010400 FD  FSPAY
010500        LABEL RECORDS ARE OMITTED
010600 DATA RECORD IS FSPAY-REC.
010700 01  FSPAY-REC.
010800        COPY FSPAY.
010900 FD  FSRPAY
011000        LABEL RECORDS ARE OMITTED
011100 DATA RECORD IS FSRPAY-REC.
011200 01  FSRPAY-REC.
011300        COPY FSRPAY.
011400*************************
011500 WORKING-STORAGE SECTION.
011600*************************
011700 01 FILLER               PIC X(24) VALUE
011800        "** PROGRAM FSRVBOOK  **".
011900
012000* ---------------- PROGRAM WORKING STORAGE -----------------*
012100 01 WK-C-COMMON.
012200        COPY FSCMWS.
012300
012400* --------- CALL AREA FOR THE SEAT-AVAILABILITY GATE ---------*
012500 01 WK-C-AVL-WORK.
012600        COPY VAVL.
012700
012800* --------- CALL AREA FOR THE FARE LOOKUP ---------------------*
012900 01 WK-C-CST-WORK.
013000        COPY VCST.
013100
013200* ------------------ TIMESTAMP NOW - SEE FR073A1 ---------------*
013300 01 WK-C-NOW-AREA.
013400     05 WK-C-NOW-DATE            PIC 9(08).
013500     05 WK-C-NOW-TIME            PIC 9(06).
013600 01 WK-C-NOW-AREA-R REDEFINES WK-C-NOW-AREA
013700                                 PIC 9(14).
013800
013900 01 WK-N-LEGS-WRITTEN-COUNT       PIC 9(04) COMP VALUE ZERO.
014000 01 WK-C-LEGS-WRITTEN-R REDEFINES WK-N-LEGS-WRITTEN-COUNT
014100                                 PIC 9(04).
014200
014300 01 WK-C-WORK-AREA.
014400     05 WK-C-EOF-SW              PIC X(01).
014500         88 WK-C-EOF                    VALUE "Y".
014600         88 WK-C-NOT-EOF                VALUE "N".
014700
014800 LINKAGE SECTION.
014900****************
015000        COPY VBOOK.
015100
015200*******************************************
015300 PROCEDURE DIVISION USING WK-C-BOOK-RECORD.
015400*******************************************
015500 MAIN-MODULE.
015600     PERFORM A000-START-PROGRAM-ROUTINE
015700        THRU A999-START-PROGRAM-ROUTINE-EX.
015800     PERFORM B000-MAIN-PROCESSING
015900        THRU B999-MAIN-PROCESSING-EX.
016000     PERFORM Z000-END-PROGRAM-ROUTINE
016100        THRU Z999-END-PROGRAM-ROUTINE-EX.
016200 GOBACK.
016300
016400*-----------------------------------------------------------------*
016500 A000-START-PROGRAM-ROUTINE.
016600*-----------------------------------------------------------------*
016700     OPEN INPUT FSCHED.
016800     IF NOT WK-C-SUCCESSFUL
016900        DISPLAY "FSRVBOOK - OPEN FILE ERROR - FSCHED"
017000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017100        PERFORM Y900-ABNORMAL-TERMINATION
017200     END-IF.
017300     OPEN INPUT FSLEG.
017400     IF NOT WK-C-SUCCESSFUL
017500        DISPLAY "FSRVBOOK - OPEN FILE ERROR - FSLEG"
017600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017700        PERFORM Y900-ABNORMAL-TERMINATION
017800     END-IF.
017900     OPEN I-O FSRESV.
018000     IF NOT WK-C-SUCCESSFUL
018100        DISPLAY "FSRVBOOK - OPEN FILE ERROR - FSRESV"
018200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018300        PERFORM Y900-ABNORMAL-TERMINATION
018400     END-IF.
018500     OPEN I-O FSILEG.
018600     IF NOT WK-C-SUCCESSFUL
018700        DISPLAY "FSRVBOOK - OPEN FILE ERROR - FSILEG"
018800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018900        PERFORM Y900-ABNORMAL-TERMINATION
019000     END-IF.
019100     OPEN I-O FSPAY.
019200     IF NOT WK-C-SUCCESSFUL
019300        DISPLAY "FSRVBOOK - OPEN FILE ERROR - FSPAY"
019400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019500        PERFORM Y900-ABNORMAL-TERMINATION
019600     END-IF.
019700     OPEN I-O FSRPAY.
019800     IF NOT WK-C-SUCCESSFUL
019900        DISPLAY "FSRVBOOK - OPEN FILE ERROR - FSRPAY"
020000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020100        PERFORM Y900-ABNORMAL-TERMINATION
020200     END-IF.
020300     ACCEPT WK-C-NOW-DATE FROM DATE YYYYMMDD.
020400     ACCEPT WK-C-NOW-TIME FROM TIME.
020500*================================================================*
020600 A999-START-PROGRAM-ROUTINE-EX.
020700*================================================================*
020800 EXIT.
020900
021000*-----------------------------------------------------------------*
021100 B000-MAIN-PROCESSING.
021200*-----------------------------------------------------------------*
021300     INITIALIZE WK-C-BOOK-OUTPUT.
021400     MOVE "Y" TO WK-C-BOOK-OK-SW.
021500
021600     PERFORM C100-VALIDATE-FLIGHT
021700        THRU C199-VALIDATE-FLIGHT-EX.
021800     IF NOT WK-C-BOOK-OK
021900        GO TO B999-MAIN-PROCESSING-EX
022000     END-IF.
022100
022200     PERFORM C200-CHECK-AVAILABILITY
022300        THRU C299-CHECK-AVAILABILITY-EX.
022400     IF NOT WK-C-BOOK-OK
022500        GO TO B999-MAIN-PROCESSING-EX
022600     END-IF.
022700
022800     PERFORM C300-VALIDATE-PASSENGER
022900        THRU C399-VALIDATE-PASSENGER-EX.
023000     IF NOT WK-C-BOOK-OK
023100        GO TO B999-MAIN-PROCESSING-EX
023200     END-IF.
023300
023400     PERFORM C400-CREATE-RESERVATION
023500        THRU C499-CREATE-RESERVATION-EX.
023600     IF NOT WK-C-BOOK-OK
023700        GO TO B999-MAIN-PROCESSING-EX
023800     END-IF.
023900
024000     PERFORM C500-WRITE-ITINERARY-LEGS
024100        THRU C599-WRITE-ITINERARY-LEGS-EX.
024200
024300     PERFORM C600-PRICE-AND-PAY
024400        THRU C699-PRICE-AND-PAY-EX.
024500 B999-MAIN-PROCESSING-EX.
024600*=================================================================
024700 EXIT.
024800
024900*-----------------------------------------------------------------*
025000 C100-VALIDATE-FLIGHT.
025100*-----------------------------------------------------------------*
025200     MOVE WK-C-BOOK-FLIGHT-NUMBER TO FSCHED-FLIGHT-NUMBER.
025300     READ FSCHED KEY IS EXTERNALLY-DESCRIBED-KEY
025400        INVALID KEY
025500        MOVE "N" TO WK-C-BOOK-OK-SW
025600        MOVE "COM0245" TO WK-C-BOOK-ERROR-CD.
025700*================================================================*
025800 C199-VALIDATE-FLIGHT-EX.
025900*================================================================*
026000 EXIT.
026100
026200*-----------------------------------------------------------------*
026300 C200-CHECK-AVAILABILITY.
026400*     RUNS THE SAME SEAT GATE USED BY CHECKTOAVAILABILITY.  THIS   *
026500*     BOOKING HAS NO RESERVATION OF ITS OWN YET TO EXCLUDE.        *
026600*-----------------------------------------------------------------*
026700     INITIALIZE WK-C-AVL-RECORD.
026800     MOVE WK-C-BOOK-FLIGHT-NUMBER TO WK-C-AVL-FLIGHT-NUMBER.
026900     MOVE WK-C-BOOK-CLASS-CODE    TO WK-C-AVL-CLASS-CODE.
027000     MOVE ZERO                    TO WK-C-AVL-RESERV-ID.
027100     CALL "FSRVAVC" USING WK-C-AVL-RECORD.
027200     IF WK-C-AVL-NOT-AVAILABLE
027300        MOVE "N" TO WK-C-BOOK-OK-SW
027400        MOVE WK-C-AVL-ERROR-CD TO WK-C-BOOK-ERROR-CD
027500     END-IF.
027600*================================================================*
027700 C299-CHECK-AVAILABILITY-EX.
027800*================================================================*
027900 EXIT.
028000
028100*-----------------------------------------------------------------*
028200 C300-VALIDATE-PASSENGER.
028300*     PASSENGER-ID IS SUPPLIED BY THE CALLER (SEE FR073A1) - A     *
028400*     ZERO VALUE MEANS THE CALLER HAS NO PASSENGER RECORD TIED TO  *
028500*     THE LOGGED-IN CUSTOMER.                                      *
028600*-----------------------------------------------------------------*
028700     IF WK-C-BOOK-PASSENGER-ID = ZERO
028800        MOVE "N" TO WK-C-BOOK-OK-SW
028900        MOVE "COM0263" TO WK-C-BOOK-ERROR-CD
029000     END-IF.
029100*================================================================*
029200 C399-VALIDATE-PASSENGER-EX.
029300*================================================================*
029400 EXIT.
029500
029600*-----------------------------------------------------------------*
029700 C400-CREATE-RESERVATION.
029800*-----------------------------------------------------------------*
029900     MOVE WK-C-BOOK-NEXT-RESERV-ID TO FSRESV-RESERVATION-ID.
030000     MOVE WK-C-BOOK-PASSENGER-ID   TO FSRESV-PASSENGER-ID.
030100     MOVE "C"                      TO FSRESV-STATUS-CODE.
030200     MOVE WK-C-NOW-AREA-R          TO FSRESV-DATE-MADE.
030300     MOVE WK-C-BOOK-TICKET-TYPE-CD TO FSRESV-TICKET-TYPE-CODE.
030400     MOVE WK-C-BOOK-CLASS-CODE     TO FSRESV-CLASS-CODE.
030500     WRITE FSRESV-REC
030600        INVALID KEY
030700        MOVE "N" TO WK-C-BOOK-OK-SW
030800        MOVE "COM0222" TO WK-C-BOOK-ERROR-CD.
030900     IF WK-C-BOOK-OK
031000        MOVE WK-C-BOOK-NEXT-RESERV-ID TO WK-C-BOOK-RESERV-ID
031100     END-IF.
031200*================================================================*
031300 C499-CREATE-RESERVATION-EX.
031400*================================================================*
031500 EXIT.
031600
031700*-----------------------------------------------------------------*
031800 C500-WRITE-ITINERARY-LEGS.
031900*     ONE ITINERARY-LEG ROW FOR EVERY PHYSICAL LEG OF THE FLIGHT.  *
032000*-----------------------------------------------------------------*
032100     MOVE ZERO TO WK-N-LEGS-WRITTEN-COUNT.
032200     MOVE "N" TO WK-C-EOF-SW.
032300     MOVE WK-C-BOOK-FLIGHT-NUMBER TO FSLEG-FLIGHT-NUMBER.
032400     START FSLEG KEY IS >= FSLEG-FLIGHT-NUMBER
032500        INVALID KEY
032600        MOVE "Y" TO WK-C-EOF-SW.
032700     PERFORM D100-WRITE-ONE-LEG
032800        THRU D199-WRITE-ONE-LEG-EX
032900        UNTIL WK-C-EOF.
033000 C599-WRITE-ITINERARY-LEGS-EX.
033100 EXIT.
033200
033300*-----------------------------------------------------------------*
033400 D100-WRITE-ONE-LEG.
033500*-----------------------------------------------------------------*
033600     READ FSLEG NEXT RECORD
033700        AT END
033800        MOVE "Y" TO WK-C-EOF-SW
033900        GO TO D199-WRITE-ONE-LEG-EX.
034000     IF FSLEG-FLIGHT-NUMBER NOT = WK-C-BOOK-FLIGHT-NUMBER
034100        MOVE "Y" TO WK-C-EOF-SW
034200        GO TO D199-WRITE-ONE-LEG-EX
034300     END-IF.
034400     MOVE WK-C-BOOK-NEXT-RESERV-ID TO FSILEG-RESERVATION-ID.
034500     MOVE FSLEG-LEG-ID             TO FSILEG-LEG-ID.
034600     WRITE FSILEG-REC
034700        INVALID KEY
034800        CONTINUE.
034900     ADD 1 TO WK-N-LEGS-WRITTEN-COUNT.
035000*================================================================*
035100 D199-WRITE-ONE-LEG-EX.
035200*================================================================*
035300 EXIT.
035400
035500*-----------------------------------------------------------------*
035600 C600-PRICE-AND-PAY.
035700*-----------------------------------------------------------------*
035800     INITIALIZE WK-C-CST-RECORD.
035900     MOVE WK-C-BOOK-FLIGHT-NUMBER TO WK-C-CST-FLIGHT-NUMBER.
036000     MOVE WK-C-BOOK-CLASS-CODE    TO WK-C-CST-CLASS-CODE.
036100     CALL "FSRVCST" USING WK-C-CST-RECORD.
036200     IF WK-C-CST-NOT-FOUND
036300        MOVE "N" TO WK-C-BOOK-OK-SW
036400        MOVE WK-C-CST-ERROR-CD TO WK-C-BOOK-ERROR-CD
036500        GO TO C699-PRICE-AND-PAY-EX
036600     END-IF.
036700     MOVE WK-N-CST-FLIGHT-COST-AMT TO WK-N-BOOK-FARE-AMOUNT.
036800
036900     MOVE WK-C-BOOK-NEXT-PAYMENT-ID TO FSPAY-PAYMENT-ID.
037000     MOVE WK-N-CST-FLIGHT-COST-AMT  TO FSPAY-PAYMENT-AMOUNT.
037100     MOVE "C"                       TO FSPAY-STATUS-CODE.
037200     WRITE FSPAY-REC
037300        INVALID KEY
037400        MOVE "N" TO WK-C-BOOK-OK-SW
037500        MOVE "COM0222" TO WK-C-BOOK-ERROR-CD
037600        GO TO C699-PRICE-AND-PAY-EX.
037700     MOVE WK-C-BOOK-NEXT-PAYMENT-ID TO WK-C-BOOK-PAYMENT-ID.
037800
037900     MOVE WK-C-BOOK-NEXT-RESERV-ID  TO FSRPAY-RESERVATION-ID.
038000     MOVE WK-C-BOOK-NEXT-PAYMENT-ID TO FSRPAY-PAYMENT-ID.
038100     WRITE FSRPAY-REC
038200        INVALID KEY
038300        MOVE "N" TO WK-C-BOOK-OK-SW
038400        MOVE "COM0222" TO WK-C-BOOK-ERROR-CD.
038500*================================================================*
038600 C699-PRICE-AND-PAY-EX.
038700*================================================================*
038800 EXIT.
038900
039000*-----------------------------------------------------------------*
039100 Y900-ABNORMAL-TERMINATION.
039200*-----------------------------------------------------------------*
039300     PERFORM Z000-END-PROGRAM-ROUTINE
039400        THRU Z999-END-PROGRAM-ROUTINE-EX.
039500     EXIT PROGRAM.
039600
039700*-----------------------------------------------------------------*
039800 Z000-END-PROGRAM-ROUTINE.
039900*-----------------------------------------------------------------*
040000     CLOSE FSCHED FSLEG FSRESV FSILEG FSPAY FSRPAY.
040100     IF NOT WK-C-SUCCESSFUL
040200        DISPLAY "FSRVBOOK - CLOSE FILE ERROR"
040300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
040400     END-IF.
040500*=================================================================*
040600 Z999-END-PROGRAM-ROUTINE-EX.
040700*=================================================================*
040800 EXIT.
