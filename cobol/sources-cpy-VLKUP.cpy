000100*-----------------------------------------------------------------*
000200* VLKUP   -  LINKAGE RECORD FOR CALL "FSRVLKUP"                    *
000300*            ONE LOOKUP MODULE, FIVE OPTIONS -                    *
000400*            OPTION ACTION..................... INPUT..........  *
000500*            1      DELETE FLIGHT SCHEDULE........ FLIGHT-NUMBER  *
000600*            2      GET ONE FLIGHT SCHEDULE........ FLIGHT-NUMBER  *
000700*            3      GET SCHEDULES BY AIRPORT........ AIRPORT-CODE  *
000800*            4      GET ON-TIME FLIGHTS.............. (NONE)       *
000900*            5      GET DELAYED FLIGHTS.............. (NONE)       *
001000*-----------------------------------------------------------------*
001100* HISTORY OF MODIFICATION:                                        *
001200*-----------------------------------------------------------------*
001300* TAG     INIT   DATE        DESCRIPTION                          *
001400* ------- ------ ----------  ----------------------------------- *
001500* FR078S9 DSL    11/11/1994  INITIAL VERSION                      *
001600*-----------------------------------------------------------------*
001700 01  WK-C-LKUP-RECORD.
001800*                        ------------- INPUT -------------
001900     05  WK-C-LKUP-INPUT.
002000         10  WK-N-LKUP-OPTION            PIC 9(01) COMP.
002100             88  WK-C-LKUP-OPT-DELETE           VALUE 1.
002200             88  WK-C-LKUP-OPT-GET-ONE          VALUE 2.
002300             88  WK-C-LKUP-OPT-GET-BY-APRT      VALUE 3.
002400             88  WK-C-LKUP-OPT-ON-TIME          VALUE 4.
002500             88  WK-C-LKUP-OPT-DELAYED          VALUE 5.
002600         10  WK-C-LKUP-FLIGHT-NUMBER     PIC 9(09) COMP-3.
002700         10  WK-C-LKUP-APRT-CODE         PIC X(03).
002800*                        ------------- OUTPUT ------------
002900     05  WK-C-LKUP-OUTPUT.
003000         10  WK-C-LKUP-FOUND-SW          PIC X(01).
003100             88  WK-C-LKUP-FOUND                 VALUE "Y".
003200             88  WK-C-LKUP-NOT-FOUND               VALUE "N".
003300         10  WK-C-LKUP-SCHED             PIC X(46).
003400         10  WK-C-LKUP-ERROR-CD          PIC X(07).
003500         10  WK-C-LKUP-FS                PIC X(02).
003600     05  FILLER                          PIC X(08).

