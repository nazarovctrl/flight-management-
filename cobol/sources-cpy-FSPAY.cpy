000100*-----------------------------------------------------------------*
000200* FSPAY   -  PAYMENT RECORD                                       *
000300*            KEY : FSPAY-PAYMENT-ID                               *
000400*-----------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:                                        *
000600*-----------------------------------------------------------------*
000700* TAG     INIT   DATE        DESCRIPTION                          *
000800* ------- ------ ----------  ----------------------------------- *
000900* FR001A1 RHM    14/03/1988  INITIAL VERSION                      *
001000* FR088P1 DSL    04/04/1997  PAYMENT-AMOUNT CARRIED PACKED, NO    *
001100*                            DECIMAL PLACES YET - SEE FR199 WHEN  *
001200*                            FRACTIONAL CURRENCY IS NEEDED        *
001300*-----------------------------------------------------------------*
001400 01  FSPAY-RECORD.
001500*                        UNIQUE PAYMENT KEY
001600     05  FSPAY-PAYMENT-ID        PIC 9(09) COMP-3.
001700*                        WHOLE-UNIT AMOUNT CHARGED
001800     05  FSPAY-PAYMENT-AMOUNT    PIC 9(09) COMP-3.
001900*                        C=CREATED
002000     05  FSPAY-STATUS-CODE       PIC X(01).
002100         88  FSPAY-CREATED               VALUE "C".
002200     05  FILLER                  PIC X(08).

