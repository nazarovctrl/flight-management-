000100*-----------------------------------------------------------------*
000200* VLEG    -  LINKAGE RECORD FOR CALL "FSRVLEG"                     *
000300*            ADD A PHYSICAL LEG TO A FLIGHT SCHEDULE - ORIGIN     *
000400*            AND DESTINATION MUST DIFFER, NO DUPLICATE LEG ON     *
000500*            THE SAME FLIGHT, PARENT SCHEDULE MUST EXIST         *
000600*-----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:                                        *
000800*-----------------------------------------------------------------*
000900* TAG     INIT   DATE        DESCRIPTION                          *
001000* ------- ------ ----------  ----------------------------------- *
001100* FR077S8 DSL    11/11/1994  INITIAL VERSION                      *
001200*-----------------------------------------------------------------*
001300 01  WK-C-LEG-RECORD.
001400*                        ------------- INPUT -------------
001500     05  WK-C-LEG-INPUT.
001600         10  WK-C-LEG-LEG-ID             PIC 9(09) COMP-3.
001700         10  WK-C-LEG-FLIGHT-NUMBER      PIC 9(09) COMP-3.
001800         10  WK-C-LEG-ORIG-APRT-CODE     PIC X(03).
001900         10  WK-C-LEG-DEST-APRT-CODE     PIC X(03).
002000         10  WK-C-LEG-SCHED-DEPART-TM    PIC 9(14) COMP-3.
002100         10  WK-C-LEG-SCHED-ARRIVE-TM    PIC 9(14) COMP-3.
002200*                        ------------- OUTPUT ------------
002300     05  WK-C-LEG-OUTPUT.
002400         10  WK-C-LEG-OK-SW              PIC X(01).
002500             88  WK-C-LEG-OK                     VALUE "Y".
002600             88  WK-C-LEG-REJECTED                 VALUE "N".
002700         10  WK-C-LEG-ERROR-CD           PIC X(07).
002800         10  WK-C-LEG-FS                 PIC X(02).
002900     05  FILLER                          PIC X(08).

