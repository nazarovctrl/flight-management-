000100*-----------------------------------------------------------------*
000200* FSILEG  -  ITINERARY-LEG RECORD (RESERVATION <-> LEG LINK)     *
000300*            KEY      : FSILEG-RESERVATION-ID + FSILEG-LEG-ID    *
000400*            ALT KEY  : FSILEG-LEG-ID  (WITH DUPLICATES)         *
000500*-----------------------------------------------------------------*
000600* HISTORY OF MODIFICATION:                                        *
000700*-----------------------------------------------------------------*
000800* TAG     INIT   DATE        DESCRIPTION                          *
000900* ------- ------ ----------  ----------------------------------- *
001000* FR001A1 RHM    14/03/1988  INITIAL VERSION                      *
001100* FR036E1 TWK    02/10/1990  ADD FSILEG-KEY-VIEW - USED WHEN WE   *
001200*                            WALK THE ALTERNATE LEG-ID INDEX TO   *
001300*                            FIND RESERVATIONS AGAINST ONE LEG    *
001400*-----------------------------------------------------------------*
001500 01  FSILEG-RECORD.
001600*                        FK TO FSRESV-RESERVATION-ID
001700     05  FSILEG-RESERVATION-ID   PIC 9(09) COMP-3.
001800*                        FK TO FSLEG-LEG-ID
001900     05  FSILEG-LEG-ID           PIC 9(09) COMP-3.
002000     05  FILLER                  PIC X(08).
002100*-----------------------------------------------------------------*
002200*    KEY-ONLY VIEW - BOTH FIELDS ARE KEY FIELDS ON THIS RECORD   *
002300*-----------------------------------------------------------------*
002400 01  FSILEG-KEY-VIEW REDEFINES FSILEG-RECORD.
002500     05  FSILEG-KEY-RESERV-ID    PIC 9(09) COMP-3.
002600     05  FSILEG-KEY-LEG-ID       PIC 9(09) COMP-3.
002700     05  FILLER                  PIC X(08).

