000100*-----------------------------------------------------------------*
000200* VSCHD   -  LINKAGE RECORD FOR CALL "FSRVSCHD"                    *
000300*            ADD A NEW FLIGHT SCHEDULE - ORIGIN/DEST AIRPORTS     *
000400*            MUST EXIST, MUST DIFFER, AND ARRIVAL MUST NOT        *
000500*            PRECEDE DEPARTURE                                   *
000600*-----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:                                        *
000800*-----------------------------------------------------------------*
000900* TAG     INIT   DATE        DESCRIPTION                          *
001000* ------- ------ ----------  ----------------------------------- *
001100* FR076S7 DSL    11/11/1994  INITIAL VERSION                      *
001200*-----------------------------------------------------------------*
001300 01  WK-C-SCHD-RECORD.
001400*                        ------------- INPUT -------------
001500     05  WK-C-SCHD-INPUT.
001600         10  WK-C-SCHD-FLIGHT-NUMBER     PIC 9(09) COMP-3.
001700         10  WK-C-SCHD-ORIG-APRT-CODE    PIC X(03).
001800         10  WK-C-SCHD-DEST-APRT-CODE    PIC X(03).
001900         10  WK-C-SCHD-DEPART-DT-TM      PIC 9(14) COMP-3.
002000         10  WK-C-SCHD-ARRIVE-DT-TM      PIC 9(14) COMP-3.
002100*                        ------------- OUTPUT ------------
002200     05  WK-C-SCHD-OUTPUT.
002300         10  WK-C-SCHD-OK-SW             PIC X(01).
002400             88  WK-C-SCHD-OK                    VALUE "Y".
002500             88  WK-C-SCHD-REJECTED                VALUE "N".
002600         10  WK-C-SCHD-ERROR-CD          PIC X(07).
002700         10  WK-C-SCHD-FS                PIC X(02).
002800     05  FILLER                          PIC X(08).

