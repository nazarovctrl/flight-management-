000100*-----------------------------------------------------------------*
000200* FSOFFR  -  FLIGHT-OFFER OUTPUT RECORD                           *
000300*            ONE ROW PER SURVIVING (FLIGHT, CLASS) COMBINATION   *
000400*            WRITTEN IN FLIGHT-SCHEDULE (DEPARTURE) ORDER        *
000500*-----------------------------------------------------------------*
000600* HISTORY OF MODIFICATION:                                        *
000700*-----------------------------------------------------------------*
000800* TAG     INIT   DATE        DESCRIPTION                          *
000900* ------- ------ ----------  ----------------------------------- *
001000* FR001A1 RHM    14/03/1988  INITIAL VERSION                      *
001100*-----------------------------------------------------------------*
001200 01  FSOFFR-RECORD.
001300*                        OFFERED FLIGHT
001400     05  FSOFFR-FLIGHT-NUMBER    PIC 9(09) COMP-3.
001500*                        CLASS WITH AVAILABILITY
001600     05  FSOFFR-CLASS-CODE       PIC X(01).
001700*                        SEATS REMAINING IN THIS CLASS
001800     05  FSOFFR-AVAIL-SEATS      PIC 9(04) COMP-3.
001900*                        FARE FOR THIS CLASS
002000     05  FSOFFR-FARE-AMOUNT      PIC 9(09) COMP-3.
002100     05  FILLER                  PIC X(09).

