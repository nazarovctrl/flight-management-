000100*-----------------------------------------------------------------*
000200* FSLEG   -  PHYSICAL FLIGHT LEG RECORD                           *
000300*            ONE ROW PER PHYSICAL LEG OF A FLIGHT SCHEDULE        *
000400*            KEY      : FSLEG-LEG-ID                              *
000500*            ALT KEY  : FSLEG-FLIGHT-NUMBER  (WITH DUPLICATES)    *
000600*-----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:                                        *
000800*-----------------------------------------------------------------*
000900* TAG     INIT   DATE        DESCRIPTION                          *
001000* ------- ------ ----------  ----------------------------------- *
001100* FR001A1 RHM    14/03/1988  INITIAL VERSION                      *
001200* FR041F3 TWK    11/02/1991  PACK THE FOUR DATE-TIME FIELDS TO    *
001300*                            COMP-3 - RECORD WAS RUNNING OVER     *
001400*                            THE 65-BYTE BLOCK SIZE ON DISK       *
001500* FR058K1 GPT    04/09/1993  ACTUAL-DEPARTURE/ARRIVAL OF ZERO     *
001600*                            MEANS "NOT YET FLOWN" - DOCUMENTED   *
001700*-----------------------------------------------------------------*
001800 01  FSLEG-RECORD.
001900*                        UNIQUE LEG KEY
002000     05  FSLEG-LEG-ID            PIC 9(09) COMP-3.
002100*                        FK TO FSCHED-FLIGHT-NUMBER
002200     05  FSLEG-FLIGHT-NUMBER     PIC 9(09) COMP-3.
002300*                        LEG ORIGIN AIRPORT
002400     05  FSLEG-ORIG-APRT-CODE    PIC X(03).
002500*                        LEG DESTINATION AIRPORT
002600     05  FSLEG-DEST-APRT-CODE    PIC X(03).
002700*                        SCHEDULED DEPARTURE OF THIS LEG
002800     05  FSLEG-SCHED-DEPART-TM   PIC 9(14) COMP-3.
002900*                        SCHEDULED ARRIVAL OF THIS LEG
003000     05  FSLEG-SCHED-ARRIVE-TM   PIC 9(14) COMP-3.
003100*                        ACTUAL DEPARTURE - ZERO = NOT YET FLOWN
003200     05  FSLEG-ACTUAL-DEPART-TM  PIC 9(14) COMP-3.
003300*                        ACTUAL ARRIVAL - ZERO = NOT YET FLOWN
003400     05  FSLEG-ACTUAL-ARRIVE-TM  PIC 9(14) COMP-3.
003500     05  FILLER                  PIC X(17).

