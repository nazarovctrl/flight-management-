000100*-----------------------------------------------------------------*
000200* FSCMWS  -  FLIGHT RES SYSTEM - COMMON MAINLINE WORK STORAGE     *
000300*            FILE-STATUS CONDITION NAMES AND SHARED WORK FIELDS  *
000400*            SHARED BY EVERY FSRVxxxx SUBPROGRAM IN THIS SYSTEM. *
000500*-----------------------------------------------------------------*
000600* HISTORY OF MODIFICATION:                                       *
000700*-----------------------------------------------------------------*
000800* TAG     INIT   DATE        DESCRIPTION                         *
000900* ------- ------ ----------  --------------------------------- *
001000* FR001A1 RHM    14/03/1988  INITIAL VERSION - CUT DOWN FROM     *
001100*                            THE BANK-SIDE ASCMWS TEMPLATE FOR   *
001200*                            THE NEW RESERVATIONS SUBSYSTEM.     *
001300* FR014C2 TWK    02/11/1991  ADD WK-C-TODAY-DATE / WK-C-NOW-TIME *
001400*                            FOR FARE-VALIDITY AND CUTOFF CHECKS *
001500* FR099Y2K DSL   19/08/1998  Y2K REMEDIATION - CENTURY WINDOW ON FR099Y2K
001600*                            WK-C-TODAY-DATE EXPANDED TO CCYYMMDDFR099Y2K
001700* FR142B3 MCJ    23/05/2006  ADD WK-C-DUP-KEY CONDITION FOR THE   *
001800*                            NEW ALTERNATE-KEY LOOKUPS            *
001900*-----------------------------------------------------------------*
002000    05  WK-C-FILE-STATUS        PIC X(02) VALUE "00".
002100        88  WK-C-SUCCESSFUL             VALUE "00".
002200        88  WK-C-DUPLICATE-KEY          VALUE "22".
002300        88  WK-C-RECORD-NOT-FOUND       VALUE "23".
002400        88  WK-C-END-OF-FILE            VALUE "10".
002500        88  WK-C-INVALID-KEY            VALUE "21" "23" "24".
002600*                        DATE/TIME COMMON FIELDS
002700    05  WK-C-TODAY-DATE.
002800        10  WK-N-TODAY-DATE     PIC 9(08) COMP-3.
002900    05  WK-C-NOW-TIME           PIC X(06).
003000    05  WK-N-NOW-TIMESTAMP      PIC 9(14) COMP-3.
003100*                        SMALL BOOLEAN LITERALS
003200    05  WK-C-FOUND              PIC X(01) VALUE "Y".
003300    05  WK-C-NOT-FOUND          PIC X(01) VALUE "N".
003400*                        COMMON COUNTERS
003500    05  WK-C-SUB-1              PIC 9(04) COMP.
003600    05  WK-C-SUB-2              PIC 9(04) COMP.
003700    05  FILLER                  PIC X(06).

