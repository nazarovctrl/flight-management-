000100*-----------------------------------------------------------------*
000200* VCST    -  LINKAGE RECORD FOR CALL "FSRVCST"                     *
000300*            FARE LOOKUP (GETCOST) - FIRST FLIGHT-COST ROW VALID  *
000400*            TODAY WHOSE AIRCRAFT TYPE CARRIES THE REQUESTED      *
000500*            TRAVEL CLASS WINS                                   *
000600*-----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:                                        *
000800*-----------------------------------------------------------------*
000900* TAG     INIT   DATE        DESCRIPTION                          *
001000* ------- ------ ----------  ----------------------------------- *
001100* FR072S3 DSL    11/11/1994  INITIAL VERSION                      *
001200*-----------------------------------------------------------------*
001300 01  WK-C-CST-RECORD.
001400*                        ------------- INPUT -------------
001500     05  WK-C-CST-INPUT.
001600         10  WK-C-CST-FLIGHT-NUMBER      PIC 9(09) COMP-3.
001700         10  WK-C-CST-CLASS-CODE         PIC X(01).
001800*                        ------------- OUTPUT ------------
001900     05  WK-C-CST-OUTPUT.
002000         10  WK-C-CST-FOUND-SW           PIC X(01).
002100             88  WK-C-CST-FOUND                 VALUE "Y".
002200             88  WK-C-CST-NOT-FOUND              VALUE "N".
002300         10  WK-N-CST-FLIGHT-COST-AMT    PIC 9(09) COMP-3.
002400         10  WK-C-CST-ERROR-CD           PIC X(07).
002500         10  WK-C-CST-FS                 PIC X(02).
002600     05  FILLER                          PIC X(10).

