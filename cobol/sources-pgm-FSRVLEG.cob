000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID. FSRVLEG.
000400 AUTHOR. T W KOH.
000500 INSTALLATION. RESERVATIONS SYSTEMS - BATCH.
000600 DATE-WRITTEN. 19 JUL 1990.
000700 DATE-COMPILED.
000800 SECURITY. CONFIDENTIAL - RESERVATIONS SYSTEMS.
000900*-----------------------------------------------------------------*
001000*DESCRIPTION : ADDS ONE PHYSICAL LEG TO AN EXISTING FLIGHT         *
001100*              SCHEDULE.  THE PARENT SCHEDULE MUST ALREADY EXIST,  *
001200*              THE LEG ORIGIN AND DESTINATION MUST DIFFER, AND NO  *
001300*              TWO LEGS ON THE SAME FLIGHT MAY SHARE AN ORIGIN/    *
001400*              DESTINATION PAIR.                                  *
001500*-----------------------------------------------------------------*
001600* HISTORY OF MODIFICATION:                                        *
001700*-----------------------------------------------------------------*
001800* TAG     INIT   DATE        DESCRIPTION                          *
001900* ------- ------ ----------  ----------------------------------- *
002000* FR020A1 TWK    19/07/1990  INITIAL VERSION                      *
002100* FR020F4 RHM    11/02/1991  DUPLICATE-LEG CHECK ADDED AFTER TWO   *
002200*                            IDENTICAL LEGS WERE LOADED ON FLIGHT  *
002300*                            0000090114 DURING THE SCHEDULE        *
002400*                            CONVERSION RUN                       *
002500* FR020Y2K GPT    17/12/1998 - YEAR 2000 REMEDIATION -             *
002600*                            SCHED-DEPART-TM/SCHED-ARRIVE-TM       *
002700*                            ALREADY CCYYMMDDHHMMSS - NO CHANGE    *
002800*                            REQUIRED                             *
002900* FR020K7 TWK    12/08/2010  DUPLICATE-LEG CHECK NOW COMPARES     *
003000*                            ORIG/DEST AS A PAIR INSTEAD OF       *
003100*                            SEPARATELY - A LEG WITH ITS ORIG AND *
003200*                            DEST SWAPPED WAS NOT CAUGHT          *
003300*-----------------------------------------------------------------*
003400 EJECT
003500********************
003600 ENVIRONMENT DIVISION.
003700********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-AS400.
004000 OBJECT-COMPUTER. IBM-AS400.
004100 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004200        I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500        SELECT FSCHED ASSIGN TO DATABASE-FSCHED
004600        ORGANIZATION IS INDEXED
004700        ACCESS MODE IS DYNAMIC
004800        RECORD KEY IS EXTERNALLY-DESCRIBED-KEY
004900        FILE STATUS IS WK-C-FILE-STATUS.
005000        SELECT FSLEG ASSIGN TO DATABASE-FSLEG
005100        ORGANIZATION IS INDEXED
005200        ACCESS MODE IS DYNAMIC
005300        RECORD KEY IS EXTERNALLY-DESCRIBED-KEY
005400        ALTERNATE RECORD KEY IS FSLEG-FLIGHT-NUMBER
005500            WITH DUPLICATES
005600        FILE STATUS IS WK-C-FILE-STATUS.
005700***************
005800 DATA DIVISION.
005900***************
006000 FILE SECTION.
006100***************
006200 FD  FSCHED
006300        LABEL RECORDS ARE OMITTED
006400 DATA RECORD IS FSCHED-REC.
006500 01  FSCHED-REC.
006600        COPY FSCHED.
006700 FD  FSLEG
006800        LABEL RECORDS ARE OMITTED
006900 DATA RECORD IS FSLEG-REC.
007000 01  FSLEG-REC.
007100        COPY FSLEG.
007200*************************
007300 WORKING-STORAGE SECTION.
007400*************************
007500 01 FILLER               PIC X(24) VALUE
007600        "** PROGRAM FSRVLEG   **".
007700
007800* ---------------- PROGRAM WORKING STORAGE -----------------*
007900 01 WK-C-COMMON.
008000        COPY FSCMWS.
008100
008200 01 WK-C-LITERALS.
008300     05 C-COM0245         PIC X(07) VALUE "COM0245".
008400     05 C-COM0222         PIC X(07) VALUE "COM0222".
008500
008600* ------- SCHEDULE DATE/TIME BREAKOUT - SEE FR020Y2K -------*
008700 01 WK-C-SCHED-DEPART-WORK.
008800     05 WK-C-SCHED-DEPART-CCYYMMDD   PIC 9(08).
008900     05 WK-C-SCHED-DEPART-HHMMSS     PIC 9(06).
009000 01 WK-C-SCHED-DEPART-R REDEFINES WK-C-SCHED-DEPART-WORK
009100                                 PIC 9(14).
009200 01 WK-C-SCHED-ARRIVE-WORK.
009300     05 WK-C-SCHED-ARRIVE-CCYYMMDD   PIC 9(08).
009400     05 WK-C-SCHED-ARRIVE-HHMMSS     PIC 9(06).
009500 01 WK-C-SCHED-ARRIVE-R REDEFINES WK-C-SCHED-ARRIVE-WORK
009600                                 PIC 9(14).
009700
009800 01 WK-N-DUP-CHECK-COUNT          PIC 9(04) COMP VALUE ZERO.
009900 01 WK-C-DUP-CHECK-DISPLAY REDEFINES WK-N-DUP-CHECK-COUNT
010000                                 PIC 9(04).
010100
010200 01 WK-C-WORK-AREA.
010300     05 WK-C-SCHED-FOUND-SW      PIC X(01).
010400         88 WK-C-SCHED-FOUND            VALUE "Y".
010500         88 WK-C-SCHED-NOT-FOUND        VALUE "N".
010600     05 WK-C-DUP-LEG-SW          PIC X(01).
010700         88 WK-C-DUP-LEG-FOUND          VALUE "Y".
010800         88 WK-C-DUP-LEG-NOT-FOUND      VALUE "N".
010900     05 WK-C-EOF-SW              PIC X(01).
011000         88 WK-C-EOF                    VALUE "Y".
011100         88 WK-C-NOT-EOF                VALUE "N".
011200
011300 LINKAGE SECTION.
011400****************
011500        COPY VLEG.
011600
011700***************************************
011800 PROCEDURE DIVISION USING WK-C-LEG-RECORD.
011900***************************************
012000 MAIN-MODULE.
012100     PERFORM A000-START-PROGRAM-ROUTINE
012200        THRU A999-START-PROGRAM-ROUTINE-EX.
012300     PERFORM B000-MAIN-PROCESSING
012400        THRU B999-MAIN-PROCESSING-EX.
012500     PERFORM Z000-END-PROGRAM-ROUTINE
012600        THRU Z999-END-PROGRAM-ROUTINE-EX.
012700 GOBACK.
012800
012900*-----------------------------------------------------------------*
013000 A000-START-PROGRAM-ROUTINE.
013100*-----------------------------------------------------------------*
013200     OPEN INPUT FSCHED.
013300     IF NOT WK-C-SUCCESSFUL
013400        DISPLAY "FSRVLEG - OPEN FILE ERROR - FSCHED"
013500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013600        PERFORM Y900-ABNORMAL-TERMINATION
013700     END-IF.
013800     OPEN I-O FSLEG.
013900     IF NOT WK-C-SUCCESSFUL
014000        DISPLAY "FSRVLEG - OPEN FILE ERROR - FSLEG"
014100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014200        PERFORM Y900-ABNORMAL-TERMINATION
014300     END-IF.
014400*================================================================*
014500 A999-START-PROGRAM-ROUTINE-EX.
014600*================================================================*
014700 EXIT.
014800
014900*-----------------------------------------------------------------*
015000 B000-MAIN-PROCESSING.
015100*-----------------------------------------------------------------*
015200     INITIALIZE WK-C-LEG-OUTPUT.
015300     MOVE "Y" TO WK-C-LEG-OK-SW.
015400
015500*                        ORIGIN MUST NOT EQUAL DESTINATION
015600     IF WK-C-LEG-ORIG-APRT-CODE = WK-C-LEG-DEST-APRT-CODE
015700        MOVE "N" TO WK-C-LEG-OK-SW
015800        MOVE "COM0250" TO WK-C-LEG-ERROR-CD
015900        GO TO B999-MAIN-PROCESSING-EX
016000     END-IF.
016100
016200*                        PARENT FLIGHT SCHEDULE MUST EXIST
016300     MOVE WK-C-LEG-FLIGHT-NUMBER TO FSCHED-FLIGHT-NUMBER.
016400     MOVE "N" TO WK-C-SCHED-FOUND-SW.
016500     READ FSCHED KEY IS EXTERNALLY-DESCRIBED-KEY
016600        INVALID KEY
016700        MOVE "N" TO WK-C-SCHED-FOUND-SW
016800        NOT INVALID KEY
016900        MOVE "Y" TO WK-C-SCHED-FOUND-SW.
017000     IF WK-C-SCHED-NOT-FOUND
017100        MOVE "N" TO WK-C-LEG-OK-SW
017200        MOVE C-COM0245 TO WK-C-LEG-ERROR-CD
017300        GO TO B999-MAIN-PROCESSING-EX
017400     END-IF.
017500
017600*                        NO DUPLICATE LEG ON THE SAME FLIGHT
017700     PERFORM C100-CHECK-DUPLICATE-LEG
017800        THRU C199-CHECK-DUPLICATE-LEG-EX.
017900     IF WK-C-DUP-LEG-FOUND
018000        MOVE "N" TO WK-C-LEG-OK-SW
018100        MOVE "COM0252" TO WK-C-LEG-ERROR-CD
018200        GO TO B999-MAIN-PROCESSING-EX
018300     END-IF.
018400
018500     PERFORM D100-WRITE-LEG
018600        THRU D199-WRITE-LEG-EX.
018700 B999-MAIN-PROCESSING-EX.
018800*=================================================================
018900 EXIT.
019000
019100*-----------------------------------------------------------------*
019200 C100-CHECK-DUPLICATE-LEG.
019300*     WALKS ALL EXISTING LEGS OF THIS FLIGHT ON THE ALTERNATE      *
019400*     KEY AND FLAGS A DUPLICATE WHEN BOTH AIRPORTS MATCH.          *
019500*-----------------------------------------------------------------*
019600     MOVE ZERO TO WK-N-DUP-CHECK-COUNT.
019700     MOVE "N" TO WK-C-DUP-LEG-SW.
019800     MOVE "N" TO WK-C-EOF-SW.
019900     MOVE WK-C-LEG-FLIGHT-NUMBER TO FSLEG-FLIGHT-NUMBER.
020000     START FSLEG KEY IS >= FSLEG-FLIGHT-NUMBER
020100        INVALID KEY
020200        MOVE "Y" TO WK-C-EOF-SW.
020300     PERFORM D100-FETCH-NEXT-LEG
020400        THRU D199-FETCH-NEXT-LEG-EX
020500        UNTIL WK-C-EOF OR WK-C-DUP-LEG-FOUND.
020600 C199-CHECK-DUPLICATE-LEG-EX.
020700 EXIT.
020800
020900*-----------------------------------------------------------------*
021000 D100-FETCH-NEXT-LEG.
021100*-----------------------------------------------------------------*
021200     READ FSLEG NEXT RECORD
021300        AT END
021400        MOVE "Y" TO WK-C-EOF-SW
021500        GO TO D199-FETCH-NEXT-LEG-EX.
021600     IF FSLEG-FLIGHT-NUMBER NOT = WK-C-LEG-FLIGHT-NUMBER
021700        MOVE "Y" TO WK-C-EOF-SW
021800        GO TO D199-FETCH-NEXT-LEG-EX
021900     END-IF.
022000     ADD 1 TO WK-N-DUP-CHECK-COUNT.
022100     IF FSLEG-ORIG-APRT-CODE = WK-C-LEG-ORIG-APRT-CODE
022200        AND FSLEG-DEST-APRT-CODE = WK-C-LEG-DEST-APRT-CODE
022300        MOVE "Y" TO WK-C-DUP-LEG-SW
022400     END-IF.
022500*================================================================*
022600 D199-FETCH-NEXT-LEG-EX.
022700*================================================================*
022800 EXIT.
022900
023000*-----------------------------------------------------------------*
023100 D100-WRITE-LEG.
023200*-----------------------------------------------------------------*
023300     INITIALIZE FSLEG-REC.
023400     MOVE WK-C-LEG-LEG-ID           TO FSLEG-LEG-ID.
023500     MOVE WK-C-LEG-FLIGHT-NUMBER    TO FSLEG-FLIGHT-NUMBER.
023600     MOVE WK-C-LEG-ORIG-APRT-CODE   TO FSLEG-ORIG-APRT-CODE.
023700     MOVE WK-C-LEG-DEST-APRT-CODE   TO FSLEG-DEST-APRT-CODE.
023800     MOVE WK-C-LEG-SCHED-DEPART-TM  TO FSLEG-SCHED-DEPART-TM.
023900     MOVE WK-C-LEG-SCHED-ARRIVE-TM  TO FSLEG-SCHED-ARRIVE-TM.
024000     MOVE ZERO TO FSLEG-ACTUAL-DEPART-TM.
024100     MOVE ZERO TO FSLEG-ACTUAL-ARRIVE-TM.
024200     WRITE FSLEG-REC
024300        INVALID KEY
024400        MOVE "N" TO WK-C-LEG-OK-SW
024500        MOVE C-COM0222 TO WK-C-LEG-ERROR-CD.
024600 D199-WRITE-LEG-EX.
024700 EXIT.
024800
024900*-----------------------------------------------------------------*
025000 Y900-ABNORMAL-TERMINATION.
025100*-----------------------------------------------------------------*
025200     PERFORM Z000-END-PROGRAM-ROUTINE
025300        THRU Z999-END-PROGRAM-ROUTINE-EX.
025400     EXIT PROGRAM.
025500
025600*-----------------------------------------------------------------*
025700 Z000-END-PROGRAM-ROUTINE.
025800*-----------------------------------------------------------------*
025900     CLOSE FSCHED FSLEG.
026000     IF NOT WK-C-SUCCESSFUL
026100        DISPLAY "FSRVLEG - CLOSE FILE ERROR"
026200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026300     END-IF.
026400*=================================================================*
026500 Z999-END-PROGRAM-ROUTINE-EX.
026600*=================================================================*
026700 EXIT.
