000100*-----------------------------------------------------------------*
000200* VRVRS   -  LINKAGE RECORD FOR CALL "FSRVRVRS"                    *
000300*            REVERSE (UNDO) THE ITINERARY LEGS OF A RESERVATION - *
000400*            REJECTED WHEN THE LINKED FLIGHT DEPARTS IN UNDER     *
000500*            ONE HOUR                                            *
000600*-----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:                                        *
000800*-----------------------------------------------------------------*
000900* TAG     INIT   DATE        DESCRIPTION                          *
001000* ------- ------ ----------  ----------------------------------- *
001100* FR075S6 DSL    11/11/1994  INITIAL VERSION                      *
001200*-----------------------------------------------------------------*
001300 01  WK-C-RVRS-RECORD.
001400*                        ------------- INPUT -------------
001500     05  WK-C-RVRS-INPUT.
001600         10  WK-C-RVRS-RESERV-ID         PIC 9(09) COMP-3.
001700*                        ------------- OUTPUT ------------
001800     05  WK-C-RVRS-OUTPUT.
001900         10  WK-C-RVRS-OK-SW             PIC X(01).
002000             88  WK-C-RVRS-OK                    VALUE "Y".
002100             88  WK-C-RVRS-REJECTED                VALUE "N".
002200         10  WK-C-RVRS-ERROR-CD          PIC X(07).
002300         10  WK-C-RVRS-FS                PIC X(02).
002400     05  FILLER                          PIC X(10).

