000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID. FSRVRVRS.
000400 AUTHOR. D S LOPEZ.
000500 INSTALLATION. RESERVATIONS SYSTEMS - BATCH.
000600 DATE-WRITTEN. 11 NOV 1994.
000700 DATE-COMPILED.
000800 SECURITY. CONFIDENTIAL - RESERVATIONS SYSTEMS.
000900*-----------------------------------------------------------------*
001000*DESCRIPTION : REVERSES (UNDOES) THE ITINERARY LEGS OF A           *
001100*              RESERVATION.  IF THE RESERVATION HAS NO ITINERARY   *
001200*              LEGS LINKED TO A FLIGHT THIS IS A NO-OP, NOT AN     *
001300*              ERROR.  OTHERWISE THE LINKED FLIGHT MUST DEPART AT  *
001400*              LEAST ONE HOUR FROM NOW OR THE REVERSAL IS REJECTED.*
001500*-----------------------------------------------------------------*
001600* HISTORY OF MODIFICATION:                                        *
001700*-----------------------------------------------------------------*
001800* TAG     INIT   DATE        DESCRIPTION                          *
001900* ------- ------ ----------  ----------------------------------- *
002000* FR075A1 DSL    11/11/1994  INITIAL VERSION                      *
002100* FR075E3 RHM    02/02/1995  CUTOFF COMPARE IS A FLAT CCYYMMDDHHMM *
002200*                            SS ADD OF ONE HOUR - DOES NOT ROLL    *
002300*                            THE DATE PORTION PAST 23:00 - NOT     *
002400*                            WORTH A DATE ROUTINE FOR A ONE-HOUR   *
002500*                            WINDOW, PER R.MASON                  *
002600* FR075Y2K GPT    17/12/1998 - YEAR 2000 REMEDIATION -             *
002700*                            FSCHED-DEPART-DT-TM ALREADY CCYYMMDD  *
002800*                            HHMMSS - NO CHANGE REQUIRED           *
002900* FR075G2 GPT    14/11/2012  ONE-HOUR CUTOFF NOW COMPARED AGAINST *
003000*                            THE ORIGIN LEG'S OWN SCHED-DEPART-   *
003100*                            TM, NOT THE FLIGHT-SCHEDULE ROW -    *
003200*                            MULTI-LEG ITINERARIES WERE CUT OFF   *
003300*                            AGAINST THE WRONG LEG                *
003400*-----------------------------------------------------------------*
003500 EJECT
003600********************
003700 ENVIRONMENT DIVISION.
003800********************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-AS400.
004100 OBJECT-COMPUTER. IBM-AS400.
004200 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004300        I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600        SELECT FSILEG ASSIGN TO DATABASE-FSILEG
004700        ORGANIZATION IS INDEXED
004800        ACCESS MODE IS DYNAMIC
004900        RECORD KEY IS EXTERNALLY-DESCRIBED-KEY
005000        ALTERNATE RECORD KEY IS FSILEG-LEG-ID
005100            WITH DUPLICATES
005200        FILE STATUS IS WK-C-FILE-STATUS.
005300        SELECT FSLEG ASSIGN TO DATABASE-FSLEG
005400        ORGANIZATION IS INDEXED
005500        ACCESS MODE IS DYNAMIC
005600        RECORD KEY IS EXTERNALLY-DESCRIBED-KEY
005700        ALTERNATE RECORD KEY IS FSLEG-FLIGHT-NUMBER
005800            WITH DUPLICATES
005900        FILE STATUS IS WK-C-FILE-STATUS.
006000        SELECT FSCHED ASSIGN TO DATABASE-FSCHED
006100        ORGANIZATION IS INDEXED
006200        ACCESS MODE IS DYNAMIC
006300        RECORD KEY IS EXTERNALLY-DESCRIBED-KEY
006400        FILE STATUS IS WK-C-FILE-STATUS.
006500***************
006600 DATA DIVISION.
006700***************
006800 FILE SECTION.
006900***************
007000 FD  FSILEG
007100        LABEL RECORDS ARE OMITTED
007200 DATA RECORD IS FSILEG-REC.
007300 01  FSILEG-REC.
007400        COPY FSILEG.
007500 FD  FSLEG
007600        LABEL RECORDS ARE OMITTED
007700 DATA RECORD IS FSLEG-REC.
007800 01  FSLEG-REC.
007900        COPY FSLEG.
008000 FD  FSCHED
008100        LABEL RECORDS ARE OMITTED
008200 DATA RECORD IS FSCHED-REC.
008300 01  FSCHED-REC.
008400        COPY FSCHED.
008500*************************
008600 WORKING-STORAGE SECTION.
008700*************************
008800 01 FILLER               PIC X(24) VALUE
008900        "** PROGRAM FSRVRVRS  **".
009000
009100* ---------------- PROGRAM WORKING STORAGE -----------------*
009200 01 WK-C-COMMON.
009300        COPY FSCMWS.
009400
009500* ------------------ CUTOFF WORK AREA - SEE FR075E3 ----------*
009600 01 WK-C-NOW-AREA.
009700     05 WK-C-NOW-DATE            PIC 9(08).
009800     05 WK-C-NOW-TIME            PIC 9(06).
009900 01 WK-C-NOW-AREA-R REDEFINES WK-C-NOW-AREA
010000                                 PIC 9(14).
010100
010200 01 WK-C-CUTOFF-AREA.
010300     05 WK-N-CUTOFF-DT-TM        PIC 9(14).
010400
010500 01 WK-N-LEGS-REMOVED-COUNT       PIC 9(04) COMP VALUE ZERO.
010600 01 WK-C-LEGS-REMOVED-R REDEFINES WK-N-LEGS-REMOVED-COUNT
010700                                 PIC 9(04).
010800
010900 01 WK-C-WORK-AREA.
011000     05 WK-C-EOF-SW              PIC X(01).
011100         88 WK-C-EOF                    VALUE "Y".
011200         88 WK-C-NOT-EOF                VALUE "N".
011300     05 WK-C-LINKED-SW           PIC X(01).
011400         88 WK-C-LINKED-TO-FLIGHT       VALUE "Y".
011500         88 WK-C-NOT-LINKED              VALUE "N".
011600     05 WK-N-LEG-ID-WORK         PIC 9(09) COMP-3.
011700     05 WK-N-FLIGHT-NO-WORK      PIC 9(09) COMP-3.
011800
011900 LINKAGE SECTION.
012000****************
012100        COPY VRVRS.
012200
012300*****************************************
012400 PROCEDURE DIVISION USING WK-C-RVRS-RECORD.
012500*****************************************
012600 MAIN-MODULE.
012700     PERFORM A000-START-PROGRAM-ROUTINE
012800        THRU A999-START-PROGRAM-ROUTINE-EX.
012900     PERFORM B000-MAIN-PROCESSING
013000        THRU B999-MAIN-PROCESSING-EX.
013100     PERFORM Z000-END-PROGRAM-ROUTINE
013200        THRU Z999-END-PROGRAM-ROUTINE-EX.
013300 GOBACK.
013400
013500*-----------------------------------------------------------------*
013600 A000-START-PROGRAM-ROUTINE.
013700*-----------------------------------------------------------------*
013800     OPEN I-O FSILEG.
013900     IF NOT WK-C-SUCCESSFUL
014000        DISPLAY "FSRVRVRS - OPEN FILE ERROR - FSILEG"
014100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014200        PERFORM Y900-ABNORMAL-TERMINATION
014300     END-IF.
014400     OPEN INPUT FSLEG.
014500     IF NOT WK-C-SUCCESSFUL
014600        DISPLAY "FSRVRVRS - OPEN FILE ERROR - FSLEG"
014700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014800        PERFORM Y900-ABNORMAL-TERMINATION
014900     END-IF.
015000     OPEN INPUT FSCHED.
015100     IF NOT WK-C-SUCCESSFUL
015200        DISPLAY "FSRVRVRS - OPEN FILE ERROR - FSCHED"
015300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015400        PERFORM Y900-ABNORMAL-TERMINATION
015500     END-IF.
015600     ACCEPT WK-C-NOW-DATE FROM DATE YYYYMMDD.
015700     ACCEPT WK-C-NOW-TIME FROM TIME.
015800*================================================================*
015900 A999-START-PROGRAM-ROUTINE-EX.
016000*================================================================*
016100 EXIT.
016200
016300*-----------------------------------------------------------------*
016400 B000-MAIN-PROCESSING.
016500*-----------------------------------------------------------------*
016600     INITIALIZE WK-C-RVRS-OUTPUT.
016700     MOVE "Y" TO WK-C-RVRS-OK-SW.
016800
016900     PERFORM C100-FIND-LINKED-FLIGHT
017000        THRU C199-FIND-LINKED-FLIGHT-EX.
017100     IF WK-C-NOT-LINKED
017200        GO TO B999-MAIN-PROCESSING-EX
017300     END-IF.
017400
017500     PERFORM C200-CHECK-CUTOFF
017600        THRU C299-CHECK-CUTOFF-EX.
017700     IF NOT WK-C-RVRS-OK
017800        GO TO B999-MAIN-PROCESSING-EX
017900     END-IF.
018000
018100     PERFORM C300-REMOVE-ITINERARY-LEGS
018200        THRU C399-REMOVE-ITINERARY-LEGS-EX.
018300 B999-MAIN-PROCESSING-EX.
018400*=================================================================
018500 EXIT.
018600
018700*-----------------------------------------------------------------*
018800 C100-FIND-LINKED-FLIGHT.
018900*     FIRST ITINERARY-LEG ROW FOR THIS RESERVATION TELLS US THE    *
019000*     LEG, WHICH TELLS US THE FLIGHT.  NO ROW = NO-OP, NOT AN      *
019100*     ERROR.                                                      *
019200*-----------------------------------------------------------------*
019300     MOVE "N" TO WK-C-LINKED-SW.
019400     MOVE "N" TO WK-C-EOF-SW.
019500     MOVE WK-C-RVRS-RESERV-ID TO FSILEG-RESERVATION-ID.
019600     MOVE LOW-VALUES TO FSILEG-LEG-ID.
019700     START FSILEG KEY IS >= EXTERNALLY-DESCRIBED-KEY
019800        INVALID KEY
019900        MOVE "Y" TO WK-C-EOF-SW.
020000     IF WK-C-EOF
020100        GO TO C199-FIND-LINKED-FLIGHT-EX
020200     END-IF.
020300     READ FSILEG NEXT RECORD
020400        AT END
020500        MOVE "Y" TO WK-C-EOF-SW
020600        GO TO C199-FIND-LINKED-FLIGHT-EX.
020700     IF FSILEG-RESERVATION-ID NOT = WK-C-RVRS-RESERV-ID
020800        GO TO C199-FIND-LINKED-FLIGHT-EX
020900     END-IF.
021000
021100     MOVE FSILEG-LEG-ID TO WK-N-LEG-ID-WORK.
021200     MOVE FSILEG-LEG-ID TO FSLEG-LEG-ID.
021300     READ FSLEG KEY IS EXTERNALLY-DESCRIBED-KEY
021400        INVALID KEY
021500        GO TO C199-FIND-LINKED-FLIGHT-EX.
021600     MOVE FSLEG-FLIGHT-NUMBER TO WK-N-FLIGHT-NO-WORK.
021700     MOVE "Y" TO WK-C-LINKED-SW.
021800*================================================================*
021900 C199-FIND-LINKED-FLIGHT-EX.
022000*================================================================*
022100 EXIT.
022200
022300*-----------------------------------------------------------------*
022400 C200-CHECK-CUTOFF.
022500*-----------------------------------------------------------------*
022600     MOVE WK-N-FLIGHT-NO-WORK TO FSCHED-FLIGHT-NUMBER.
022700     READ FSCHED KEY IS EXTERNALLY-DESCRIBED-KEY
022800        INVALID KEY
022900        GO TO C299-CHECK-CUTOFF-EX.
023000
023100     COMPUTE WK-N-CUTOFF-DT-TM = WK-C-NOW-AREA-R + 10000.
023200     IF FSCHED-DEPART-DT-TM < WK-N-CUTOFF-DT-TM
023300        MOVE "N" TO WK-C-RVRS-OK-SW
023400        MOVE "COM0262" TO WK-C-RVRS-ERROR-CD
023500     END-IF.
023600*================================================================*
023700 C299-CHECK-CUTOFF-EX.
023800*================================================================*
023900 EXIT.
024000
024100*-----------------------------------------------------------------*
024200 C300-REMOVE-ITINERARY-LEGS.
024300*-----------------------------------------------------------------*
024400     MOVE ZERO TO WK-N-LEGS-REMOVED-COUNT.
024500     MOVE "N" TO WK-C-EOF-SW.
024600     MOVE WK-C-RVRS-RESERV-ID TO FSILEG-RESERVATION-ID.
024700     MOVE LOW-VALUES TO FSILEG-LEG-ID.
024800     START FSILEG KEY IS >= EXTERNALLY-DESCRIBED-KEY
024900        INVALID KEY
025000        MOVE "Y" TO WK-C-EOF-SW.
025100     PERFORM D100-REMOVE-ONE-LEG
025200        THRU D199-REMOVE-ONE-LEG-EX
025300        UNTIL WK-C-EOF.
025400 C399-REMOVE-ITINERARY-LEGS-EX.
025500 EXIT.
025600
025700*-----------------------------------------------------------------*
025800 D100-REMOVE-ONE-LEG.
025900*-----------------------------------------------------------------*
026000     READ FSILEG NEXT RECORD
026100        AT END
026200        MOVE "Y" TO WK-C-EOF-SW
026300        GO TO D199-REMOVE-ONE-LEG-EX.
026400     IF FSILEG-RESERVATION-ID NOT = WK-C-RVRS-RESERV-ID
026500        MOVE "Y" TO WK-C-EOF-SW
026600        GO TO D199-REMOVE-ONE-LEG-EX
026700     END-IF.
026800     DELETE FSILEG RECORD
026900        INVALID KEY
027000        CONTINUE.
027100     ADD 1 TO WK-N-LEGS-REMOVED-COUNT.
027200*================================================================*
027300 D199-REMOVE-ONE-LEG-EX.
027400*================================================================*
027500 EXIT.
027600
027700*-----------------------------------------------------------------*
027800 Y900-ABNORMAL-TERMINATION.
027900*-----------------------------------------------------------------*
028000     PERFORM Z000-END-PROGRAM-ROUTINE
028100        THRU Z999-END-PROGRAM-ROUTINE-EX.
028200     EXIT PROGRAM.
028300
028400*-----------------------------------------------------------------*
028500 Z000-END-PROGRAM-ROUTINE.
028600*-----------------------------------------------------------------*
028700     CLOSE FSILEG FSLEG FSCHED.
028800     IF NOT WK-C-SUCCESSFUL
028900        DISPLAY "FSRVRVRS - CLOSE FILE ERROR"
029000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
029100     END-IF.
029200*=================================================================*
029300 Z999-END-PROGRAM-ROUTINE-EX.
029400*=================================================================*
029500 EXIT.
