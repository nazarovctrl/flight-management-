000100*-----------------------------------------------------------------*
000200* FSRESV  -  ITINERARY-RESERVATION RECORD (RESERVATION HEADER)   *
000300*            KEY : FSRESV-RESERVATION-ID                         *
000400*-----------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:                                        *
000600*-----------------------------------------------------------------*
000700* TAG     INIT   DATE        DESCRIPTION                          *
000800* ------- ------ ----------  ----------------------------------- *
000900* FR001A1 RHM    14/03/1988  INITIAL VERSION - 30 BYTES           *
001000* FR019B4 TWK    06/06/1989  ADD TICKET-TYPE-CODE - 32 BYTES      *
001100* FR033D3 TWK    19/07/1990  ADD TRAVEL-CLASS-CODE AND PACK THE   *
001200*                            KEY/TIMESTAMP FIELDS - 42 BYTES      *
001300*-----------------------------------------------------------------*
001400*    RECORD HAS GROWN THREE TIMES SINCE FR001A1 - THE REDEFINES  *
001500*    BELOW LET OLDER CALLERS THAT ONLY KNOW THE 30- OR 32-BYTE   *
001600*    SHAPE CONTINUE TO MOVE THE FIELDS THEY ALREADY KNOW ABOUT.  *
001700*-----------------------------------------------------------------*
001800 01  FSRESV-RECORD.
001900*                        UNIQUE RESERVATION KEY
002000     05  FSRESV-RESERVATION-ID   PIC 9(09) COMP-3.
002100*                        FK TO PASSENGER
002200     05  FSRESV-PASSENGER-ID     PIC 9(09) COMP-3.
002300*                        C=CREATED  X=CANCELED
002400     05  FSRESV-STATUS-CODE      PIC X(01).
002500         88  FSRESV-CREATED              VALUE "C".
002600         88  FSRESV-CANCELED             VALUE "X".
002700*                        TIMESTAMP RESERVATION WAS MADE
002800     05  FSRESV-DATE-MADE        PIC 9(14) COMP-3.
002900*                        TICKET TYPE CODE
003000     05  FSRESV-TICKET-TYPE-CODE PIC X(01).
003100*                        BOOKED TRAVEL CLASS
003200     05  FSRESV-CLASS-CODE       PIC X(01).
003300     05  FILLER                  PIC X(21).
003400*-----------------------------------------------------------------*
003500*    FR019B4 SHAPE - NO TRAVEL-CLASS-CODE YET                    *
003600*-----------------------------------------------------------------*
003700 01  FSRESV-RECORD-R1 REDEFINES FSRESV-RECORD.
003800     05  FSRESV-R1-RESERV-ID     PIC 9(09) COMP-3.
003900     05  FSRESV-R1-PASSENGER-ID  PIC 9(09) COMP-3.
004000     05  FSRESV-R1-STATUS-CODE   PIC X(01).
004100     05  FSRESV-R1-DATE-MADE     PIC 9(14) COMP-3.
004200     05  FSRESV-R1-TICKET-TYPE   PIC X(01).
004300     05  FILLER                  PIC X(22).
004400*-----------------------------------------------------------------*
004500*    FR001A1 SHAPE - KEY AND STATUS ONLY                         *
004600*-----------------------------------------------------------------*
004700 01  FSRESV-RECORD-R0 REDEFINES FSRESV-RECORD.
004800     05  FSRESV-R0-RESERV-ID     PIC 9(09) COMP-3.
004900     05  FSRESV-R0-PASSENGER-ID  PIC 9(09) COMP-3.
005000     05  FSRESV-R0-STATUS-CODE   PIC X(01).
005100     05  FILLER                  PIC X(31).

