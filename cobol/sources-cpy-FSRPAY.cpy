000100*-----------------------------------------------------------------*
000200* FSRPAY  -  RESERVATION-PAYMENT RECORD (RESERVATION <-> PAYMENT) *
000300*            KEY : FSRPAY-RESERVATION-ID + FSRPAY-PAYMENT-ID      *
000400*-----------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:                                        *
000600*-----------------------------------------------------------------*
000700* TAG     INIT   DATE        DESCRIPTION                          *
000800* ------- ------ ----------  ----------------------------------- *
000900* FR001A1 RHM    14/03/1988  INITIAL VERSION                      *
001000*-----------------------------------------------------------------*
001100 01  FSRPAY-RECORD.
001200*                        FK TO FSRESV-RESERVATION-ID
001300     05  FSRPAY-RESERVATION-ID   PIC 9(09) COMP-3.
001400*                        FK TO FSPAY-PAYMENT-ID
001500     05  FSRPAY-PAYMENT-ID       PIC 9(09) COMP-3.
001600     05  FILLER                  PIC X(08).

