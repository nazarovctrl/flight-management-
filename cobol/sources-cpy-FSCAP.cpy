000100*-----------------------------------------------------------------*
000200* FSCAP   -  TRAVEL-CLASS-CAPACITY RECORD                         *
000300*            SEATS PER AIRCRAFT TYPE / TRAVEL CLASS                *
000400*            KEY : FSCAP-ACFT-TYPE-CODE + FSCAP-CLASS-CODE         *
000500*-----------------------------------------------------------------*
000600* HISTORY OF MODIFICATION:                                        *
000700*-----------------------------------------------------------------*
000800* TAG     INIT   DATE        DESCRIPTION                          *
000900* ------- ------ ----------  ----------------------------------- *
001000* FR001A1 RHM    14/03/1988  INITIAL VERSION                      *
001100* FR052M1 GPT    30/11/1992  88-LEVELS ADDED FOR THE THREE        *
001200*                            TRAVEL CLASS CODES                   *
001300*-----------------------------------------------------------------*
001400 01  FSCAP-RECORD.
001500*                        AIRCRAFT TYPE KEY
001600     05  FSCAP-ACFT-TYPE-CODE    PIC X(04).
001700*                        F=FIRST  B=BUSINESS  E=ECONOMY
001800     05  FSCAP-CLASS-CODE        PIC X(01).
001900         88  FSCAP-FIRST-CLASS           VALUE "F".
002000         88  FSCAP-BUSINESS-CLASS         VALUE "B".
002100         88  FSCAP-ECONOMY-CLASS          VALUE "E".
002200*                        TOTAL SEATS OF THIS CLASS ON THIS A/C
002300     05  FSCAP-SEAT-CAPACITY     PIC 9(04) COMP-3.
002400     05  FILLER                  PIC X(01).

