000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID. FSRVCST.
000400 AUTHOR. G P THORNE.
000500 INSTALLATION. RESERVATIONS SYSTEMS - BATCH.
000600 DATE-WRITTEN. 08 MAY 1992.
000700 DATE-COMPILED.
000800 SECURITY. CONFIDENTIAL - RESERVATIONS SYSTEMS.
000900*-----------------------------------------------------------------*
001000*DESCRIPTION : FARE LOOKUP (GETCOST).  READS THE FLIGHT-COST ROWS  *
001100*              VALID TODAY FOR THE REQUESTED FLIGHT AND RETURNS    *
001200*              THE FARE OF THE FIRST ONE WHOSE AIRCRAFT TYPE       *
001300*              CARRIES THE REQUESTED TRAVEL CLASS.                 *
001400*-----------------------------------------------------------------*
001500* HISTORY OF MODIFICATION:                                        *
001600*-----------------------------------------------------------------*
001700* TAG     INIT   DATE        DESCRIPTION                          *
001800* ------- ------ ----------  ----------------------------------- *
001900* FR047A1 GPT    08/05/1992  INITIAL VERSION                      *
002000* FR047H2 GPT    02/05/1992  FSCOST-KEY-VIEW REDEFINES ADDED ON    *
002100*                            THE COPYBOOK SIDE SO THIS PROGRAM     *
002200*                            CAN START THE CURSOR ON THE COMPOSITE *
002300*                            KEY IN ONE MOVE                       *
002400* FR047Y2K GPT    17/12/1998 - YEAR 2000 REMEDIATION - VALID-FROM/ *
002500*                            TO-DATE ALREADY CCYYMMDD - WK-C-TODAY *
002600*                            WINDOWED TO CCYYMMDD FROM THE SYSTEM  *
002700*                            CLOCK - NO CHANGE REQUIRED            *
002800* FR047N3 GPT    05/05/2005  VALID-FROM/TO-DATE WINDOW COMPARE    *
002900*                            CHANGED TO INCLUDE THE TO-DATE       *
003000*                            ITSELF - FARES EXPIRING THE SAME DAY *
003100*                            THEY WERE QUOTED WERE REJECTED       *
003200*-----------------------------------------------------------------*
003300 EJECT
003400********************
003500 ENVIRONMENT DIVISION.
003600********************
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-AS400.
003900 OBJECT-COMPUTER. IBM-AS400.
004000 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004100        I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400        SELECT FSCOST ASSIGN TO DATABASE-FSCOST
004500        ORGANIZATION IS INDEXED
004600        ACCESS MODE IS DYNAMIC
004700        RECORD KEY IS EXTERNALLY-DESCRIBED-KEY
004800        FILE STATUS IS WK-C-FILE-STATUS.
004900        SELECT FSCAP ASSIGN TO DATABASE-FSCAP
005000        ORGANIZATION IS INDEXED
005100        ACCESS MODE IS DYNAMIC
005200        RECORD KEY IS EXTERNALLY-DESCRIBED-KEY
005300        FILE STATUS IS WK-C-FILE-STATUS.
005400***************
005500 DATA DIVISION.
005600***************
005700 FILE SECTION.
005800***************
005900 FD  FSCOST
006000        LABEL RECORDS ARE OMITTED
006100 DATA RECORD IS FSCOST-REC.
006200 01  FSCOST-REC.
006300        COPY FSCOST.
006400 FD  FSCAP
006500        LABEL RECORDS ARE OMITTED
006600 DATA RECORD IS FSCAP-REC.
006700 01  FSCAP-REC.
006800        COPY FSCAP.
006900*************************
007000 WORKING-STORAGE SECTION.
007100*************************
007200 01 FILLER               PIC X(24) VALUE
007300        "** PROGRAM FSRVCST   **".
007400
007500* ---------------- PROGRAM WORKING STORAGE -----------------*
007600 01 WK-C-COMMON.
007700        COPY FSCMWS.
007800
007900* ---------------------- TODAY'S DATE ------------------------*
008000 01 WK-C-TODAY-AREA.
008100     05 WK-C-TODAY              PIC 9(08).
008200 01 WK-C-TODAY-AREA-R REDEFINES WK-C-TODAY-AREA.
008300     05 WK-N-TODAY-CC           PIC 9(02).
008400     05 WK-N-TODAY-YY           PIC 9(02).
008500     05 WK-N-TODAY-MM           PIC 9(02).
008600     05 WK-N-TODAY-DD           PIC 9(02).
008700
008800 01 WK-N-COST-ROWS-READ-COUNT    PIC 9(04) COMP VALUE ZERO.
008900 01 WK-C-COST-ROWS-READ-R REDEFINES WK-N-COST-ROWS-READ-COUNT
009000                                 PIC 9(04).
009100
009200 01 WK-C-WORK-AREA.
009300     05 WK-C-EOF-SW              PIC X(01).
009400         88 WK-C-EOF                    VALUE "Y".
009500         88 WK-C-NOT-EOF                VALUE "N".
009600     05 WK-C-WITHIN-WINDOW-SW    PIC X(01).
009700         88 WK-C-WITHIN-WINDOW          VALUE "Y".
009800         88 WK-C-OUTSIDE-WINDOW          VALUE "N".
009900
010000 LINKAGE SECTION.
010100****************
010200        COPY VCST.
010300
010400****************************************
010500 PROCEDURE DIVISION USING WK-C-CST-RECORD.
010600****************************************
010700 MAIN-MODULE.
010800     PERFORM A000-START-PROGRAM-ROUTINE
010900        THRU A999-START-PROGRAM-ROUTINE-EX.
011000     PERFORM B000-MAIN-PROCESSING
011100        THRU B999-MAIN-PROCESSING-EX.
011200     PERFORM Z000-END-PROGRAM-ROUTINE
011300        THRU Z999-END-PROGRAM-ROUTINE-EX.
011400 GOBACK.
011500
011600*-----------------------------------------------------------------*
011700 A000-START-PROGRAM-ROUTINE.
011800*-----------------------------------------------------------------*
011900     OPEN INPUT FSCOST.
012000     IF NOT WK-C-SUCCESSFUL
012100        DISPLAY "FSRVCST - OPEN FILE ERROR - FSCOST"
012200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012300        PERFORM Y900-ABNORMAL-TERMINATION
012400     END-IF.
012500     OPEN INPUT FSCAP.
012600     IF NOT WK-C-SUCCESSFUL
012700        DISPLAY "FSRVCST - OPEN FILE ERROR - FSCAP"
012800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012900        PERFORM Y900-ABNORMAL-TERMINATION
013000     END-IF.
013100     ACCEPT WK-C-TODAY FROM DATE YYYYMMDD.
013200*================================================================*
013300 A999-START-PROGRAM-ROUTINE-EX.
013400*================================================================*
013500 EXIT.
013600
013700*-----------------------------------------------------------------*
013800 B000-MAIN-PROCESSING.
013900*-----------------------------------------------------------------*
014000     INITIALIZE WK-C-CST-OUTPUT.
014100     MOVE "N" TO WK-C-CST-FOUND-SW.
014200     MOVE "N" TO WK-C-EOF-SW.
014300
014400     MOVE WK-C-CST-FLIGHT-NUMBER TO FSCOST-KEY-FLIGHT-NO.
014500     MOVE LOW-VALUES TO FSCOST-KEY-ACFT-TYPE FSCOST-KEY-FROM-DATE.
014600     START FSCOST KEY IS >= FSCOST-KEY-FLIGHT-NO
014700        INVALID KEY
014800        MOVE "Y" TO WK-C-EOF-SW.
014900
015000     PERFORM C100-SCAN-COST-ROWS
015100        THRU C199-SCAN-COST-ROWS-EX
015200        UNTIL WK-C-EOF OR WK-C-CST-FOUND.
015300
015400     IF WK-C-CST-NOT-FOUND
015500        MOVE "COM0245" TO WK-C-CST-ERROR-CD
015600     END-IF.
015700 B999-MAIN-PROCESSING-EX.
015800*=================================================================
015900 EXIT.
016000
016100*-----------------------------------------------------------------*
016200 C100-SCAN-COST-ROWS.
016300*-----------------------------------------------------------------*
016400     READ FSCOST NEXT RECORD
016500        AT END
016600        MOVE "Y" TO WK-C-EOF-SW
016700        GO TO C199-SCAN-COST-ROWS-EX.
016800     IF FSCOST-FLIGHT-NUMBER NOT = WK-C-CST-FLIGHT-NUMBER
016900        MOVE "Y" TO WK-C-EOF-SW
017000        GO TO C199-SCAN-COST-ROWS-EX
017100     END-IF.
017200     ADD 1 TO WK-N-COST-ROWS-READ-COUNT.
017300
017400     MOVE "N" TO WK-C-WITHIN-WINDOW-SW.
017500     IF FSCOST-VALID-FROM-DATE <= WK-C-TODAY
017600        AND FSCOST-VALID-TO-DATE >= WK-C-TODAY
017700        MOVE "Y" TO WK-C-WITHIN-WINDOW-SW
017800     END-IF.
017900     IF WK-C-OUTSIDE-WINDOW
018000        GO TO C199-SCAN-COST-ROWS-EX
018100     END-IF.
018200
018300     MOVE FSCOST-ACFT-TYPE-CODE TO FSCAP-ACFT-TYPE-CODE.
018400     MOVE WK-C-CST-CLASS-CODE  TO FSCAP-CLASS-CODE.
018500     READ FSCAP KEY IS EXTERNALLY-DESCRIBED-KEY
018600        INVALID KEY
018700        GO TO C199-SCAN-COST-ROWS-EX.
018800
018900     MOVE "Y" TO WK-C-CST-FOUND-SW.
019000     MOVE FSCOST-FLIGHT-COST-AMT TO WK-N-CST-FLIGHT-COST-AMT.
019100*================================================================*
019200 C199-SCAN-COST-ROWS-EX.
019300*================================================================*
019400 EXIT.
019500
019600*-----------------------------------------------------------------*
019700 Y900-ABNORMAL-TERMINATION.
019800*-----------------------------------------------------------------*
019900     PERFORM Z000-END-PROGRAM-ROUTINE
020000        THRU Z999-END-PROGRAM-ROUTINE-EX.
020100     EXIT PROGRAM.
020200
020300*-----------------------------------------------------------------*
020400 Z000-END-PROGRAM-ROUTINE.
020500*-----------------------------------------------------------------*
020600     CLOSE FSCOST FSCAP.
020700     IF NOT WK-C-SUCCESSFUL
020800        DISPLAY "FSRVCST - CLOSE FILE ERROR"
020900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021000     END-IF.
021100*=================================================================*
021200 Z999-END-PROGRAM-ROUTINE-EX.
021300*=================================================================*
021400 EXIT.
