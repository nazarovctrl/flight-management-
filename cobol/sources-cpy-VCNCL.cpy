000100*-----------------------------------------------------------------*
000200* VCNCL   -  LINKAGE RECORD FOR CALL "FSRVCNCL"                    *
000300*            CANCEL A RESERVATION - STATUS MUST BE CREATED OR     *
000400*            THE REQUEST IS REJECTED                              *
000500*-----------------------------------------------------------------*
000600* HISTORY OF MODIFICATION:                                        *
000700*-----------------------------------------------------------------*
000800* TAG     INIT   DATE        DESCRIPTION                          *
000900* ------- ------ ----------  ----------------------------------- *
001000* FR074S5 DSL    11/11/1994  INITIAL VERSION                      *
001100*-----------------------------------------------------------------*
001200 01  WK-C-CNCL-RECORD.
001300*                        ------------- INPUT -------------
001400     05  WK-C-CNCL-INPUT.
001500         10  WK-C-CNCL-RESERV-ID         PIC 9(09) COMP-3.
001600*                        ------------- OUTPUT ------------
001700     05  WK-C-CNCL-OUTPUT.
001800         10  WK-C-CNCL-OK-SW             PIC X(01).
001900             88  WK-C-CNCL-OK                    VALUE "Y".
002000             88  WK-C-CNCL-REJECTED                VALUE "N".
002100         10  WK-C-CNCL-ERROR-CD          PIC X(07).
002200         10  WK-C-CNCL-FS                PIC X(02).
002300     05  FILLER                          PIC X(10).

