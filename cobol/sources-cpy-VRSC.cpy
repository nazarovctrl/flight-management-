000100*-----------------------------------------------------------------*
000200* VRSC    -  LINKAGE RECORD FOR CALL "FSRVRSC"                     *
000300*            RESERVED-SEAT-BY-CLASS HELPER - SHARED BY FSRVAVL    *
000400*            (GETONEWAYLIST) AND FSRVAVC (CHECKTOAVAILABILITY)    *
000500*            CALLER SUPPLIES THE FLIGHT AND ITS LEG-COUNT, THIS   *
000600*            MODULE HANDS BACK RESERVED SEATS FOR EACH OF THE     *
000700*            THREE TRAVEL CLASSES - A PASSENGER ONLY COUNTS AS    *
000800*            "RESERVED" WHEN HE HOLDS AN ITINERARY-LEG FOR EVERY   *
000900*            LEG OF THE FLIGHT (A COMPLETE RESERVATION)           *
001000*-----------------------------------------------------------------*
001100* HISTORY OF MODIFICATION:                                        *
001200*-----------------------------------------------------------------*
001300* TAG     INIT   DATE        DESCRIPTION                          *
001400* ------- ------ ----------  ----------------------------------- *
001500* FR070S1 DSL    11/11/1994  INITIAL VERSION                      *
001600*-----------------------------------------------------------------*
001700 01  WK-C-RSC-RECORD.
001800*                        ------------- INPUT -------------
001900     05  WK-C-RSC-INPUT.
002000*                        FLIGHT TO COUNT RESERVATIONS FOR
002100         10  WK-C-RSC-FLIGHT-NUMBER      PIC 9(09) COMP-3.
002200*                        NUMBER OF LEGS THIS FLIGHT HAS
002300         10  WK-N-RSC-LEG-COUNT          PIC 9(04) COMP.
002400*                        ------------- OUTPUT ------------
002500     05  WK-C-RSC-OUTPUT.
002600*                        RESERVED SEATS BY TRAVEL CLASS
002700         10  WK-C-RSC-CLASS-TAB OCCURS 3 TIMES
002800                 INDEXED BY WK-X-RSC-CLASS-IDX.
002900             15  WK-C-RSC-CLASS-CODE     PIC X(01).
003000                 88  WK-C-RSC-FIRST-CLASS        VALUE "F".
003100                 88  WK-C-RSC-BUS-CLASS           VALUE "B".
003200                 88  WK-C-RSC-ECON-CLASS          VALUE "E".
003300             15  WK-N-RSC-RESERVED-SEATS  PIC 9(04) COMP.
003400         10  WK-C-RSC-ERROR-CD           PIC X(07).
003500         10  WK-C-RSC-FS                 PIC X(02).
003600     05  FILLER                          PIC X(10).

