000100*-----------------------------------------------------------------*
000200* VBOOK   -  LINKAGE RECORD FOR CALL "FSRVBOOK"                    *
000300*            ONE-WAY BOOKING (MAKEONEWAY) - CREATES THE           *
000400*            RESERVATION HEADER, ONE ITINERARY-LEG PER PHYSICAL   *
000500*            LEG OF THE FLIGHT, AND THE PAYMENT/RESERVATION-      *
000600*            PAYMENT LINK                                        *
000700*-----------------------------------------------------------------*
000800* HISTORY OF MODIFICATION:                                        *
000900*-----------------------------------------------------------------*
001000* TAG     INIT   DATE        DESCRIPTION                          *
001100* ------- ------ ----------  ----------------------------------- *
001200* FR073S4 DSL    11/11/1994  INITIAL VERSION                      *
001300*-----------------------------------------------------------------*
001400 01  WK-C-BOOK-RECORD.
001500*                        ------------- INPUT -------------
001600     05  WK-C-BOOK-INPUT.
001700         10  WK-C-BOOK-FLIGHT-NUMBER     PIC 9(09) COMP-3.
001800         10  WK-C-BOOK-PASSENGER-ID      PIC 9(09) COMP-3.
001900         10  WK-C-BOOK-TICKET-TYPE-CD    PIC X(01).
002000         10  WK-C-BOOK-CLASS-CODE        PIC X(01).
002100*                        NEXT-KEY VALUES SUPPLIED BY CALLER
002200         10  WK-C-BOOK-NEXT-RESERV-ID    PIC 9(09) COMP-3.
002300         10  WK-C-BOOK-NEXT-PAYMENT-ID   PIC 9(09) COMP-3.
002400*                        ------------- OUTPUT ------------
002500     05  WK-C-BOOK-OUTPUT.
002600         10  WK-C-BOOK-OK-SW             PIC X(01).
002700             88  WK-C-BOOK-OK                    VALUE "Y".
002800             88  WK-C-BOOK-REJECTED               VALUE "N".
002900         10  WK-C-BOOK-RESERV-ID         PIC 9(09) COMP-3.
003000         10  WK-C-BOOK-PAYMENT-ID        PIC 9(09) COMP-3.
003100         10  WK-N-BOOK-FARE-AMOUNT       PIC 9(09) COMP-3.
003200         10  WK-C-BOOK-ERROR-CD          PIC X(07).
003300         10  WK-C-BOOK-FS                PIC X(02).
003400     05  FILLER                          PIC X(08).

