000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID. FSRVAVL IS INITIAL.
000400 AUTHOR. D S LOPEZ.
000500 INSTALLATION. RESERVATIONS SYSTEMS - BATCH.
000600 DATE-WRITTEN. 11 NOV 1994.
000700 DATE-COMPILED.
000800 SECURITY. CONFIDENTIAL - RESERVATIONS SYSTEMS.
000900*-----------------------------------------------------------------*
001000*DESCRIPTION : ONE-WAY SEARCH AND PRICING BATCH DRIVER             *
001100*              (GETONEWAYLIST).  READS THE ONE-WAY SEARCH REQUEST  *
001200*              PARM RECORD ONCE, SELECTS QUALIFYING FLIGHT-        *
001300*              SCHEDULE ROWS IN DEPARTURE ORDER, AND FOR EACH      *
001400*              QUALIFYING FLIGHT WRITES ONE FLIGHT-OFFER PER       *
001500*              TRAVEL CLASS THAT STILL HAS A SEAT LEFT.            *
001600*-----------------------------------------------------------------*
001700* HISTORY OF MODIFICATION:                                        *
001800*-----------------------------------------------------------------*
001900* TAG     INIT   DATE        DESCRIPTION                          *
002000* ------- ------ ----------  ----------------------------------- *
002100* FR076A1 DSL    11/11/1994  INITIAL VERSION                      *
002200* FR076B2 GPT    03/04/1995  QUAL-ROW TABLE RAISED FROM 150 TO 300 *
002300*                            ROWS AFTER THE SUMMER SCHEDULE ADD    *
002400*                            OVERRAN THE ORIGINAL SIZE             *
002500* FR076Y2K GPT    17/12/1998 - YEAR 2000 REMEDIATION -             *
002600*                            FSCHED-DEPART-DT-TM ALREADY CCYYMMDD  *
002700*                            HHMMSS - NO CHANGE REQUIRED           *
002800* FR076X3 TWK    11/03/2014  QUAL-ROW TABLE RAISED FROM 300 TO    *
002900*                            600 ROWS - HOLIDAY SCHEDULE LOAD     *
003000*                            AGAIN OVERRAN THE PRIOR SIZE - TKT   *
003100*                            38120                                *
003200*-----------------------------------------------------------------*
003300 EJECT
003400********************
003500 ENVIRONMENT DIVISION.
003600********************
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-AS400.
003900 OBJECT-COMPUTER. IBM-AS400.
004000 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004100        I-O-FEEDBACK IS I-O-FEEDBACK-AREA
004200        UPSI-0 IS UPSI-SWITCH-0
004300          ON STATUS IS U0-ON
004400          OFF STATUS IS U0-OFF.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700        SELECT FSOWSR ASSIGN TO DATABASE-FSOWSR
004800        ORGANIZATION IS SEQUENTIAL
004900        FILE STATUS IS WK-C-FILE-STATUS.
005000        SELECT FSCHED ASSIGN TO DATABASE-FSCHED
005100        ORGANIZATION IS INDEXED
005200        ACCESS MODE IS DYNAMIC
005300        RECORD KEY IS EXTERNALLY-DESCRIBED-KEY
005400        FILE STATUS IS WK-C-FILE-STATUS.
005500        SELECT FSAPRT ASSIGN TO DATABASE-FSAPRT
005600        ORGANIZATION IS INDEXED
005700        ACCESS MODE IS DYNAMIC
005800        RECORD KEY IS EXTERNALLY-DESCRIBED-KEY
005900        FILE STATUS IS WK-C-FILE-STATUS.
006000        SELECT FSLEG ASSIGN TO DATABASE-FSLEG
006100        ORGANIZATION IS INDEXED
006200        ACCESS MODE IS DYNAMIC
006300        RECORD KEY IS EXTERNALLY-DESCRIBED-KEY
006400        ALTERNATE RECORD KEY IS FSLEG-FLIGHT-NUMBER
006500            WITH DUPLICATES
006600        FILE STATUS IS WK-C-FILE-STATUS.
006700        SELECT FSCOST ASSIGN TO DATABASE-FSCOST
006800        ORGANIZATION IS INDEXED
006900        ACCESS MODE IS DYNAMIC
007000        RECORD KEY IS EXTERNALLY-DESCRIBED-KEY
007100        FILE STATUS IS WK-C-FILE-STATUS.
007200        SELECT FSCAP ASSIGN TO DATABASE-FSCAP
007300        ORGANIZATION IS INDEXED
007400        ACCESS MODE IS DYNAMIC
007500        RECORD KEY IS EXTERNALLY-DESCRIBED-KEY
007600        FILE STATUS IS WK-C-FILE-STATUS.
007700        SELECT FSOFFR ASSIGN TO DATABASE-FSOFFR
007800        ORGANIZATION IS SEQUENTIAL
007900        FILE STATUS IS WK-C-FILE-STATUS.
008000***************
008100 DATA DIVISION.
008200***************
008300 FILE SECTION.
008400***************
008500 FD  FSOWSR
008600        LABEL RECORDS ARE OMITTED
008700 DATA RECORD IS FSOWSR-REC.
008800 01  FSOWSR-REC.
008900        COPY FSOWSR.
009000 FD  FSCHED
009100        LABEL RECORDS ARE OMITTED
009200 DATA RECORD IS FSCHED-REC.
009300 01  FSCHED-REC.
009400        COPY FSCHED.
009500 FD  FSAPRT
009600        LABEL RECORDS ARE OMITTED
009700 DATA RECORD IS FSAPRT-REC.
009800 01  FSAPRT-REC.
009900        COPY FSAPRT.
010000 FD  FSLEG
010100        LABEL RECORDS ARE OMITTED
010200 DATA RECORD IS FSLEG-REC.
010300 01  FSLEG-REC.
010400        COPY FSLEG.
010500 FD  FSCOST
010600        LABEL RECORDS ARE OMITTED
010700 DATA RECORD IS FSCOST-REC.
010800 01  FSCOST-REC.
010900        COPY FSCOST.
011000 FD  FSCAP
011100        LABEL RECORDS ARE OMITTED
011200 DATA RECORD IS FSCAP-REC.
011300 01  FSCAP-REC.
011400        COPY FSCAP.
011500 FD  FSOFFR
011600        LABEL RECORDS ARE OMITTED
011700 DATA RECORD IS FSOFFR-REC.
011800 01  FSOFFR-REC.
011900        COPY FSOFFR.
012000*************************
012100 WORKING-STORAGE SECTION.
012200*************************
012300 01 FILLER               PIC X(24) VALUE
012400        "** PROGRAM FSRVAVL  **".
012500
012600* ---------------- PROGRAM WORKING STORAGE -----------------*
012700 01 WK-C-COMMON.
012800        COPY FSCMWS.
012900
013000* --------- CALL AREA FOR THE RESERVED-SEAT HELPER -----------*
013100 01 WK-C-RSC-WORK.
013200        COPY VRSC.
013300
013400* --------------------- SEARCH REQUEST -------------------------*
013500 01 WK-C-REQUEST-AREA.
013600     05 WK-C-REQ-DEPART-CITY     PIC X(30).
013700     05 WK-C-REQ-ARRIVE-CITY     PIC X(30).
013800     05 WK-N-REQ-DEPART-DATE     PIC 9(08) COMP-3.
013900
014000* ---------------------- TODAY'S DATE ------------------------*
014100 01 WK-C-TODAY-AREA.
014200     05 WK-C-TODAY              PIC 9(08).
014300 01 WK-C-TODAY-AREA-R REDEFINES WK-C-TODAY-AREA.
014400     05 WK-N-TODAY-CC           PIC 9(02).
014500     05 WK-N-TODAY-YY           PIC 9(02).
014600     05 WK-N-TODAY-MM           PIC 9(02).
014700     05 WK-N-TODAY-DD           PIC 9(02).
014800
014900* -------------------- CURRENT FLIGHT WORK --------------------*
015000 01 WK-N-CUR-FLIGHT-NO          PIC 9(09) COMP-3 VALUE ZERO.
015100 01 WK-C-CUR-DT-TM-WORK.
015200     05 WK-N-CUR-DEPART-DATE-PART PIC 9(08).
015300     05 WK-N-CUR-DEPART-TIME-PART PIC 9(06).
015400 01 WK-C-CUR-DT-TM-R REDEFINES WK-C-CUR-DT-TM-WORK
015500                                 PIC 9(14).
015600 01 WK-N-CUR-LEG-COUNT          PIC 9(04) COMP VALUE ZERO.
015700 01 WK-N-CUR-RESERVED           PIC 9(04) COMP VALUE ZERO.
015800 01 WK-N-CUR-AVAILABLE          PIC 9(04) COMP VALUE ZERO.
015900
016000* -------- QUALIFYING-FLIGHT WORK TABLE - SORTED BY DEPARTURE -*
016100*    SAME DEVICE AS THE SHOP'S OLD TAB-VAL/TAB-VL2 TABLES -    *
016200*    A SMALL OCCURS TABLE SCANNED LINEARLY BY SUBSCRIPT.       *
016300 01 WK-C-QUAL-TABLE.
016400     05 WK-N-QUAL-COUNT         PIC 9(04) COMP VALUE ZERO.
016500     05 QUAL-ROW OCCURS 300 TIMES.                              FR076B2
016600         10 WK-N-QUAL-FLIGHT-NO  PIC 9(09) COMP-3.
016700         10 WK-N-QUAL-DT-TM      PIC 9(14) COMP-3.
016800 01 WK-C-SORT-TEMP-ROW.
016900     05 WK-N-TEMP-FLIGHT-NO      PIC 9(09) COMP-3.
017000     05 WK-N-TEMP-DT-TM          PIC 9(14) COMP-3.
017100
017200 01 WK-N-SORT-I                 PIC 9(04) COMP VALUE ZERO.
017300 01 WK-N-SORT-J                 PIC 9(04) COMP VALUE ZERO.
017400 01 WK-N-SORT-J-PLUS1           PIC 9(04) COMP VALUE ZERO.
017500 01 WK-N-SORT-LIMIT             PIC 9(04) COMP VALUE ZERO.
017600 01 WK-N-PROC-IDX               PIC 9(04) COMP VALUE ZERO.
017700
017800* ------------ CLASS SEAT/FARE ACCUMULATION TABLE --------------*
017900 01 WK-C-CLASS-TOTALS-TABLE.
018000     05 CLS-ROW OCCURS 3 TIMES.
018100         10 WK-C-CLS-CODE        PIC X(01).
018200         10 WK-N-CLS-TOTAL-SEATS PIC 9(04) COMP.
018300         10 WK-N-CLS-FARE-AMT    PIC 9(09) COMP-3.
018400         10 WK-C-CLS-USED-SW     PIC X(01).
018500 01 WK-N-CLS-IDX                PIC 9(04) COMP VALUE ZERO.
018600
018700 01 WK-C-WORK-AREA.
018800     05 WK-C-EOF-SW              PIC X(01).
018900         88 WK-C-EOF                    VALUE "Y".
019000         88 WK-C-NOT-EOF                VALUE "N".
019100     05 WK-C-MATCH-SW            PIC X(01).
019200         88 WK-C-MATCHED                VALUE "Y".
019300         88 WK-C-NOT-MATCHED             VALUE "N".
019400
019500****************
019600 PROCEDURE DIVISION.
019700****************
019800 MAIN-MODULE.
019900     PERFORM A000-START-PROGRAM-ROUTINE
020000        THRU A999-START-PROGRAM-ROUTINE-EX.
020100     PERFORM B000-MAIN-PROCESSING
020200        THRU B999-MAIN-PROCESSING-EX.
020300     PERFORM Z000-END-PROGRAM-ROUTINE
020400        THRU Z999-END-PROGRAM-ROUTINE-EX.
020500     GOBACK.
020600
020700*-----------------------------------------------------------------*
020800 A000-START-PROGRAM-ROUTINE.
020900*-----------------------------------------------------------------*
021000     SET UPSI-SWITCH-0 TO OFF.
021100     OPEN INPUT FSOWSR.
021200     IF NOT WK-C-SUCCESSFUL
021300        DISPLAY "FSRVAVL - OPEN FILE ERROR - FSOWSR"
021400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021500        PERFORM Y900-ABNORMAL-TERMINATION
021600     END-IF.
021700     OPEN INPUT FSCHED.
021800     IF NOT WK-C-SUCCESSFUL
021900        DISPLAY "FSRVAVL - OPEN FILE ERROR - FSCHED"
022000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022100        PERFORM Y900-ABNORMAL-TERMINATION
022200     END-IF.
022300     OPEN INPUT FSAPRT.
022400     IF NOT WK-C-SUCCESSFUL
022500        DISPLAY "FSRVAVL - OPEN FILE ERROR - FSAPRT"
022600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022700        PERFORM Y900-ABNORMAL-TERMINATION
022800     END-IF.
022900     OPEN INPUT FSLEG.
023000     IF NOT WK-C-SUCCESSFUL
023100        DISPLAY "FSRVAVL - OPEN FILE ERROR - FSLEG"
023200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023300        PERFORM Y900-ABNORMAL-TERMINATION
023400     END-IF.
023500     OPEN INPUT FSCOST.
023600     IF NOT WK-C-SUCCESSFUL
023700        DISPLAY "FSRVAVL - OPEN FILE ERROR - FSCOST"
023800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023900        PERFORM Y900-ABNORMAL-TERMINATION
024000     END-IF.
024100     OPEN INPUT FSCAP.
024200     IF NOT WK-C-SUCCESSFUL
024300        DISPLAY "FSRVAVL - OPEN FILE ERROR - FSCAP"
024400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024500        PERFORM Y900-ABNORMAL-TERMINATION
024600     END-IF.
024700     OPEN OUTPUT FSOFFR.
024800     IF NOT WK-C-SUCCESSFUL
024900        DISPLAY "FSRVAVL - OPEN FILE ERROR - FSOFFR"
025000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025100        PERFORM Y900-ABNORMAL-TERMINATION
025200     END-IF.
025300     ACCEPT WK-C-TODAY FROM DATE YYYYMMDD.
025400*================================================================*
025500 A999-START-PROGRAM-ROUTINE-EX.
025600*================================================================*
025700 EXIT.
025800
025900*-----------------------------------------------------------------*
026000 B000-MAIN-PROCESSING.
026100*-----------------------------------------------------------------*
026200     PERFORM C100-READ-SEARCH-REQUEST
026300        THRU C199-READ-SEARCH-REQUEST-EX.
026400     PERFORM C200-SELECT-QUALIFYING-FLIGHTS
026500        THRU C299-SELECT-QUALIFYING-FLIGHTS-EX.
026600     PERFORM C300-SORT-QUALIFYING-FLIGHTS
026700        THRU C399-SORT-QUALIFYING-FLIGHTS-EX.
026800     PERFORM C400-PROCESS-QUALIFYING-FLIGHTS
026900        THRU C499-PROCESS-QUALIFYING-FLIGHTS-EX.
027000 B999-MAIN-PROCESSING-EX.
027100*=================================================================
027200 EXIT.
027300
027400*-----------------------------------------------------------------*
027500 C100-READ-SEARCH-REQUEST.
027600*-----------------------------------------------------------------*
027700     READ FSOWSR
027800        AT END
027900        DISPLAY "FSRVAVL - NO ONE-WAY-SEARCH-REQUEST PARM RECORD"
028000        PERFORM Y900-ABNORMAL-TERMINATION.
028100     MOVE FSOWSR-DEPART-CITY  TO WK-C-REQ-DEPART-CITY.
028200     MOVE FSOWSR-ARRIVE-CITY  TO WK-C-REQ-ARRIVE-CITY.
028300     MOVE FSOWSR-DEPART-DATE  TO WK-N-REQ-DEPART-DATE.
028400*================================================================*
028500 C199-READ-SEARCH-REQUEST-EX.
028600*================================================================*
028700 EXIT.
028800
028900*-----------------------------------------------------------------*
029000 C200-SELECT-QUALIFYING-FLIGHTS.
029100*     FULL SCAN OF FLIGHT-SCHEDULE - NO KEY ON THIS FILE MATCHES   *
029200*     THE SEARCH REQUEST, SO EVERY ROW IS TESTED.                  *
029300*-----------------------------------------------------------------*
029400     MOVE ZERO TO WK-N-QUAL-COUNT.
029500     MOVE "N" TO WK-C-EOF-SW.
029600     MOVE ZERO TO FSCHED-FLIGHT-NUMBER.
029700     START FSCHED KEY IS >= EXTERNALLY-DESCRIBED-KEY
029800        INVALID KEY
029900        MOVE "Y" TO WK-C-EOF-SW.
030000     PERFORM D100-EVALUATE-ONE-SCHEDULE
030100        THRU D199-EVALUATE-ONE-SCHEDULE-EX
030200        UNTIL WK-C-EOF.
030300 C299-SELECT-QUALIFYING-FLIGHTS-EX.
030400 EXIT.
030500
030600*-----------------------------------------------------------------*
030700 D100-EVALUATE-ONE-SCHEDULE.
030800*-----------------------------------------------------------------*
030900     READ FSCHED NEXT RECORD
031000        AT END
031100        MOVE "Y" TO WK-C-EOF-SW
031200        GO TO D199-EVALUATE-ONE-SCHEDULE-EX.
031300
031400     MOVE FSCHED-DEPART-DT-TM TO WK-C-CUR-DT-TM-R.
031500     IF WK-N-CUR-DEPART-DATE-PART NOT = WK-N-REQ-DEPART-DATE
031600        GO TO D199-EVALUATE-ONE-SCHEDULE-EX
031700     END-IF.
031800
031900     PERFORM E100-CHECK-ORIGIN-CITY
032000        THRU E199-CHECK-ORIGIN-CITY-EX.
032100     IF WK-C-NOT-MATCHED
032200        GO TO D199-EVALUATE-ONE-SCHEDULE-EX
032300     END-IF.
032400
032500     PERFORM E200-CHECK-DEST-CITY
032600        THRU E299-CHECK-DEST-CITY-EX.
032700     IF WK-C-NOT-MATCHED
032800        GO TO D199-EVALUATE-ONE-SCHEDULE-EX
032900     END-IF.
033000
033100     PERFORM E300-CHECK-LEG-TO-DEST
033200        THRU E399-CHECK-LEG-TO-DEST-EX.
033300     IF WK-C-NOT-MATCHED
033400        GO TO D199-EVALUATE-ONE-SCHEDULE-EX
033500     END-IF.
033600
033700     PERFORM E400-CHECK-COST-VALID
033800        THRU E499-CHECK-COST-VALID-EX.
033900     IF WK-C-NOT-MATCHED
034000        GO TO D199-EVALUATE-ONE-SCHEDULE-EX
034100     END-IF.
034200
034300     PERFORM E500-ADD-QUALIFYING-ROW
034400        THRU E599-ADD-QUALIFYING-ROW-EX.
034500*================================================================*
034600 D199-EVALUATE-ONE-SCHEDULE-EX.
034700*================================================================*
034800 EXIT.
034900
035000*-----------------------------------------------------------------*
035100 E100-CHECK-ORIGIN-CITY.
035200*-----------------------------------------------------------------*
035300     MOVE "N" TO WK-C-MATCH-SW.
035400     MOVE FSCHED-ORIG-APRT-CODE TO FSAPRT-AIRPORT-CODE.
035500     READ FSAPRT KEY IS EXTERNALLY-DESCRIBED-KEY
035600        INVALID KEY
035700        GO TO E199-CHECK-ORIGIN-CITY-EX.
035800     IF FSAPRT-CITY-NAME = WK-C-REQ-DEPART-CITY
035900        MOVE "Y" TO WK-C-MATCH-SW
036000     END-IF.
036100*================================================================*
036200 E199-CHECK-ORIGIN-CITY-EX.
036300*================================================================*
036400 EXIT.
036500
036600*-----------------------------------------------------------------*
036700 E200-CHECK-DEST-CITY.
036800*-----------------------------------------------------------------*
036900     MOVE "N" TO WK-C-MATCH-SW.
037000     MOVE FSCHED-DEST-APRT-CODE TO FSAPRT-AIRPORT-CODE.
037100     READ FSAPRT KEY IS EXTERNALLY-DESCRIBED-KEY
037200        INVALID KEY
037300        GO TO E299-CHECK-DEST-CITY-EX.
037400     IF FSAPRT-CITY-NAME = WK-C-REQ-ARRIVE-CITY
037500        MOVE "Y" TO WK-C-MATCH-SW
037600     END-IF.
037700*================================================================*
037800 E299-CHECK-DEST-CITY-EX.
037900*================================================================*
038000 EXIT.
038100
038200*-----------------------------------------------------------------*
038300 E300-CHECK-LEG-TO-DEST.
038400*     AT LEAST ONE PHYSICAL LEG OF THIS FLIGHT MUST TERMINATE AT   *
038500*     THE FLIGHT SCHEDULE'S OWN DESTINATION AIRPORT.               *
038600*-----------------------------------------------------------------*
038700     MOVE "N" TO WK-C-MATCH-SW.
038800     MOVE "N" TO WK-C-EOF-SW.
038900     MOVE FSCHED-FLIGHT-NUMBER TO FSLEG-FLIGHT-NUMBER.
039000     START FSLEG KEY IS >= FSLEG-FLIGHT-NUMBER
039100        INVALID KEY
039200        MOVE "Y" TO WK-C-EOF-SW.
039300     PERFORM F100-FETCH-LEG-FOR-DEST
039400        THRU F199-FETCH-LEG-FOR-DEST-EX
039500        UNTIL WK-C-EOF OR WK-C-MATCHED.
039600*================================================================*
039700 E399-CHECK-LEG-TO-DEST-EX.
039800*================================================================*
039900 EXIT.
040000
040100*-----------------------------------------------------------------*
040200 F100-FETCH-LEG-FOR-DEST.
040300*-----------------------------------------------------------------*
040400     READ FSLEG NEXT RECORD
040500        AT END
040600        MOVE "Y" TO WK-C-EOF-SW
040700        GO TO F199-FETCH-LEG-FOR-DEST-EX.
040800     IF FSLEG-FLIGHT-NUMBER NOT = FSCHED-FLIGHT-NUMBER
040900        MOVE "Y" TO WK-C-EOF-SW
041000        GO TO F199-FETCH-LEG-FOR-DEST-EX
041100     END-IF.
041200     IF FSLEG-DEST-APRT-CODE = FSCHED-DEST-APRT-CODE
041300        MOVE "Y" TO WK-C-MATCH-SW
041400     END-IF.
041500*================================================================*
041600 F199-FETCH-LEG-FOR-DEST-EX.
041700*================================================================*
041800 EXIT.
041900
042000*-----------------------------------------------------------------*
042100 E400-CHECK-COST-VALID.
042200*     AT LEAST ONE FLIGHT-COST ROW MUST BE VALID TODAY.            *
042300*-----------------------------------------------------------------*
042400     MOVE "N" TO WK-C-MATCH-SW.
042500     MOVE "N" TO WK-C-EOF-SW.
042600     MOVE FSCHED-FLIGHT-NUMBER TO FSCOST-KEY-FLIGHT-NO.
042700     MOVE LOW-VALUES TO FSCOST-KEY-ACFT-TYPE FSCOST-KEY-FROM-DATE.
042800     START FSCOST KEY IS >= FSCOST-KEY-FLIGHT-NO
042900        INVALID KEY
043000        MOVE "Y" TO WK-C-EOF-SW.
043100     PERFORM F200-FETCH-COST-FOR-VALIDITY
043200        THRU F299-FETCH-COST-FOR-VALIDITY-EX
043300        UNTIL WK-C-EOF OR WK-C-MATCHED.
043400*================================================================*
043500 E499-CHECK-COST-VALID-EX.
043600*================================================================*
043700 EXIT.
043800
043900*-----------------------------------------------------------------*
044000 F200-FETCH-COST-FOR-VALIDITY.
044100*-----------------------------------------------------------------*
044200     READ FSCOST NEXT RECORD
044300        AT END
044400        MOVE "Y" TO WK-C-EOF-SW
044500        GO TO F299-FETCH-COST-FOR-VALIDITY-EX.
044600     IF FSCOST-FLIGHT-NUMBER NOT = FSCHED-FLIGHT-NUMBER
044700        MOVE "Y" TO WK-C-EOF-SW
044800        GO TO F299-FETCH-COST-FOR-VALIDITY-EX
044900     END-IF.
045000     IF FSCOST-VALID-FROM-DATE <= WK-C-TODAY
045100        AND FSCOST-VALID-TO-DATE >= WK-C-TODAY
045200        MOVE "Y" TO WK-C-MATCH-SW
045300     END-IF.
045400*================================================================*
045500 F299-FETCH-COST-FOR-VALIDITY-EX.
045600*================================================================*
045700 EXIT.
045800
045900*-----------------------------------------------------------------*
046000 E500-ADD-QUALIFYING-ROW.
046100*-----------------------------------------------------------------*
046200     IF WK-N-QUAL-COUNT >= 300
046300        DISPLAY "FSRVAVL - QUAL-ROW TABLE FULL - FLIGHT "
046400           FSCHED-FLIGHT-NUMBER " DROPPED"
046500        GO TO E599-ADD-QUALIFYING-ROW-EX
046600     END-IF.
046700     ADD 1 TO WK-N-QUAL-COUNT.
046800     MOVE FSCHED-FLIGHT-NUMBER TO WK-N-QUAL-FLIGHT-NO(WK-N-QUAL-COUNT).
046900     MOVE FSCHED-DEPART-DT-TM  TO WK-N-QUAL-DT-TM(WK-N-QUAL-COUNT).
047000*================================================================*
047100 E599-ADD-QUALIFYING-ROW-EX.
047200*================================================================*
047300 EXIT.
047400
047500*-----------------------------------------------------------------*
047600 C300-SORT-QUALIFYING-FLIGHTS.
047700*     SMALL BUBBLE SORT - THE QUALIFYING LIST FOR ONE SEARCH IS    *
047800*     NEVER LARGE ENOUGH TO JUSTIFY A SORT-FILE STEP.              *
047900*-----------------------------------------------------------------*
048000     IF WK-N-QUAL-COUNT < 2
048100        GO TO C399-SORT-QUALIFYING-FLIGHTS-EX
048200     END-IF.
048300     PERFORM D100-OUTER-PASS
048400        THRU D199-OUTER-PASS-EX
048500        VARYING WK-N-SORT-I FROM 1 BY 1
048600        UNTIL WK-N-SORT-I >= WK-N-QUAL-COUNT.
048700 C399-SORT-QUALIFYING-FLIGHTS-EX.
048800 EXIT.
048900
049000*-----------------------------------------------------------------*
049100 D100-OUTER-PASS.
049200*-----------------------------------------------------------------*
049300     COMPUTE WK-N-SORT-LIMIT = WK-N-QUAL-COUNT - WK-N-SORT-I.
049400     PERFORM E100-INNER-COMPARE
049500        THRU E199-INNER-COMPARE-EX
049600        VARYING WK-N-SORT-J FROM 1 BY 1
049700        UNTIL WK-N-SORT-J > WK-N-SORT-LIMIT.
049800 D199-OUTER-PASS-EX.
049900 EXIT.
050000
050100*-----------------------------------------------------------------*
050200 E100-INNER-COMPARE.
050300*-----------------------------------------------------------------*
050400     COMPUTE WK-N-SORT-J-PLUS1 = WK-N-SORT-J + 1.
050500     IF WK-N-QUAL-DT-TM(WK-N-SORT-J)
050600        > WK-N-QUAL-DT-TM(WK-N-SORT-J-PLUS1)
050700        PERFORM F100-SWAP-ROWS
050800           THRU F199-SWAP-ROWS-EX
050900     END-IF.
051000 E199-INNER-COMPARE-EX.
051100 EXIT.
051200
051300*-----------------------------------------------------------------*
051400 F100-SWAP-ROWS.
051500*-----------------------------------------------------------------*
051600     MOVE QUAL-ROW(WK-N-SORT-J)       TO WK-C-SORT-TEMP-ROW.
051700     MOVE QUAL-ROW(WK-N-SORT-J-PLUS1) TO QUAL-ROW(WK-N-SORT-J).
051800     MOVE WK-C-SORT-TEMP-ROW          TO QUAL-ROW(WK-N-SORT-J-PLUS1).
051900*================================================================*
052000 F199-SWAP-ROWS-EX.
052100*================================================================*
052200 EXIT.
052300
052400*-----------------------------------------------------------------*
052500 C400-PROCESS-QUALIFYING-FLIGHTS.
052600*-----------------------------------------------------------------*
052700     PERFORM D100-PROCESS-ONE-FLIGHT
052800        THRU D199-PROCESS-ONE-FLIGHT-EX
052900        VARYING WK-N-PROC-IDX FROM 1 BY 1
053000        UNTIL WK-N-PROC-IDX > WK-N-QUAL-COUNT.
053100 C499-PROCESS-QUALIFYING-FLIGHTS-EX.
053200 EXIT.
053300
053400*-----------------------------------------------------------------*
053500 D100-PROCESS-ONE-FLIGHT.
053600*-----------------------------------------------------------------*
053700     MOVE WK-N-QUAL-FLIGHT-NO(WK-N-PROC-IDX) TO WK-N-CUR-FLIGHT-NO.
053800
053900     PERFORM E100-COUNT-LEGS-FOR-FLIGHT
054000        THRU E199-COUNT-LEGS-FOR-FLIGHT-EX.
054100     PERFORM E200-GET-RESERVED-SEATS
054200        THRU E299-GET-RESERVED-SEATS-EX.
054300     PERFORM E300-ACCUMULATE-SEATS-AND-FARE
054400        THRU E399-ACCUMULATE-SEATS-AND-FARE-EX.
054500     PERFORM E400-WRITE-OFFERS-FOR-FLIGHT
054600        THRU E499-WRITE-OFFERS-FOR-FLIGHT-EX.
054700*================================================================*
054800 D199-PROCESS-ONE-FLIGHT-EX.
054900*================================================================*
055000 EXIT.
055100
055200*-----------------------------------------------------------------*
055300 E100-COUNT-LEGS-FOR-FLIGHT.
055400*-----------------------------------------------------------------*
055500     MOVE ZERO TO WK-N-CUR-LEG-COUNT.
055600     MOVE "N" TO WK-C-EOF-SW.
055700     MOVE WK-N-CUR-FLIGHT-NO TO FSLEG-FLIGHT-NUMBER.
055800     START FSLEG KEY IS >= FSLEG-FLIGHT-NUMBER
055900        INVALID KEY
056000        MOVE "Y" TO WK-C-EOF-SW.
056100     PERFORM F100-COUNT-ONE-LEG
056200        THRU F199-COUNT-ONE-LEG-EX
056300        UNTIL WK-C-EOF.
056400*================================================================*
056500 E199-COUNT-LEGS-FOR-FLIGHT-EX.
056600*================================================================*
056700 EXIT.
056800
056900*-----------------------------------------------------------------*
057000 F100-COUNT-ONE-LEG.
057100*-----------------------------------------------------------------*
057200     READ FSLEG NEXT RECORD
057300        AT END
057400        MOVE "Y" TO WK-C-EOF-SW
057500        GO TO F199-COUNT-ONE-LEG-EX.
057600     IF FSLEG-FLIGHT-NUMBER NOT = WK-N-CUR-FLIGHT-NO
057700        MOVE "Y" TO WK-C-EOF-SW
057800        GO TO F199-COUNT-ONE-LEG-EX
057900     END-IF.
058000     ADD 1 TO WK-N-CUR-LEG-COUNT.
058100*================================================================*
058200 F199-COUNT-ONE-LEG-EX.
058300*================================================================*
058400 EXIT.
058500
058600*-----------------------------------------------------------------*
058700 E200-GET-RESERVED-SEATS.
058800*-----------------------------------------------------------------*
058900     INITIALIZE WK-C-RSC-OUTPUT.
059000     MOVE WK-N-CUR-FLIGHT-NO  TO WK-C-RSC-FLIGHT-NUMBER.
059100     MOVE WK-N-CUR-LEG-COUNT  TO WK-N-RSC-LEG-COUNT.
059200     CALL "FSRVRSC" USING WK-C-RSC-RECORD.
059300*================================================================*
059400 E299-GET-RESERVED-SEATS-EX.
059500*================================================================*
059600 EXIT.
059700
059800*-----------------------------------------------------------------*
059900 E300-ACCUMULATE-SEATS-AND-FARE.
060000*     TOTAL SEATS ACCUMULATE ACROSS EVERY VALID FLIGHT-COST ROW -  *
060100*     UNLIKE CHECKTOAVAILABILITY/GETCOST THIS IS AN ADDITIVE SUM,  *
060200*     NOT AN OVERWRITE.  FARE IS SET TO THE LAST ROW ENCOUNTERED   *
060300*     FOR THE CLASS, AS THE SPEC GIVES NO AVERAGING RULE.          *
060400*-----------------------------------------------------------------*
060500     PERFORM F100-RESET-CLASS-TOTALS
060600        THRU F199-RESET-CLASS-TOTALS-EX
060700        VARYING WK-N-CLS-IDX FROM 1 BY 1
060800        UNTIL WK-N-CLS-IDX > 3.
060900
061000     MOVE "N" TO WK-C-EOF-SW.
061100     MOVE WK-N-CUR-FLIGHT-NO TO FSCOST-KEY-FLIGHT-NO.
061200     MOVE LOW-VALUES TO FSCOST-KEY-ACFT-TYPE FSCOST-KEY-FROM-DATE.
061300     START FSCOST KEY IS >= FSCOST-KEY-FLIGHT-NO
061400        INVALID KEY
061500        MOVE "Y" TO WK-C-EOF-SW.
061600     PERFORM F200-SCAN-ONE-COST-ROW
061700        THRU F299-SCAN-ONE-COST-ROW-EX
061800        UNTIL WK-C-EOF.
061900*================================================================*
062000 E399-ACCUMULATE-SEATS-AND-FARE-EX.
062100*================================================================*
062200 EXIT.
062300
062400*-----------------------------------------------------------------*
062500 F100-RESET-CLASS-TOTALS.
062600*-----------------------------------------------------------------*
062700     MOVE ZERO TO WK-N-CLS-TOTAL-SEATS(WK-N-CLS-IDX).
062800     MOVE ZERO TO WK-N-CLS-FARE-AMT(WK-N-CLS-IDX).
062900     MOVE "N"  TO WK-C-CLS-USED-SW(WK-N-CLS-IDX).
063000     EVALUATE WK-N-CLS-IDX
063100        WHEN 1  MOVE "F" TO WK-C-CLS-CODE(WK-N-CLS-IDX)
063200        WHEN 2  MOVE "B" TO WK-C-CLS-CODE(WK-N-CLS-IDX)
063300        WHEN 3  MOVE "E" TO WK-C-CLS-CODE(WK-N-CLS-IDX)
063400     END-EVALUATE.
063500*================================================================*
063600 F199-RESET-CLASS-TOTALS-EX.
063700*================================================================*
063800 EXIT.
063900
064000*-----------------------------------------------------------------*
064100 F200-SCAN-ONE-COST-ROW.
064200*-----------------------------------------------------------------*
064300     READ FSCOST NEXT RECORD
064400        AT END
064500        MOVE "Y" TO WK-C-EOF-SW
064600        GO TO F299-SCAN-ONE-COST-ROW-EX.
064700     IF FSCOST-FLIGHT-NUMBER NOT = WK-N-CUR-FLIGHT-NO
064800        MOVE "Y" TO WK-C-EOF-SW
064900        GO TO F299-SCAN-ONE-COST-ROW-EX
065000     END-IF.
065100     IF FSCOST-VALID-FROM-DATE > WK-C-TODAY
065200        OR FSCOST-VALID-TO-DATE < WK-C-TODAY
065300        GO TO F299-SCAN-ONE-COST-ROW-EX
065400     END-IF.
065500     PERFORM G100-ACCUMULATE-FOR-ACFT-TYPE
065600        THRU G199-ACCUMULATE-FOR-ACFT-TYPE-EX
065700        VARYING WK-N-CLS-IDX FROM 1 BY 1
065800        UNTIL WK-N-CLS-IDX > 3.
065900*================================================================*
066000 F299-SCAN-ONE-COST-ROW-EX.
066100*================================================================*
066200 EXIT.
066300
066400*-----------------------------------------------------------------*
066500 G100-ACCUMULATE-FOR-ACFT-TYPE.
066600*-----------------------------------------------------------------*
066700     MOVE FSCOST-ACFT-TYPE-CODE     TO FSCAP-ACFT-TYPE-CODE.
066800     MOVE WK-C-CLS-CODE(WK-N-CLS-IDX) TO FSCAP-CLASS-CODE.
066900     READ FSCAP KEY IS EXTERNALLY-DESCRIBED-KEY
067000        INVALID KEY
067100        GO TO G199-ACCUMULATE-FOR-ACFT-TYPE-EX.
067200     ADD FSCAP-SEAT-CAPACITY TO WK-N-CLS-TOTAL-SEATS(WK-N-CLS-IDX).
067300     MOVE FSCOST-FLIGHT-COST-AMT TO WK-N-CLS-FARE-AMT(WK-N-CLS-IDX).
067400     MOVE "Y" TO WK-C-CLS-USED-SW(WK-N-CLS-IDX).
067500*================================================================*
067600 G199-ACCUMULATE-FOR-ACFT-TYPE-EX.
067700*================================================================*
067800 EXIT.
067900
068000*-----------------------------------------------------------------*
068100 E400-WRITE-OFFERS-FOR-FLIGHT.
068200*-----------------------------------------------------------------*
068300     PERFORM F300-WRITE-ONE-CLASS-OFFER
068400        THRU F399-WRITE-ONE-CLASS-OFFER-EX
068500        VARYING WK-N-CLS-IDX FROM 1 BY 1
068600        UNTIL WK-N-CLS-IDX > 3.
068700*================================================================*
068800 E499-WRITE-OFFERS-FOR-FLIGHT-EX.
068900*================================================================*
069000 EXIT.
069100
069200*-----------------------------------------------------------------*
069300 F300-WRITE-ONE-CLASS-OFFER.
069400*-----------------------------------------------------------------*
069500     IF WK-C-CLS-USED-SW(WK-N-CLS-IDX) NOT = "Y"
069600        GO TO F399-WRITE-ONE-CLASS-OFFER-EX
069700     END-IF.
069800
069900     PERFORM G200-FIND-RESERVED-FOR-CLASS
070000        THRU G299-FIND-RESERVED-FOR-CLASS-EX.
070100     COMPUTE WK-N-CUR-AVAILABLE =
070200        WK-N-CLS-TOTAL-SEATS(WK-N-CLS-IDX) - WK-N-CUR-RESERVED.
070300     IF WK-N-CUR-AVAILABLE < 1
070400        GO TO F399-WRITE-ONE-CLASS-OFFER-EX
070500     END-IF.
070600
070700     MOVE WK-N-CUR-FLIGHT-NO            TO FSOFFR-FLIGHT-NUMBER.
070800     MOVE WK-C-CLS-CODE(WK-N-CLS-IDX)   TO FSOFFR-CLASS-CODE.
070900     MOVE WK-N-CUR-AVAILABLE             TO FSOFFR-AVAIL-SEATS.
071000     MOVE WK-N-CLS-FARE-AMT(WK-N-CLS-IDX) TO FSOFFR-FARE-AMOUNT.
071100     WRITE FSOFFR-REC.
071200*================================================================*
071300 F399-WRITE-ONE-CLASS-OFFER-EX.
071400*================================================================*
071500 EXIT.
071600
071700*-----------------------------------------------------------------*
071800 G200-FIND-RESERVED-FOR-CLASS.
071900*-----------------------------------------------------------------*
072000     MOVE ZERO TO WK-N-CUR-RESERVED.
072100     PERFORM H100-SCAN-RSC-TAB
072200        THRU H199-SCAN-RSC-TAB-EX
072300        VARYING WK-X-RSC-CLASS-IDX FROM 1 BY 1
072400        UNTIL WK-X-RSC-CLASS-IDX > 3.
072500*================================================================*
072600 G299-FIND-RESERVED-FOR-CLASS-EX.
072700*================================================================*
072800 EXIT.
072900
073000*-----------------------------------------------------------------*
073100 H100-SCAN-RSC-TAB.
073200*-----------------------------------------------------------------*
073300     IF WK-C-RSC-CLASS-CODE (WK-X-RSC-CLASS-IDX)
073400        = WK-C-CLS-CODE (WK-N-CLS-IDX)
073500        MOVE WK-N-RSC-RESERVED-SEATS (WK-X-RSC-CLASS-IDX)
073600           TO WK-N-CUR-RESERVED
073700     END-IF.
073800*================================================================*
073900 H199-SCAN-RSC-TAB-EX.
074000*================================================================*
074100 EXIT.
074200
074300*-----------------------------------------------------------------*
074400 Y900-ABNORMAL-TERMINATION.
074500*-----------------------------------------------------------------*
074600     SET UPSI-SWITCH-0 TO ON.
074700     PERFORM Z000-END-PROGRAM-ROUTINE
074800        THRU Z999-END-PROGRAM-ROUTINE-EX.
074900     GOBACK.
075000
075100*-----------------------------------------------------------------*
075200 Z000-END-PROGRAM-ROUTINE.
075300*-----------------------------------------------------------------*
075400     CLOSE FSOWSR FSCHED FSAPRT FSLEG FSCOST FSCAP FSOFFR.
075500     IF NOT WK-C-SUCCESSFUL
075600        DISPLAY "FSRVAVL - CLOSE FILE ERROR"
075700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
075800     END-IF.
075900*=================================================================*
076000 Z999-END-PROGRAM-ROUTINE-EX.
076100*=================================================================*
076200 EXIT.
